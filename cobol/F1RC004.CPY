000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC004                                             *
000400*                                                                *
000500*  FECHA CREACION: 02/09/1994                                    *
000600*                                                                *
000700*  AUTOR: JQV                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE DATOS SECTORIALES         *
001200*               (ARCHIVO SECTORDATA). LOS OCHO CAMPOS GENERICOS  *
001300*               A-H SE INTERPRETAN SEGUN EL SECTOR DEL PROYECTO  *
001400*               (VER RUTINA DE INDICADORES SECTORIALES).         *
001500*                                                                *
001600******************************************************************
001700* HISTORIAL DE CAMBIOS                                          *
001800* ---------------------------------------------------------------*
001900* 02/09/1994 JQV TCK-0233 VERSION ORIGINAL - CATALOGO SECTORIAL. *
002000* 11/07/2003 LFG TCK-0588 SE DOCUMENTA MAPEO DE CAMPOS POR       *
002100*                         SECTOR EN EL PROGRAMA F1C041.          *
002200******************************************************************
002300 01  F1-REG-SECTORIAL.
002400     05  SD-PRJ-ID                   PIC X(08).
002500     05  SD-CAMPO-A                  PIC S9(13)V9(2).
002600     05  SD-CAMPO-B                  PIC S9(13)V9(2).
002700     05  SD-CAMPO-C                  PIC S9(13)V9(2).
002800     05  SD-CAMPO-D                  PIC S9(13)V9(2).
002900     05  SD-CAMPO-E                  PIC S9(13)V9(2).
003000     05  SD-CAMPO-F                  PIC S9(13)V9(2).
003100     05  SD-CAMPO-G                  PIC S9(13)V9(2).
003200     05  SD-CAMPO-H                  PIC S9(13)V9(2).
003300     05  FILLER                      PIC X(08).
