000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1LK041                                             *
000400*                                                                *
000500*  FECHA CREACION: 02/09/1994                                    *
000600*                                                                *
000700*  AUTOR: JQV                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - INDICADORES SECTORIALES (F1C041)        *
001000*                                                                *
001100*  DESCRIPCION: AREA DE COMUNICACION (LINKAGE) ENTRE EL PROGRAMA *
001200*               LLAMADOR Y EL SUBPROGRAMA DE INDICADORES         *
001300*               SECTORIALES F1C041. LOS RESULTADOS SE DEVUELVEN  *
001400*               EN UNA TABLA GENERICA ETIQUETA/VALOR/ESTADO      *
001500*               PORQUE CADA SECTOR PRODUCE UN JUEGO DISTINTO     *
001600*               DE INDICADORES (VER CATALOGO EN F1C041).         *
001700*                                                                *
001800******************************************************************
001900* HISTORIAL DE CAMBIOS                                          *
002000* ---------------------------------------------------------------*
002100* 02/09/1994 JQV TCK-0233 VERSION ORIGINAL DEL AREA DE LINKAGE.  *
002200* 11/07/2003 LFG TCK-0588 SE AMPLIA LA TABLA DE RESULTADOS DE    *
002300*                         8 A 10 RENGLONES (SECTOR INFRAESTRUC.).*
002400******************************************************************
002500 01  F1-PARM-SECTORIND.
002600     05  SI-ENTRADA.
002700         10  SI-PRJ-ID                PIC X(08).
002800         10  SI-SECTOR                PIC X(15).
002900         10  SI-CAMPO-A               PIC S9(13)V9(2).
003000         10  SI-CAMPO-B               PIC S9(13)V9(2).
003100         10  SI-CAMPO-C               PIC S9(13)V9(2).
003200         10  SI-CAMPO-D               PIC S9(13)V9(2).
003300         10  SI-CAMPO-E               PIC S9(13)V9(2).
003400         10  SI-CAMPO-F               PIC S9(13)V9(2).
003500         10  SI-CAMPO-G               PIC S9(13)V9(2).
003600         10  SI-CAMPO-H               PIC S9(13)V9(2).
003700     05  SI-SALIDA.
003800         10  SI-NUM-INDICADORES       PIC 9(02).
003900         10  SI-TB-INDICADOR OCCURS 10 TIMES
004000                          INDEXED BY SI-IX-INDIC.
004100             15  SI-ETIQUETA          PIC X(20).
004200             15  SI-VALOR             PIC S9(13)V9(4).
004300             15  SI-ESTADO            PIC X(06).
004400                 88  SI-ESTADO-BUENO     VALUE 'BUENO'.
004500                 88  SI-ESTADO-ALERTA    VALUE 'ALERTA'.
004600                 88  SI-ESTADO-MALO      VALUE 'MALO'.
004700                 88  SI-ESTADO-NA        VALUE SPACES.
004800         10  SI-SECTOR-ERROR          PIC X(01).
004900             88  SI-SECTOR-EN-ERROR      VALUE 'Y'.
005000         10  SI-MENSAJE-ERROR         PIC X(30).
005100*        RELLENO DE AREA (EXPANSION FUTURA)
005200     05  FILLER                       PIC X(10).
