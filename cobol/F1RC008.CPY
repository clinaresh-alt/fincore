000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC008                                             *
000400*                                                                *
000500*  FECHA CREACION: 08/10/1995                                    *
000600*                                                                *
000700*  AUTOR: JQV                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE RIESGO DE CREDITO         *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE SALIDA DEL MOTOR DE RIESGO             *
001200*               (ARCHIVO RISKOUT), UN REGISTRO POR PROYECTO.     *
001300*                                                                *
001400******************************************************************
001500* HISTORIAL DE CAMBIOS                                          *
001600* ---------------------------------------------------------------*
001700* 08/10/1995 JQV TCK-0260 VERSION ORIGINAL DEL LAYOUT.            *
001800* 30/04/2001 LFG TCK-0502 SE AGREGAN DTI Y LTV COMO SALIDA        *
001900*                         EXPLICITA PARA EL REPORTE DE ANALISTA. *
002000* 14/11/2006 RMG TCK-0674 SE AGREGA RKO-OBSERVACIONES (BANDERAS  *
002100*                         DTI ALTO/DEFAULTS PREVIOS/SCORE BAJO)  *
002200*                         QUE EL MOTOR YA CALCULA EN F1C031.     *
002300******************************************************************
002400 01  F1-REG-RIESGO-SALIDA.
002500     05  RKO-PRJ-ID                  PIC X(08).
002600     05  RKO-SCORE-CAP               PIC 9(04).
002700     05  RKO-SCORE-HIST              PIC 9(04).
002800     05  RKO-SCORE-GAR               PIC 9(04).
002900     05  RKO-SCORE-TOTAL             PIC 9(04).
003000     05  RKO-NIVEL                   PIC X(03).
003100         88  RKO-NIVEL-AAA              VALUE 'AAA'.
003200         88  RKO-NIVEL-AA               VALUE 'AA '.
003300         88  RKO-NIVEL-A                VALUE 'A  '.
003400         88  RKO-NIVEL-B                VALUE 'B  '.
003500         88  RKO-NIVEL-C                VALUE 'C  '.
003600     05  RKO-ACCION                  PIC X(40).
003700     05  RKO-PROB-DEFAULT            PIC S9(01)V9(4).
003800     05  RKO-DTI                     PIC S9(03)V9(4).
003900     05  RKO-LTV                     PIC S9(03)V9(4).
004000     05  RKO-TASA-SUGERIDA           PIC S9(03)V9(4).
004100     05  RKO-MONTO-MAX               PIC S9(13)V9(2).
004200     05  RKO-REQ-GARANT-ADIC         PIC X(01).
004300         88  RKO-REQ-GARANT-SI          VALUE 'Y'.
004400         88  RKO-REQ-GARANT-NO          VALUE 'N'.
004500     05  RKO-CUOTA-MENSUAL           PIC S9(13)V9(2).
004600     05  RKO-OBSERVACIONES           PIC X(60).
004700     05  FILLER                      PIC X(03).
