000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: F1C041                                              *
000400*                                                                *
000500*  FECHA CREACION: 02/09/1994                                    *
000600*                                                                *
000700*  AUTOR: J.QUINTERO VERA                                        *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: SUBPROGRAMA CALCULADOR DE INDICADORES DE         *
001200*               GESTION POR SECTOR ECONOMICO. CADA SECTOR TIENE  *
001300*               SU PROPIO JUEGO DE FORMULAS SOBRE LOS OCHO       *
001400*               CAMPOS GENERICOS DEL REGISTRO SECTORIAL; LOS     *
001500*               RESULTADOS SE ENTREGAN EN UNA TABLA DE           *
001600*               ETIQUETA/VALOR/ESTADO PARA QUE EL PROGRAMA       *
001700*               LLAMADOR LOS IMPRIMA SIN CONOCER EL SECTOR.      *
001800*                                                                *
001900******************************************************************
002000* HISTORIAL DE CAMBIOS                                          *
002100* ---------------------------------------------------------------*
002200* 02/09/1994 JQV TCK-0233 VERSION ORIGINAL: TECNOLOGIA,          *
002300*                         INMOBILIARIO, ENERGIA, FINTECH.       *
002400* 15/03/1996 JQV TCK-0255 SE AGREGAN INDUSTRIAL Y COMERCIO.      *
002500* 20/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS). *
002600* 07/06/2001 LFG TCK-0498 SE AGREGA SECTOR AGROTECH.             *
002700* 11/07/2003 LFG TCK-0588 SE AGREGA SECTOR INFRAESTRUCTURA Y SE  *
002800*                         AMPLIA LA TABLA DE SALIDA A 10 FILAS.  *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*
003200 PROGRAM-ID.    F1C041.
003300 AUTHOR.        J.QUINTERO VERA.
003400 INSTALLATION.  FINCORE.
003500 DATE-WRITTEN.  02/09/1994.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGO.
003800******************************************************************
003900*                                                                *
004000*        E N V I R O N M E N T         D I V I S I O N           *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SPECIAL-NAMES.
004800     C01                           IS TOP-OF-FORM
004900     CLASS CLASE-ALFA              IS 'A' THRU 'Z'
005000     CLASS CLASE-NUMERO            IS '0' THRU '9'
005100     UPSI-0 ON  STATUS IS MODO-DEPURACION
005200     UPSI-0 OFF STATUS IS MODO-PRODUCCION.
005300*
005400 INPUT-OUTPUT SECTION.
005500******************************************************************
005600*                                                                *
005700*                D A T A            D I V I S I O N              *
005800*                                                                *
005900******************************************************************
006000 DATA DIVISION.
006100******************************************************************
006200*         W O R K I N G   S T O R A G E   S E C T I O N          *
006300******************************************************************
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*             AREA DE TRABAJO PARA CALCULOS INTERMEDIOS          *
006700******************************************************************
006800 01  WS-AREA-CALCULO.
006900     05  WS-T1                       PIC S9(09)V9(06) COMP-3.
007000     05  WS-T2                       PIC S9(09)V9(06) COMP-3.
007100     05  WS-T3                       PIC S9(09)V9(06) COMP-3.
007200     05  WS-T4                       PIC S9(09)V9(06) COMP-3.
007300     05  WS-EXPONENTE-BASE           PIC S9(05)V9(06) COMP-3.
007400     05  WS-EXPONENTE-RESULT         PIC S9(05)V9(06) COMP-3.
007500     05  FILLER                      PIC X(04).
007600******************************************************************
007700*         VISTA ALFA DEL AREA DE CALCULO (VOLCADO DEPURACION)    *
007800******************************************************************
007900 01  WS-AREA-CALCULO-ALFA REDEFINES WS-AREA-CALCULO.
008000     05  FILLER                      PIC X(48).
008100******************************************************************
008200*           AREA DE TRABAJO PARA CARGA DE LA TABLA                *
008300******************************************************************
008400 01  WS-AREA-AGREGAR.
008500     05  WS-AGR-ETIQUETA             PIC X(20).
008600     05  WS-AGR-VALOR                PIC S9(13)V9(4).
008700     05  WS-AGR-VALOR-ALFA REDEFINES WS-AGR-VALOR PIC X(17).
008800     05  WS-AGR-ESTADO               PIC X(06).
008900     05  FILLER                      PIC X(04).
009000******************************************************************
009100*                    AREA  DE  SWITCHES                          *
009200******************************************************************
009300 01  SW-SWITCHES.
009400     05  SW-SECTOR-VALIDO            PIC X(01) VALUE 'N'.
009500         88  SECTOR-ES-CONOCIDO         VALUE 'S'.
009600         88  SECTOR-NO-ES-CONOCIDO      VALUE 'N'.
009700     05  FILLER                      PIC X(03).
009800******************************************************************
009900*                        AREA DE CONTANTES                       *
010000******************************************************************
010100 01  CT-CONTANTES.
010200     05  CT-PROGRAMA                 PIC X(07)   VALUE 'F1C041'.
010300     05  CT-MSG-SIN-CALCULADORA      PIC X(30)
010400             VALUE 'SECTOR SIN CALCULADORA'.
010500     05  FILLER                      PIC X(05).
010600******************************************************************
010700*         VISTA ALFA DE LAS CONSTANTES (VOLCADO DEPURACION)      *
010800******************************************************************
010900 01  CT-CONTANTES-ALFA REDEFINES CT-CONTANTES.
011000     05  FILLER                      PIC X(42).
011100******************************************************************
011200*                      AREA DE CONTADORES                        *
011300******************************************************************
011400 01  CN-CONTADORES.
011500     05  CN-LLAMADAS                 PIC S9(07) COMP-3 VALUE ZEROS.
011600     05  FILLER                      PIC X(04).
011700*
011800 LINKAGE SECTION.
011900*
012000     COPY F1LK041.
012100******************************************************************
012200*                                                                *
012300*           P R O C E D U R E      D I V I S I O N               *
012400*                                                                *
012500******************************************************************
012600 PROCEDURE DIVISION USING F1-PARM-SECTORIND.
012700*
012800 MAINLINE.
012900*
013000     PERFORM 1000-INICIO
013100        THRU 1000-INICIO-EXIT
013200*
013300     PERFORM 2000-SELECCIONAR-SECTOR
013400        THRU 2000-SELECCIONAR-SECTOR-EXIT
013500*
013600     PERFORM 9000-FIN
013700        THRU 9000-FIN-EXIT
013800*
013900     GOBACK
014000     .
014100******************************************************************
014200*                         1000-INICIO                            *
014300******************************************************************
014400 1000-INICIO.
014500*
014600     ADD 1                         TO CN-LLAMADAS
014700     MOVE ZEROS                    TO SI-NUM-INDICADORES
014800     SET  SI-IX-INDIC TO 1
014900     SET  SECTOR-ES-CONOCIDO       TO TRUE
015000     MOVE 'N'                      TO SI-SECTOR-ERROR
015100     MOVE SPACES                   TO SI-MENSAJE-ERROR
015200     PERFORM 1010-LIMPIAR-INDICADOR
015300        THRU 1010-LIMPIAR-INDICADOR-EXIT
015400             VARYING SI-IX-INDIC FROM 1 BY 1
015500             UNTIL SI-IX-INDIC > 10
015600     SET  SI-IX-INDIC TO 1
015700*
015800     .
015900 1000-INICIO-EXIT.
016000     EXIT.
016100******************************************************************
016200 1010-LIMPIAR-INDICADOR.
016300*
016400     MOVE SPACES               TO SI-ETIQUETA (SI-IX-INDIC)
016500     MOVE ZEROS                TO SI-VALOR (SI-IX-INDIC)
016600     MOVE SPACES               TO SI-ESTADO (SI-IX-INDIC)
016700     .
016800 1010-LIMPIAR-INDICADOR-EXIT.
016900     EXIT.
017000******************************************************************
017100*                   2000-SELECCIONAR-SECTOR                      *
017200******************************************************************
017300 2000-SELECCIONAR-SECTOR.
017400*
017500     EVALUATE SI-SECTOR
017600         WHEN 'TECNOLOGIA'
017700             PERFORM 2100-TECNOLOGIA      THRU 2100-TECNOLOGIA-EXIT
017800         WHEN 'INMOBILIARIO'
017900             PERFORM 2200-INMOBILIARIO    THRU 2200-INMOBILIARIO-EXIT
018000         WHEN 'ENERGIA'
018100             PERFORM 2300-ENERGIA         THRU 2300-ENERGIA-EXIT
018200         WHEN 'FINTECH'
018300             PERFORM 2400-FINTECH         THRU 2400-FINTECH-EXIT
018400         WHEN 'INDUSTRIAL'
018500             PERFORM 2500-INDUSTRIAL      THRU 2500-INDUSTRIAL-EXIT
018600         WHEN 'COMERCIO'
018700             PERFORM 2600-COMERCIO        THRU 2600-COMERCIO-EXIT
018800         WHEN 'AGROTECH'
018900             PERFORM 2700-AGROTECH        THRU 2700-AGROTECH-EXIT
019000         WHEN 'INFRAESTRUCTURA'
019100             PERFORM 2800-INFRAESTRUCTURA THRU 2800-INFRAESTRUCTURA-EXIT
019200         WHEN OTHER
019300             PERFORM 2900-SECTOR-NO-SOPORTADO
019400                THRU 2900-SECTOR-NO-SOPORTADO-EXIT
019500     END-EVALUATE
019600*
019700     .
019800 2000-SELECCIONAR-SECTOR-EXIT.
019900     EXIT.
020000******************************************************************
020100* 2100-TECNOLOGIA   A=MRR B=CAC C=LTV D=CHURN% E=GASTOS F=CAJA   *
020200*                   G=USUARIOS-ACTUAL H=USUARIOS-PROYECTADO     *
020300******************************************************************
020400 2100-TECNOLOGIA.
020500*
020600*        ARR = MRR * 12
020700     COMPUTE WS-T1 = SI-CAMPO-A * 12
020800     MOVE 'ARR ANUAL'              TO WS-AGR-ETIQUETA
020900     MOVE WS-T1                    TO WS-AGR-VALOR
021000     MOVE SPACES                   TO WS-AGR-ESTADO
021100     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
021200*
021300*        LTV/CAC = C / B
021400     IF  SI-CAMPO-B = ZEROS
021500         MOVE ZEROS                 TO WS-T1
021600     ELSE
021700         COMPUTE WS-T1 ROUNDED = SI-CAMPO-C / SI-CAMPO-B
021800     END-IF
021900     MOVE 'LTV/CAC'                TO WS-AGR-ETIQUETA
022000     MOVE WS-T1                    TO WS-AGR-VALOR
022100     IF      WS-T1 >= 3            MOVE 'BUENO'  TO WS-AGR-ESTADO
022200     ELSE IF WS-T1 >= 1            MOVE 'ALERTA' TO WS-AGR-ESTADO
022300     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
022400     END-IF
022500     END-IF
022600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
022700*
022800*        BURN = MAX(0, E - MRR)
022900     COMPUTE WS-T2 = SI-CAMPO-E - SI-CAMPO-A
023000     IF  WS-T2 < ZEROS
023100         MOVE ZEROS                 TO WS-T2
023200     END-IF
023300     MOVE 'BURN MENSUAL'           TO WS-AGR-ETIQUETA
023400     MOVE WS-T2                    TO WS-AGR-VALOR
023500     MOVE SPACES                   TO WS-AGR-ESTADO
023600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
023700*
023800*        RUNWAY = F / BURN   (999 CUANDO BURN = 0)
023900     IF  WS-T2 = ZEROS
024000         MOVE 999                  TO WS-T1
024100     ELSE
024200         COMPUTE WS-T1 ROUNDED = SI-CAMPO-F / WS-T2
024300         IF  WS-T1 > 999
024400             MOVE 999              TO WS-T1
024500         END-IF
024600     END-IF
024700     MOVE 'RUNWAY MESES'           TO WS-AGR-ETIQUETA
024800     MOVE WS-T1                    TO WS-AGR-VALOR
024900     IF      WS-T1 >= 18           MOVE 'BUENO'  TO WS-AGR-ESTADO
025000     ELSE IF WS-T1 >= 6            MOVE 'ALERTA' TO WS-AGR-ESTADO
025100     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
025200     END-IF
025300     END-IF
025400     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
025500*
025600*        ARPU = MRR / USUARIOS ACTUALES
025700     IF  SI-CAMPO-G = ZEROS
025800         MOVE ZEROS                 TO WS-T1
025900     ELSE
026000         COMPUTE WS-T1 ROUNDED = SI-CAMPO-A / SI-CAMPO-G
026100     END-IF
026200     MOVE 'ARPU'                   TO WS-AGR-ETIQUETA
026300     MOVE WS-T1                    TO WS-AGR-VALOR
026400     MOVE SPACES                   TO WS-AGR-ESTADO
026500     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
026600*
026700*        CRECIMIENTO USUARIOS % = (H - G) / G * 100
026800     IF  SI-CAMPO-G = ZEROS
026900         MOVE ZEROS                 TO WS-T1
027000     ELSE
027100         COMPUTE WS-T1 ROUNDED =
027200                 (SI-CAMPO-H - SI-CAMPO-G) / SI-CAMPO-G * 100
027300     END-IF
027400     MOVE 'CRECIM USUARIOS %'      TO WS-AGR-ETIQUETA
027500     MOVE WS-T1                    TO WS-AGR-VALOR
027600     MOVE SPACES                   TO WS-AGR-ESTADO
027700     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
027800*
027900*        CHURN ANUAL % = (1 - (1 - CHURN)**12) * 100
028000     COMPUTE WS-EXPONENTE-BASE = 1 - (SI-CAMPO-D / 100)
028100     COMPUTE WS-EXPONENTE-RESULT = WS-EXPONENTE-BASE ** 12
028200     COMPUTE WS-T1 ROUNDED = (1 - WS-EXPONENTE-RESULT) * 100
028300     MOVE 'CHURN ANUAL %'          TO WS-AGR-ETIQUETA
028400     MOVE WS-T1                    TO WS-AGR-VALOR
028500     IF      SI-CAMPO-D <= 2       MOVE 'BUENO'  TO WS-AGR-ESTADO
028600     ELSE IF SI-CAMPO-D <= 5       MOVE 'ALERTA' TO WS-AGR-ESTADO
028700     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
028800     END-IF
028900     END-IF
029000     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
029100*
029200     .
029300 2100-TECNOLOGIA-EXIT.
029400     EXIT.
029500******************************************************************
029600* 2200-INMOBILIARIO A=M2 B=RENTA-MENS C=GASTOS-OPER D=VALOR-PROP *
029700*                   E=DEUDA-HIPOT F=OCUPACION %                 *
029800******************************************************************
029900 2200-INMOBILIARIO.
030000*
030100*        NOI ANUAL = (B - C) * 12
030200     COMPUTE WS-T1 = (SI-CAMPO-B - SI-CAMPO-C) * 12
030300     MOVE 'NOI ANUAL'              TO WS-AGR-ETIQUETA
030400     MOVE WS-T1                    TO WS-AGR-VALOR
030500     MOVE SPACES                   TO WS-AGR-ESTADO
030600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
030700*
030800*        CAP RATE % = NOI / D * 100
030900     IF  SI-CAMPO-D = ZEROS
031000         MOVE ZEROS                TO WS-T2
031100     ELSE
031200         COMPUTE WS-T2 ROUNDED = WS-T1 / SI-CAMPO-D * 100
031300     END-IF
031400     MOVE 'CAP RATE %'             TO WS-AGR-ETIQUETA
031500     MOVE WS-T2                    TO WS-AGR-VALOR
031600     IF      WS-T2 >= 5            MOVE 'BUENO'  TO WS-AGR-ESTADO
031700     ELSE IF WS-T2 >= 3            MOVE 'ALERTA' TO WS-AGR-ESTADO
031800     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
031900     END-IF
032000     END-IF
032100     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
032200*
032300*        RENDIMIENTO BRUTO % = B * 12 / D * 100
032400     IF  SI-CAMPO-D = ZEROS
032500         MOVE ZEROS                TO WS-T3
032600     ELSE
032700         COMPUTE WS-T3 ROUNDED =
032800                 SI-CAMPO-B * 12 / SI-CAMPO-D * 100
032900     END-IF
033000     MOVE 'RENDIM BRUTO %'         TO WS-AGR-ETIQUETA
033100     MOVE WS-T3                    TO WS-AGR-VALOR
033200     MOVE SPACES                   TO WS-AGR-ESTADO
033300     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
033400*
033500*        RENDIMIENTO NETO % = NOI / D * 100  (= CAP RATE)
033600     MOVE 'RENDIM NETO %'          TO WS-AGR-ETIQUETA
033700     MOVE WS-T2                    TO WS-AGR-VALOR
033800     MOVE SPACES                   TO WS-AGR-ESTADO
033900     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
034000*
034100*        LTV % = E / D * 100
034200     IF  SI-CAMPO-D = ZEROS
034300         MOVE ZEROS                TO WS-T4
034400     ELSE
034500         COMPUTE WS-T4 ROUNDED = SI-CAMPO-E / SI-CAMPO-D * 100
034600     END-IF
034700     MOVE 'LTV %'                  TO WS-AGR-ETIQUETA
034800     MOVE WS-T4                    TO WS-AGR-VALOR
034900     IF      WS-T4 <= 70           MOVE 'BUENO'  TO WS-AGR-ESTADO
035000     ELSE IF WS-T4 <= 80           MOVE 'ALERTA' TO WS-AGR-ESTADO
035100     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
035200     END-IF
035300     END-IF
035400     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
035500*
035600*        PRECIO/M2 = D / A
035700     IF  SI-CAMPO-A = ZEROS
035800         MOVE ZEROS                TO WS-T1
035900     ELSE
036000         COMPUTE WS-T1 ROUNDED = SI-CAMPO-D / SI-CAMPO-A
036100     END-IF
036200     MOVE 'PRECIO POR M2'          TO WS-AGR-ETIQUETA
036300     MOVE WS-T1                    TO WS-AGR-VALOR
036400     MOVE SPACES                   TO WS-AGR-ESTADO
036500     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
036600*
036700*        RENTA/M2 = B / A
036800     IF  SI-CAMPO-A = ZEROS
036900         MOVE ZEROS                TO WS-T1
037000     ELSE
037100         COMPUTE WS-T1 ROUNDED = SI-CAMPO-B / SI-CAMPO-A
037200     END-IF
037300     MOVE 'RENTA POR M2'           TO WS-AGR-ETIQUETA
037400     MOVE WS-T1                    TO WS-AGR-VALOR
037500     MOVE SPACES                   TO WS-AGR-ESTADO
037600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
037700*
037800*        OCUPACION %
037900     MOVE 'OCUPACION %'            TO WS-AGR-ETIQUETA
038000     MOVE SI-CAMPO-F               TO WS-AGR-VALOR
038100     IF      SI-CAMPO-F >= 90      MOVE 'BUENO'  TO WS-AGR-ESTADO
038200     ELSE IF SI-CAMPO-F >= 70      MOVE 'ALERTA' TO WS-AGR-ESTADO
038300     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
038400     END-IF
038500     END-IF
038600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
038700*
038800     .
038900 2200-INMOBILIARIO-EXIT.
039000     EXIT.
039100******************************************************************
039200* 2300-ENERGIA      A=CAPACIDAD-MW B=FACTOR-PLANTA% C=PRECIO-KWH *
039300*                   D=COSTO-INST-KW E=COSTO-OPER-ANUAL F=VIDA-UTIL
039400******************************************************************
039500 2300-ENERGIA.
039600*
039700     MOVE SI-CAMPO-F               TO WS-T4
039800     IF  WS-T4 = ZEROS
039900         MOVE 25                   TO WS-T4
040000     END-IF
040100*
040200*        PRODUCCION ANUAL KWH = A * 8760 * (B/100) * 1000
040300     COMPUTE WS-T1 ROUNDED =
040400             SI-CAMPO-A * 8760 * (SI-CAMPO-B / 100) * 1000
040500     MOVE 'PRODUC ANUAL KWH'       TO WS-AGR-ETIQUETA
040600     MOVE WS-T1                    TO WS-AGR-VALOR
040700     MOVE SPACES                   TO WS-AGR-ESTADO
040800     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
040900*
041000*        INGRESO ANUAL = PRODUCCION * C
041100     COMPUTE WS-T2 ROUNDED = WS-T1 * SI-CAMPO-C
041200     MOVE 'INGRESO ANUAL'          TO WS-AGR-ETIQUETA
041300     MOVE WS-T2                    TO WS-AGR-VALOR
041400     MOVE SPACES                   TO WS-AGR-ESTADO
041500     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
041600*
041700*        INVERSION TOTAL = A * 1000 * D
041800     COMPUTE WS-T3 ROUNDED = SI-CAMPO-A * 1000 * SI-CAMPO-D
041900     MOVE 'INVERSION TOTAL'        TO WS-AGR-ETIQUETA
042000     MOVE WS-T3                    TO WS-AGR-VALOR
042100     MOVE SPACES                   TO WS-AGR-ESTADO
042200     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
042300*
042400*        LCOE = (INVERSION + E*VIDA) / (PRODUCCION*VIDA)
042500     IF  WS-T1 = ZEROS OR WS-T4 = ZEROS
042600         MOVE ZEROS                TO WS-EXPONENTE-RESULT
042700     ELSE
042800         COMPUTE WS-EXPONENTE-RESULT ROUNDED =
042900                 (WS-T3 + SI-CAMPO-E * WS-T4) / (WS-T1 * WS-T4)
043000     END-IF
043100     MOVE 'LCOE'                   TO WS-AGR-ETIQUETA
043200     MOVE WS-EXPONENTE-RESULT       TO WS-AGR-VALOR
043300     IF  WS-EXPONENTE-RESULT < SI-CAMPO-C
043400         MOVE 'BUENO'              TO WS-AGR-ESTADO
043500     ELSE
043600         MOVE 'MALO'               TO WS-AGR-ESTADO
043700     END-IF
043800     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
043900*
044000*        UTILIDAD ANUAL = INGRESO - E
044100     COMPUTE WS-T4 = WS-T2 - SI-CAMPO-E
044200     MOVE 'UTILIDAD ANUAL'         TO WS-AGR-ETIQUETA
044300     MOVE WS-T4                    TO WS-AGR-VALOR
044400     MOVE SPACES                   TO WS-AGR-ESTADO
044500     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
044600*
044700*        ROI ANUAL % = UTILIDAD / INVERSION * 100
044800     IF  WS-T3 = ZEROS
044900         MOVE ZEROS                TO WS-T1
045000     ELSE
045100         COMPUTE WS-T1 ROUNDED = WS-T4 / WS-T3 * 100
045200     END-IF
045300     MOVE 'ROI ANUAL %'            TO WS-AGR-ETIQUETA
045400     MOVE WS-T1                    TO WS-AGR-VALOR
045500     MOVE SPACES                   TO WS-AGR-ESTADO
045600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
045700*
045800*        PAYBACK AÑOS = INVERSION / UTILIDAD
045900     IF  WS-T4 = ZEROS
046000         MOVE ZEROS                TO WS-T1
046100     ELSE
046200         COMPUTE WS-T1 ROUNDED = WS-T3 / WS-T4
046300     END-IF
046400     MOVE 'PAYBACK ANOS'           TO WS-AGR-ETIQUETA
046500     MOVE WS-T1                    TO WS-AGR-VALOR
046600     MOVE SPACES                   TO WS-AGR-ESTADO
046700     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
046800*
046900     .
047000 2300-ENERGIA-EXIT.
047100     EXIT.
047200******************************************************************
047300* 2400-FINTECH      A=VOL-TRANSAC B=COMISION% C=USUARIOS-ACTIVOS *
047400*                   D=TASA-MORA% E=COSTO-FONDEO% F=CARTERA       *
047500*                   G=CAC H=LTV                                  *
047600******************************************************************
047700 2400-FINTECH.
047800*
047900     MOVE 'TAKE RATE %'            TO WS-AGR-ETIQUETA
048000     MOVE SI-CAMPO-B               TO WS-AGR-VALOR
048100     MOVE SPACES                   TO WS-AGR-ESTADO
048200     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
048300*
048400*        INGRESO COMISION = A * B / 100
048500     COMPUTE WS-T1 ROUNDED = SI-CAMPO-A * SI-CAMPO-B / 100
048600     MOVE 'INGRESO COMISION'       TO WS-AGR-ETIQUETA
048700     MOVE WS-T1                    TO WS-AGR-VALOR
048800     MOVE SPACES                   TO WS-AGR-ESTADO
048900     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
049000*
049100*        LTV/CAC = H / G
049200     IF  SI-CAMPO-G = ZEROS
049300         MOVE ZEROS                TO WS-T2
049400     ELSE
049500         COMPUTE WS-T2 ROUNDED = SI-CAMPO-H / SI-CAMPO-G
049600     END-IF
049700     MOVE 'LTV/CAC'                TO WS-AGR-ETIQUETA
049800     MOVE WS-T2                    TO WS-AGR-VALOR
049900     IF      WS-T2 >= 3            MOVE 'BUENO'  TO WS-AGR-ESTADO
050000     ELSE IF WS-T2 >= 1            MOVE 'ALERTA' TO WS-AGR-ESTADO
050100     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
050200     END-IF
050300     END-IF
050400     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
050500*
050600*        SPREAD % = (0.25 - E/100) * 100  CUANDO F>0 Y E>0
050700     IF  SI-CAMPO-F > ZEROS AND SI-CAMPO-E > ZEROS
050800         COMPUTE WS-T3 ROUNDED = (0.25 - SI-CAMPO-E / 100) * 100
050900     ELSE
051000         MOVE ZEROS                TO WS-T3
051100     END-IF
051200     MOVE 'SPREAD %'               TO WS-AGR-ETIQUETA
051300     MOVE WS-T3                    TO WS-AGR-VALOR
051400     MOVE SPACES                   TO WS-AGR-ESTADO
051500     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
051600*
051700*        PERDIDA ESPERADA = F * D / 100
051800     COMPUTE WS-T4 ROUNDED = SI-CAMPO-F * SI-CAMPO-D / 100
051900     MOVE 'PERDIDA ESPERADA'       TO WS-AGR-ETIQUETA
052000     MOVE WS-T4                    TO WS-AGR-VALOR
052100     IF      SI-CAMPO-D <= 5       MOVE 'BUENO'  TO WS-AGR-ESTADO
052200     ELSE IF SI-CAMPO-D <= 10      MOVE 'ALERTA' TO WS-AGR-ESTADO
052300     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
052400     END-IF
052500     END-IF
052600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
052700*
052800*        CARTERA NETA = F - PERDIDA ESPERADA
052900     COMPUTE WS-T1 = SI-CAMPO-F - WS-T4
053000     MOVE 'CARTERA NETA'           TO WS-AGR-ETIQUETA
053100     MOVE WS-T1                    TO WS-AGR-VALOR
053200     MOVE SPACES                   TO WS-AGR-ESTADO
053300     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
053400*
053500     .
053600 2400-FINTECH-EXIT.
053700     EXIT.
053800******************************************************************
053900* 2500-INDUSTRIAL   A=CAP-PRODUC B=PRODUC-ACTUAL C=COSTO-UNIT    *
054000*                   D=PRECIO-VTA-UNIT E=COSTOS-FIJOS F=INVENTARIO
054100******************************************************************
054200 2500-INDUSTRIAL.
054300*
054400*        UTILIZACION % = B / A * 100
054500     IF  SI-CAMPO-A = ZEROS
054600         MOVE ZEROS                TO WS-T1
054700     ELSE
054800         COMPUTE WS-T1 ROUNDED = SI-CAMPO-B / SI-CAMPO-A * 100
054900     END-IF
055000     MOVE 'UTILIZACION %'          TO WS-AGR-ETIQUETA
055100     MOVE WS-T1                    TO WS-AGR-VALOR
055200     IF      WS-T1 >= 80           MOVE 'BUENO'  TO WS-AGR-ESTADO
055300     ELSE IF WS-T1 >= 60           MOVE 'ALERTA' TO WS-AGR-ESTADO
055400     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
055500     END-IF
055600     END-IF
055700     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
055800*
055900*        MARGEN CONTRIBUCION = D - C
056000     COMPUTE WS-T2 = SI-CAMPO-D - SI-CAMPO-C
056100     MOVE 'MARGEN CONTRIB'         TO WS-AGR-ETIQUETA
056200     MOVE WS-T2                    TO WS-AGR-VALOR
056300     MOVE SPACES                   TO WS-AGR-ESTADO
056400     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
056500*
056600*        MARGEN CONTRIBUCION % = (D-C)/D * 100
056700     IF  SI-CAMPO-D = ZEROS
056800         MOVE ZEROS                TO WS-T3
056900     ELSE
057000         COMPUTE WS-T3 ROUNDED = WS-T2 / SI-CAMPO-D * 100
057100     END-IF
057200     MOVE 'MARGEN CONTRIB %'       TO WS-AGR-ETIQUETA
057300     MOVE WS-T3                    TO WS-AGR-VALOR
057400     MOVE SPACES                   TO WS-AGR-ESTADO
057500     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
057600*
057700*        PUNTO EQUILIBRIO UNIDADES = E / (D-C)
057800     IF  WS-T2 = ZEROS
057900         MOVE ZEROS                TO WS-T4
058000     ELSE
058100         COMPUTE WS-T4 ROUNDED = SI-CAMPO-E / WS-T2
058200     END-IF
058300     MOVE 'PTO EQUIL UNIDADES'     TO WS-AGR-ETIQUETA
058400     MOVE WS-T4                    TO WS-AGR-VALOR
058500     MOVE SPACES                   TO WS-AGR-ESTADO
058600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
058700*
058800*        VENTAS MENSUALES = B * D
058900     COMPUTE WS-T1 ROUNDED = SI-CAMPO-B * SI-CAMPO-D
059000     MOVE 'VENTAS MENSUALES'       TO WS-AGR-ETIQUETA
059100     MOVE WS-T1                    TO WS-AGR-VALOR
059200     MOVE SPACES                   TO WS-AGR-ESTADO
059300     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
059400*
059500*        UTILIDAD OPERATIVA = VENTAS - B*C - E
059600     COMPUTE WS-T2 ROUNDED =
059700             WS-T1 - (SI-CAMPO-B * SI-CAMPO-C) - SI-CAMPO-E
059800     MOVE 'UTILIDAD OPERATIVA'     TO WS-AGR-ETIQUETA
059900     MOVE WS-T2                    TO WS-AGR-VALOR
060000     MOVE SPACES                   TO WS-AGR-ESTADO
060100     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
060200*
060300*        MARGEN OPERATIVO % = UTILIDAD / VENTAS * 100
060400     IF  WS-T1 = ZEROS
060500         MOVE ZEROS                TO WS-T3
060600     ELSE
060700         COMPUTE WS-T3 ROUNDED = WS-T2 / WS-T1 * 100
060800     END-IF
060900     MOVE 'MARGEN OPERATIVO %'     TO WS-AGR-ETIQUETA
061000     MOVE WS-T3                    TO WS-AGR-VALOR
061100     MOVE SPACES                   TO WS-AGR-ESTADO
061200     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
061300*
061400*        ROTACION INVENTARIO = B / F
061500     IF  SI-CAMPO-F = ZEROS
061600         MOVE ZEROS                TO WS-T4
061700     ELSE
061800         COMPUTE WS-T4 ROUNDED = SI-CAMPO-B / SI-CAMPO-F
061900     END-IF
062000     MOVE 'ROTACION INVENT'        TO WS-AGR-ETIQUETA
062100     MOVE WS-T4                    TO WS-AGR-VALOR
062200     MOVE SPACES                   TO WS-AGR-ESTADO
062300     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
062400*
062500     .
062600 2500-INDUSTRIAL-EXIT.
062700     EXIT.
062800******************************************************************
062900* 2600-COMERCIO     A=VENTAS-MES B=M2 C=TICKET-PROM D=VISITAS    *
063000*                   E=COSTO-VTA% F=GASTOS-OPER G=INVENTARIO-PROM
063100******************************************************************
063200 2600-COMERCIO.
063300*
063400*        VENTAS/M2 = A / B
063500     IF  SI-CAMPO-B = ZEROS
063600         MOVE ZEROS                TO WS-T1
063700     ELSE
063800         COMPUTE WS-T1 ROUNDED = SI-CAMPO-A / SI-CAMPO-B
063900     END-IF
064000     MOVE 'VENTAS POR M2'          TO WS-AGR-ETIQUETA
064100     MOVE WS-T1                    TO WS-AGR-VALOR
064200     MOVE SPACES                   TO WS-AGR-ESTADO
064300     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
064400*
064500*        COSTO DE VENTAS = A * E / 100
064600     COMPUTE WS-T2 ROUNDED = SI-CAMPO-A * SI-CAMPO-E / 100
064700     MOVE 'COSTO DE VENTAS'        TO WS-AGR-ETIQUETA
064800     MOVE WS-T2                    TO WS-AGR-VALOR
064900     MOVE SPACES                   TO WS-AGR-ESTADO
065000     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
065100*
065200*        MARGEN BRUTO = A - COSTO VENTAS,  % = MARGEN/A * 100
065300     COMPUTE WS-T3 = SI-CAMPO-A - WS-T2
065400     MOVE 'MARGEN BRUTO'           TO WS-AGR-ETIQUETA
065500     MOVE WS-T3                    TO WS-AGR-VALOR
065600     MOVE SPACES                   TO WS-AGR-ESTADO
065700     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
065800*
065900     IF  SI-CAMPO-A = ZEROS
066000         MOVE ZEROS                TO WS-T4
066100     ELSE
066200         COMPUTE WS-T4 ROUNDED = WS-T3 / SI-CAMPO-A * 100
066300     END-IF
066400     MOVE 'MARGEN BRUTO %'         TO WS-AGR-ETIQUETA
066500     MOVE WS-T4                    TO WS-AGR-VALOR
066600     MOVE SPACES                   TO WS-AGR-ESTADO
066700     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
066800*
066900*        TRANSACCIONES = A / C
067000     IF  SI-CAMPO-C = ZEROS
067100         MOVE ZEROS                TO WS-T1
067200     ELSE
067300         COMPUTE WS-T1 ROUNDED = SI-CAMPO-A / SI-CAMPO-C
067400     END-IF
067500     MOVE 'TRANSACCIONES'          TO WS-AGR-ETIQUETA
067600     MOVE WS-T1                    TO WS-AGR-VALOR
067700     MOVE SPACES                   TO WS-AGR-ESTADO
067800     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
067900*
068000*        CONVERSION % = TRANSACCIONES / D * 100
068100     IF  SI-CAMPO-D = ZEROS
068200         MOVE ZEROS                TO WS-T2
068300     ELSE
068400         COMPUTE WS-T2 ROUNDED = WS-T1 / SI-CAMPO-D * 100
068500     END-IF
068600     MOVE 'CONVERSION %'           TO WS-AGR-ETIQUETA
068700     MOVE WS-T2                    TO WS-AGR-VALOR
068800     MOVE SPACES                   TO WS-AGR-ESTADO
068900     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
069000*
069100*        VENTAS PUNTO EQUILIBRIO = F / (1 - E/100)
069200     COMPUTE WS-T3 = 1 - (SI-CAMPO-E / 100)
069300     IF  WS-T3 = ZEROS
069400         MOVE ZEROS                TO WS-T4
069500     ELSE
069600         COMPUTE WS-T4 ROUNDED = SI-CAMPO-F / WS-T3
069700     END-IF
069800     MOVE 'VTAS PTO EQUIL'         TO WS-AGR-ETIQUETA
069900     MOVE WS-T4                    TO WS-AGR-VALOR
070000     MOVE SPACES                   TO WS-AGR-ESTADO
070100     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
070200*
070300*        ROTACION INVENTARIO = COSTO VENTAS / G
070400     IF  SI-CAMPO-G = ZEROS
070500         MOVE ZEROS                TO WS-T1
070600     ELSE
070700         COMPUTE WS-T1 ROUNDED = WS-T2 / SI-CAMPO-G
070800     END-IF
070900     MOVE 'ROTACION INVENT'        TO WS-AGR-ETIQUETA
071000     MOVE WS-T1                    TO WS-AGR-VALOR
071100     MOVE SPACES                   TO WS-AGR-ESTADO
071200     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
071300*
071400*        MARGEN NETO % = (MARGEN BRUTO - F) / A * 100
071500     IF  SI-CAMPO-A = ZEROS
071600         MOVE ZEROS                TO WS-T2
071700     ELSE
071800         COMPUTE WS-T2 ROUNDED =
071900                 (WS-T3 - SI-CAMPO-F) / SI-CAMPO-A * 100
072000     END-IF
072100     MOVE 'MARGEN NETO %'          TO WS-AGR-ETIQUETA
072200     MOVE WS-T2                    TO WS-AGR-VALOR
072300     MOVE SPACES                   TO WS-AGR-ESTADO
072400     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
072500*
072600     .
072700 2600-COMERCIO-EXIT.
072800     EXIT.
072900******************************************************************
073000* 2700-AGROTECH     A=HECTAREAS B=RENDIM-TON/HA C=PRECIO-TON     *
073100*                   D=COSTO-HA E=CICLOS-ANIO F=MERMA%            *
073200******************************************************************
073300 2700-AGROTECH.
073400*
073500     MOVE SI-CAMPO-E               TO WS-T4
073600     IF  WS-T4 = ZEROS
073700         MOVE 1                    TO WS-T4
073800     END-IF
073900*
074000*        PRODUCCION BRUTA = A * B * CICLOS
074100     COMPUTE WS-T1 ROUNDED = SI-CAMPO-A * SI-CAMPO-B * WS-T4
074200     MOVE 'PRODUC BRUTA TON'       TO WS-AGR-ETIQUETA
074300     MOVE WS-T1                    TO WS-AGR-VALOR
074400     MOVE SPACES                   TO WS-AGR-ESTADO
074500     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
074600*
074700*        PRODUCCION NETA = BRUTA * (1 - MERMA/100)
074800     COMPUTE WS-T2 ROUNDED = WS-T1 * (1 - SI-CAMPO-F / 100)
074900     MOVE 'PRODUC NETA TON'        TO WS-AGR-ETIQUETA
075000     MOVE WS-T2                    TO WS-AGR-VALOR
075100     MOVE SPACES                   TO WS-AGR-ESTADO
075200     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
075300*
075400*        INGRESO ANUAL = NETA * C
075500     COMPUTE WS-T3 ROUNDED = WS-T2 * SI-CAMPO-C
075600     MOVE 'INGRESO ANUAL'          TO WS-AGR-ETIQUETA
075700     MOVE WS-T3                    TO WS-AGR-VALOR
075800     MOVE SPACES                   TO WS-AGR-ESTADO
075900     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
076000*
076100*        INGRESO POR HA = INGRESO / A
076200     IF  SI-CAMPO-A = ZEROS
076300         MOVE ZEROS                TO WS-EXPONENTE-BASE
076400     ELSE
076500         COMPUTE WS-EXPONENTE-BASE ROUNDED = WS-T3 / SI-CAMPO-A
076600     END-IF
076700     MOVE 'INGRESO POR HA'         TO WS-AGR-ETIQUETA
076800     MOVE WS-EXPONENTE-BASE        TO WS-AGR-VALOR
076900     MOVE SPACES                   TO WS-AGR-ESTADO
077000     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
077100*
077200*        COSTOS TOTALES = A * D * CICLOS
077300     COMPUTE WS-T1 ROUNDED = SI-CAMPO-A * SI-CAMPO-D * WS-T4
077400     MOVE 'COSTOS TOTALES'         TO WS-AGR-ETIQUETA
077500     MOVE WS-T1                    TO WS-AGR-VALOR
077600     MOVE SPACES                   TO WS-AGR-ESTADO
077700     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
077800*
077900*        COSTO POR TON = COSTOS / PRODUCCION NETA
078000     IF  WS-T2 = ZEROS
078100         MOVE ZEROS                TO WS-EXPONENTE-RESULT
078200     ELSE
078300         COMPUTE WS-EXPONENTE-RESULT ROUNDED = WS-T1 / WS-T2
078400     END-IF
078500     MOVE 'COSTO POR TON'          TO WS-AGR-ETIQUETA
078600     MOVE WS-EXPONENTE-RESULT      TO WS-AGR-VALOR
078700     IF  WS-EXPONENTE-RESULT < SI-CAMPO-C
078800         MOVE 'BUENO'              TO WS-AGR-ESTADO
078900     ELSE
079000         MOVE 'MALO'               TO WS-AGR-ESTADO
079100     END-IF
079200     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
079300*
079400*        MARGEN BRUTO = INGRESO - COSTOS,  % = MARGEN/INGRESO*100
079500     COMPUTE WS-T2 = WS-T3 - WS-T1
079600     MOVE 'MARGEN BRUTO'           TO WS-AGR-ETIQUETA
079700     MOVE WS-T2                    TO WS-AGR-VALOR
079800     MOVE SPACES                   TO WS-AGR-ESTADO
079900     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
080000*
080100     IF  WS-T3 = ZEROS
080200         MOVE ZEROS                TO WS-T4
080300     ELSE
080400         COMPUTE WS-T4 ROUNDED = WS-T2 / WS-T3 * 100
080500     END-IF
080600     MOVE 'MARGEN BRUTO %'         TO WS-AGR-ETIQUETA
080700     MOVE WS-T4                    TO WS-AGR-VALOR
080800     MOVE SPACES                   TO WS-AGR-ESTADO
080900     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
081000*
081100*        HECTAREAS PTO EQUILIBRIO = COSTOS / (INGRESO/A)
081200     IF  WS-EXPONENTE-BASE = ZEROS
081300         MOVE ZEROS                TO WS-T1
081400     ELSE
081500         COMPUTE WS-T1 ROUNDED = WS-T1 / WS-EXPONENTE-BASE
081600     END-IF
081700     MOVE 'HA PTO EQUIL'           TO WS-AGR-ETIQUETA
081800     MOVE WS-T1                    TO WS-AGR-VALOR
081900     MOVE SPACES                   TO WS-AGR-ESTADO
082000     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
082100*
082200     .
082300 2700-AGROTECH-EXIT.
082400     EXIT.
082500******************************************************************
082600* 2800-INFRAESTRUCTURA  A=USUARIOS-DIA B=TARIFA-PROM             *
082700*                       C=COSTOS-OPER-MES D=INVERSION-TOTAL      *
082800*                       E=VIDA-UTIL-ANOS F=CRECIM-TRAFICO%       *
082900******************************************************************
083000 2800-INFRAESTRUCTURA.
083100*
083200     MOVE SI-CAMPO-E               TO WS-T4
083300     IF  WS-T4 = ZEROS
083400         MOVE 30                   TO WS-T4
083500     END-IF
083600*
083700*        INGRESO MENSUAL = A * B * 30
083800     COMPUTE WS-T1 ROUNDED = SI-CAMPO-A * SI-CAMPO-B * 30
083900     MOVE 'INGRESO MENSUAL'        TO WS-AGR-ETIQUETA
084000     MOVE WS-T1                    TO WS-AGR-VALOR
084100     MOVE SPACES                   TO WS-AGR-ESTADO
084200     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
084300*
084400*        INGRESO ANUAL = A * B * 365
084500     COMPUTE WS-T2 ROUNDED = SI-CAMPO-A * SI-CAMPO-B * 365
084600     MOVE 'INGRESO ANUAL'          TO WS-AGR-ETIQUETA
084700     MOVE WS-T2                    TO WS-AGR-VALOR
084800     MOVE SPACES                   TO WS-AGR-ESTADO
084900     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
085000*
085100*        FLUJO OPERATIVO ANUAL = (MENSUAL - C) * 12
085200     COMPUTE WS-T3 ROUNDED = (WS-T1 - SI-CAMPO-C) * 12
085300     MOVE 'FLUJO OPERATIVO'        TO WS-AGR-ETIQUETA
085400     MOVE WS-T3                    TO WS-AGR-VALOR
085500     MOVE SPACES                   TO WS-AGR-ESTADO
085600     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
085700*
085800*        PAYBACK ANOS = INVERSION / FLUJO
085900     IF  WS-T3 = ZEROS
086000         MOVE ZEROS                TO WS-EXPONENTE-BASE
086100     ELSE
086200         COMPUTE WS-EXPONENTE-BASE ROUNDED = SI-CAMPO-D / WS-T3
086300     END-IF
086400     MOVE 'PAYBACK ANOS'           TO WS-AGR-ETIQUETA
086500     MOVE WS-EXPONENTE-BASE        TO WS-AGR-VALOR
086600     MOVE SPACES                   TO WS-AGR-ESTADO
086700     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
086800*
086900*        ROI ANUAL % = FLUJO / INVERSION * 100
087000     IF  SI-CAMPO-D = ZEROS
087100         MOVE ZEROS                TO WS-EXPONENTE-RESULT
087200     ELSE
087300         COMPUTE WS-EXPONENTE-RESULT ROUNDED =
087400                 WS-T3 / SI-CAMPO-D * 100
087500     END-IF
087600     MOVE 'ROI ANUAL %'            TO WS-AGR-ETIQUETA
087700     MOVE WS-EXPONENTE-RESULT      TO WS-AGR-VALOR
087800     MOVE SPACES                   TO WS-AGR-ESTADO
087900     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
088000*
088100*        BENEFICIO/COSTO = FLUJO * VIDA / INVERSION
088200     IF  SI-CAMPO-D = ZEROS
088300         MOVE ZEROS                TO WS-T1
088400     ELSE
088500         COMPUTE WS-T1 ROUNDED = WS-T3 * WS-T4 / SI-CAMPO-D
088600     END-IF
088700     MOVE 'BENEFICIO/COSTO'        TO WS-AGR-ETIQUETA
088800     MOVE WS-T1                    TO WS-AGR-VALOR
088900     IF      WS-T1 >= 1.5          MOVE 'BUENO'  TO WS-AGR-ESTADO
089000     ELSE IF WS-T1 >= 1            MOVE 'ALERTA' TO WS-AGR-ESTADO
089100     ELSE                          MOVE 'MALO'   TO WS-AGR-ESTADO
089200     END-IF
089300     END-IF
089400     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
089500*
089600*        TRAFICO A 5 ANOS = A * (1 + F/100)**5
089700     COMPUTE WS-EXPONENTE-BASE = 1 + (SI-CAMPO-F / 100)
089800     COMPUTE WS-EXPONENTE-RESULT = WS-EXPONENTE-BASE ** 5
089900     COMPUTE WS-T2 ROUNDED = SI-CAMPO-A * WS-EXPONENTE-RESULT
090000     MOVE 'TRAFICO 5 ANOS'         TO WS-AGR-ETIQUETA
090100     MOVE WS-T2                    TO WS-AGR-VALOR
090200     MOVE SPACES                   TO WS-AGR-ESTADO
090300     PERFORM 9500-AGREGAR-INDICADOR THRU 9500-AGREGAR-INDICADOR-EXIT
090400*
090500     .
090600 2800-INFRAESTRUCTURA-EXIT.
090700     EXIT.
090800******************************************************************
090900*                   2900-SECTOR-NO-SOPORTADO                     *
091000******************************************************************
091100 2900-SECTOR-NO-SOPORTADO.
091200*
091300     SET SECTOR-NO-ES-CONOCIDO    TO TRUE
091400     MOVE 'Y'                      TO SI-SECTOR-ERROR
091500     MOVE CT-MSG-SIN-CALCULADORA   TO SI-MENSAJE-ERROR
091600*
091700     .
091800 2900-SECTOR-NO-SOPORTADO-EXIT.
091900     EXIT.
092000******************************************************************
092100*     9500-AGREGAR-INDICADOR - CARGA UN RENGLON EN LA TABLA       *
092200******************************************************************
092300 9500-AGREGAR-INDICADOR.
092400*
092500     IF  SI-IX-INDIC > 10
092600         GO TO 9500-AGREGAR-INDICADOR-EXIT
092700     END-IF
092800     MOVE WS-AGR-ETIQUETA          TO SI-ETIQUETA (SI-IX-INDIC)
092900     MOVE WS-AGR-VALOR             TO SI-VALOR    (SI-IX-INDIC)
093000     MOVE WS-AGR-ESTADO            TO SI-ESTADO   (SI-IX-INDIC)
093100     SET SI-IX-INDIC UP BY 1
093200     ADD 1                         TO SI-NUM-INDICADORES
093300*
093400     .
093500 9500-AGREGAR-INDICADOR-EXIT.
093600     EXIT.
093700******************************************************************
093800*                            9000-FIN                            *
093900******************************************************************
094000 9000-FIN.
094100*
094200     CONTINUE
094300*
094400     .
094500 9000-FIN-EXIT.
094600     EXIT.
