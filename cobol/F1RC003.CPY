000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC003                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1991                                    *
000600*                                                                *
000700*  AUTOR: R.ESCALONA                                             *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE DATOS DEL SOLICITANTE     *
001200*               (ARCHIVO APPLICANTS) PARA EL MOTOR DE RIESGO.    *
001300*                                                                *
001400******************************************************************
001500* HISTORIAL DE CAMBIOS                                          *
001600* ---------------------------------------------------------------*
001700* 14/03/1991 RES TCK-0091 VERSION ORIGINAL DEL LAYOUT.            *
001800* 08/10/1995 JQV TCK-0260 SE AGREGAN CAMPOS DE BURO DE CREDITO    *
001900*                         Y CONTADOR DE DEFAULTS PREVIOS.        *
002000* 19/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS). *
002100* 30/04/2001 LFG TCK-0502 SE AGREGA APL-TAX-ID Y APL-PAIS PARA   *
002200*                         VALIDACION DE IDENTIFICADOR FISCAL.    *
002300******************************************************************
002400 01  F1-REG-SOLICITANTE.
002500     05  APL-PRJ-ID                  PIC X(08).
002600     05  APL-ING-MENS                PIC S9(13)V9(2).
002700     05  APL-GASTOS-FIJOS            PIC S9(13)V9(2).
002800     05  APL-DEUDA-ACTUAL            PIC S9(13)V9(2).
002900     05  APL-MONTO-SOLIC             PIC S9(13)V9(2).
003000     05  APL-PLAZO-MESES             PIC 9(03).
003100     05  APL-TASA-PROP               PIC S9(03)V9(4).
003200     05  APL-MESES-ACTIV             PIC 9(04).
003300     05  APL-PAGOS-PUNT              PIC 9(04).
003400     05  APL-PAGOS-ATRAS             PIC 9(04).
003500     05  APL-DEFAULTS                PIC 9(02).
003600     05  APL-SCORE-BURO              PIC 9(03).
003700     05  APL-VALOR-GARANT            PIC S9(13)V9(2).
003800     05  APL-TIPO-GARANT             PIC X(10).
003900         88  APL-GARANT-INMUEBLE        VALUE 'INMUEBLE'.
004000         88  APL-GARANT-DEPOSITO        VALUE 'DEPOSITO'.
004100         88  APL-GARANT-VEHICULO        VALUE 'VEHICULO'.
004200         88  APL-GARANT-EQUIPO          VALUE 'EQUIPO'.
004300         88  APL-GARANT-NINGUNA         VALUE 'NINGUNA'.
004400     05  APL-TAX-ID                  PIC X(15).
004500     05  APL-PAIS                    PIC X(02).
004600         88  APL-PAIS-MEXICO            VALUE 'MX'.
004700         88  APL-PAIS-ARGENTINA         VALUE 'AR'.
004800         88  APL-PAIS-CHILE             VALUE 'CL'.
004900         88  APL-PAIS-COLOMBIA          VALUE 'CO'.
005000         88  APL-PAIS-PERU              VALUE 'PE'.
005100         88  APL-PAIS-ESPANA            VALUE 'ES'.
005200     05  FILLER                      PIC X(06).
