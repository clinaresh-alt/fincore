000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC012                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/08/2006                                    *
000600*                                                                *
000700*  AUTOR: LFG                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - PORTAFOLIO DE INVERSIONISTAS            *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO DE CONTROL PORTCTL, UN         *
001200*               REGISTRO UNICO ESCRITO POR F1B070 AL CERRAR SU   *
001300*               ACUMULACION DE POSICIONES, QUE LLEVA LOS         *
001400*               TOTALES GENERALES DE PORTAFOLIO AL PASO DE       *
001500*               REPORTE F1B010 SIN NECESIDAD DE UN CALL ENTRE    *
001600*               PASOS DE JCL INDEPENDIENTES.                     *
001700*                                                                *
001800******************************************************************
001900* HISTORIAL DE CAMBIOS                                          *
002000* ---------------------------------------------------------------*
002100* 14/08/2006 LFG TCK-0591 VERSION ORIGINAL DEL LAYOUT, PARA QUE   *
002200*                         F1B010 DEJE DE IMPRIMIR CEROS FIJOS EN *
002300*                         LA LINEA DE TOTAL DE PORTAFOLIO.       *
002400******************************************************************
002500 01  F1-REG-PORTAFOLIO-CTL.
002600     05  PFC-TOTAL-INVERTIDO         PIC S9(13)V9(2).
002700     05  PFC-TOTAL-RENDIMIENTO       PIC S9(13)V9(2).
002800     05  FILLER                      PIC X(10).
