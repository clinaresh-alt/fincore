000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC009                                             *
000400*                                                                *
000500*  FECHA CREACION: 03/03/1990                                    *
000600*                                                                *
000700*  AUTOR: MOR                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - BITACORA CONTABLE (LEDGER)              *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE SALIDA DEL PROCESO DE POSTEO           *
001200*               (ARCHIVO LEDGEROUT), UN REGISTRO POR             *
001300*               TRANSACCION DE ENTRADA, VALIDA O RECHAZADA.      *
001400*                                                                *
001500******************************************************************
001600* HISTORIAL DE CAMBIOS                                          *
001700* ---------------------------------------------------------------*
001800* 03/03/1990 MOR TCK-0372 VERSION ORIGINAL DEL LAYOUT.            *
001900* 14/02/2002 LFG TCK-0540 SE AGREGA VALID-FLAG Y REJECT-REASON   *
002000*                         PARA SOPORTAR RECHAZO SIN ABEND.       *
002100******************************************************************
002200 01  F1-REG-ASIENTO-SALIDA.
002300     05  LDO-SEQUENCE                PIC 9(09).
002400     05  LDO-ENTRY-TYPE              PIC X(20).
002500     05  LDO-USER-ID                 PIC X(08).
002600     05  LDO-PRJ-ID                  PIC X(08).
002700     05  LDO-AMOUNT                  PIC S9(13)V9(2).
002800     05  LDO-CURRENCY                PIC X(03).
002900     05  LDO-DESC                    PIC X(40).
003000     05  LDO-BALANCE-AFTER           PIC S9(13)V9(2).
003100     05  LDO-VALID-FLAG              PIC X(01).
003200         88  LDO-ES-VALIDO              VALUE 'Y'.
003300         88  LDO-NO-ES-VALIDO           VALUE 'N'.
003400     05  LDO-REJECT-REASON           PIC X(30).
003500     05  FILLER                      PIC X(10).
