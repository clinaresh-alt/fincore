000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1LK021                                             *
000400*                                                                *
000500*  FECHA CREACION: 23/05/1997                                    *
000600*                                                                *
000700*  AUTOR: MOR                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - MOTOR FINANCIERO (F1C021)               *
001000*                                                                *
001100*  DESCRIPCION: AREA DE COMUNICACION (LINKAGE) ENTRE EL PROGRAMA *
001200*               LLAMADOR Y EL SUBPROGRAMA DE CALCULO FINANCIERO  *
001300*               F1C021. FL-OPERACION SELECCIONA LA OPERACION A   *
001400*               EJECUTAR: EVALUAR / SENS-VAR / MATRIZ /          *
001500*               PTO-EQUIL / TORNADO / WACC.                      *
001600*                                                                *
001700******************************************************************
001800* HISTORIAL DE CAMBIOS                                          *
001900* ---------------------------------------------------------------*
002000* 23/05/1997 MOR TCK-0355 VERSION ORIGINAL - SOLO OPERACION      *
002100*                         EVALUAR (VAN/TIR/ROI/PAYBACK/PI).      *
002200* 11/07/2003 LFG TCK-0588 SE AGREGAN LAS OPERACIONES SENS-VAR,   *
002300*                         MATRIZ, PTO-EQUIL, TORNADO Y WACC.     *
002400******************************************************************
002500 01  F1-PARM-FINEVAL.
002600     05  FL-OPERACION                PIC X(10).
002700         88  FL-OPER-EVALUAR            VALUE 'EVALUAR'.
002800         88  FL-OPER-SENS-VAR           VALUE 'SENS-VAR'.
002900         88  FL-OPER-MATRIZ             VALUE 'MATRIZ'.
003000         88  FL-OPER-PTO-EQUIL          VALUE 'PTO-EQUIL'.
003100         88  FL-OPER-TORNADO            VALUE 'TORNADO'.
003200         88  FL-OPER-WACC               VALUE 'WACC'.
003300*        DATOS DE ENTRADA - PROYECTO
003400     05  FL-ENTRADA.
003500         10  FL-PRJ-ID                PIC X(08).
003600         10  FL-INV-INICIAL           PIC S9(13)V9(2).
003700         10  FL-TASA-DESC             PIC S9(03)V9(4).
003800         10  FL-TASA-MIN              PIC S9(03)V9(4).
003900         10  FL-NUM-PERIODOS          PIC 9(03).
004000         10  FL-TB-FLUJOS OCCURS 60 TIMES
004100                          INDEXED BY FL-IX-FLUJO.
004200             15  FL-FLU-INGRESOS      PIC S9(13)V9(2).
004300             15  FL-FLU-COSTOS        PIC S9(13)V9(2).
004400*        DATOS DE ENTRADA - VARIABLE DE SENSIBILIDAD / WACC
004500     05  FL-ENTRADA-EXTRA.
004600         10  FL-VARIABLE-SENS         PIC X(08).
004700             88  FL-VAR-INGRESOS         VALUE 'REVENUE'.
004800             88  FL-VAR-COSTOS           VALUE 'COSTS'.
004900             88  FL-VAR-TASA             VALUE 'RATE'.
005000         10  FL-VARIACION             PIC S9(03)V9(4).
005100         10  FL-WACC-D                PIC S9(03)V9(4).
005200         10  FL-WACC-RE               PIC S9(03)V9(4).
005300         10  FL-WACC-RD               PIC S9(03)V9(4).
005400         10  FL-WACC-TC               PIC S9(03)V9(4).
005500*        RESULTADOS - CASO BASE (OPERACION EVALUAR)
005600     05  FL-SALIDA.
005700         10  FL-VAN                   PIC S9(13)V9(2).
005800         10  FL-TIR                   PIC S9(03)V9(4).
005900         10  FL-TIR-VALID             PIC X(01).
006000         10  FL-ROI                   PIC S9(03)V9(4).
006100         10  FL-PAYBACK               PIC S9(03)V9(2).
006200         10  FL-PAYBACK-VALID         PIC X(01).
006300         10  FL-INDICE-RENT           PIC S9(03)V9(2).
006400         10  FL-ES-VIABLE             PIC X(01).
006500         10  FL-MENSAJE               PIC X(60).
006600         10  FL-VAN-PESIMISTA         PIC S9(13)V9(2).
006700         10  FL-VAN-OPTIMISTA         PIC S9(13)V9(2).
006800*        RESULTADOS - SENSIBILIDAD DE VARIABLE (SENS-VAR)
006900     05  FL-SALIDA-SENS-VAR.
007000         10  FL-SV-VAN                PIC S9(13)V9(2).
007100         10  FL-SV-TIR                PIC S9(03)V9(4).
007200         10  FL-SV-TIR-VALID          PIC X(01).
007300         10  FL-SV-ESTADO             PIC X(15).
007400*        RESULTADOS - MATRIZ CRUZADA 3X3 (MATRIZ)
007500     05  FL-SALIDA-MATRIZ.
007600         10  FL-MX-CELDA OCCURS 3 TIMES
007700                          INDEXED BY FL-IX-MX-ING.
007800             15  FL-MX-VAN OCCURS 3 TIMES
007900                          PIC S9(13)V9(2)
008000                          INDEXED BY FL-IX-MX-TAS.
008100*        RESULTADOS - PUNTO DE EQUILIBRIO (PTO-EQUIL)
008200     05  FL-SALIDA-PTO-EQUIL.
008300         10  FL-PE-VARIACION          PIC S9(03)V9(4).
008400         10  FL-PE-MARGEN-SEG         PIC S9(03)V9(4).
008500         10  FL-PE-ENCONTRADO         PIC X(01).
008600*        RESULTADOS - ANALISIS TORNADO (TORNADO)
008700     05  FL-SALIDA-TORNADO.
008800         10  FL-TO-RANKING OCCURS 3 TIMES
008900                          INDEXED BY FL-IX-TORNADO.
009000             15  FL-TO-VARIABLE       PIC X(08).
009100             15  FL-TO-IMPACTO        PIC S9(13)V9(2).
009200*        RESULTADO - WACC
009300     05  FL-SALIDA-WACC.
009400         10  FL-WACC-RESULT           PIC S9(03)V9(4).
009500*        RELLENO DE AREA (EXPANSION FUTURA)
009600     05  FILLER                       PIC X(10).
