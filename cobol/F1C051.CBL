000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: F1C051                                              *
000400*                                                                *
000500*  FECHA CREACION: 14/05/1990                                    *
000600*                                                                *
000700*  AUTOR: L.GUERRERO                                             *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: SUBPROGRAMA VALIDADOR DE FORMATO DE              *
001200*               IDENTIFICADOR FISCAL DEL SOLICITANTE, POR PAIS. *
001300*               ES EL SUCESOR DE LA RUTINA VJE-CT-RUT-DIVISA     *
001400*               QUE EL AREA DE DIVISAS USABA PARA VALIDAR EL     *
001500*               RIF DEL CLIENTE; AQUI SE GENERALIZA A SEIS       *
001600*               PAISES PARA EL MOTOR DE RIESGO DE FINCORE.       *
001700*                                                                *
001800******************************************************************
001900* HISTORIAL DE CAMBIOS                                          *
002000* ---------------------------------------------------------------*
002100* 14/05/1990 LFG TCK-0288 VERSION ORIGINAL: SOLO VALIDABA UN     *
002200*                         FORMATO LOCAL UNICO (11 POSICIONES).  *
002300* 22/08/1993 LFG TCK-0331 SE AGREGA VALIDACION DE RUT CHILENO    *
002400*                         CON DIGITO VERIFICADOR K.              *
002500* 19/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS  *
002600*                         EN ESTE PROGRAMA).                    *
002700* 30/04/2001 LFG TCK-0502 SE GENERALIZA A 6 PAISES (MX/AR/CL/   *
002800*                         CO/PE/ES) Y SE CLASIFICA PERSONA      *
002900*                         FISICA/JURIDICA PARA MEXICO.          *
003000* 12/11/2001 LFG TCK-0519 SE CORRIGE RUC PERU: SUNAT EXIGE 11   *
003100*                         DIGITOS, EL PROGRAMA EXIGIA 10.       *
003200* 05/06/2007 NRZ TCK-0641 SE ESTANDARIZA MENSAJE DE PAIS NO     *
003300*                         SOPORTADO Y STATUS "ACTIVO".          *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600*
003700 PROGRAM-ID.    F1C051.
003800 AUTHOR.        L.GUERRERO.
003900 INSTALLATION.  FINCORE.
004000 DATE-WRITTEN.  14/05/1990.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGO.
004300******************************************************************
004400*                                                                *
004500*        E N V I R O N M E N T         D I V I S I O N           *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SPECIAL-NAMES.
005300     C01                           IS TOP-OF-FORM
005400     CLASS CLASE-ALFA              IS 'A' THRU 'Z'
005500     CLASS CLASE-NUMERO            IS '0' THRU '9'
005600     UPSI-0 ON  STATUS IS MODO-DEPURACION
005700     UPSI-0 OFF STATUS IS MODO-PRODUCCION.
005800*
005900 INPUT-OUTPUT SECTION.
006000******************************************************************
006100*                                                                *
006200*                D A T A            D I V I S I O N              *
006300*                                                                *
006400******************************************************************
006500 DATA DIVISION.
006600******************************************************************
006700*         W O R K I N G   S T O R A G E   S E C T I O N          *
006800******************************************************************
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*                  AREA DE VARIABLES AUXILIARES                  *
007200******************************************************************
007300 01  WS-VARIABLES-AUXILIARES.
007400     05  WS-TAX-ID-LOCAL             PIC X(15) VALUE SPACES.
007500     05  WS-TAX-ID-REDEF REDEFINES WS-TAX-ID-LOCAL.
007600         10  WS-POS OCCURS 15 TIMES  PIC X(01).
007700     05  WS-LONGITUD                 PIC S9(03) COMP-3 VALUE ZEROS.
007800     05  WS-POSICION                 PIC S9(03) COMP-3 VALUE ZEROS.
007900     05  WS-CONTADOR-LETRAS          PIC S9(03) COMP-3 VALUE ZEROS.
008000     05  WS-CONTADOR-DIGITOS         PIC S9(03) COMP-3 VALUE ZEROS.
008100     05  WS-CARACTER                 PIC X(01) VALUE SPACES.
008200     05  FILLER                      PIC X(04).
008300******************************************************************
008400*                    AREA  DE  SWITCHES                          *
008500******************************************************************
008600 01  SW-SWITCHES.
008700     05  SW-FORMATO-OK               PIC X(01) VALUE 'N'.
008800         88  FORMATO-ES-VALIDO          VALUE 'S'.
008900         88  FORMATO-NO-ES-VALIDO       VALUE 'N'.
009000     05  SW-SEGUIR-CONTANDO          PIC X(01) VALUE 'S'.
009100         88  SEGUIR-CONTANDO-LETRAS     VALUE 'S'.
009200         88  NO-SEGUIR-CONTANDO-LETRAS  VALUE 'N'.
009300     05  FILLER                      PIC X(02).
009400******************************************************************
009500*                        AREA DE CONTANTES                       *
009600******************************************************************
009700 01  CT-CONTANTES.
009800     05  CT-PROGRAMA                 PIC X(07)   VALUE 'F1C051'.
009900     05  CT-MSG-FORMATO-INVALIDO     PIC X(30)
010000             VALUE 'FORMATO INVALIDO'.
010100     05  CT-MSG-PAIS-NO-SOPORTADO    PIC X(30)
010200             VALUE 'PAIS NO SOPORTADO'.
010300     05  CT-STATUS-ACTIVO            PIC X(20) VALUE 'ACTIVO'.
010400     05  CT-STATUS-PENDIENTE         PIC X(20)
010500             VALUE 'PENDIENTE VALIDACION'.
010600     05  FILLER                      PIC X(05).
010700******************************************************************
010800*         VISTA ALFA DE LAS CONSTANTES (VOLCADO DEPURACION)      *
010900******************************************************************
011000 01  CT-CONTANTES-ALFA REDEFINES CT-CONTANTES.
011100     05  FILLER                      PIC X(112).
011200******************************************************************
011300*                      AREA DE CONTADORES                        *
011400******************************************************************
011500 01  CN-CONTADORES.
011600     05  CN-LLAMADAS                 PIC S9(07) COMP-3 VALUE ZEROS.
011700     05  FILLER                      PIC X(04).
011800******************************************************************
011900*       VISTA ALFA DEL CONTADOR DE LLAMADAS (DEPURACION)         *
012000******************************************************************
012100 01  CN-CONTADORES-ALFA REDEFINES CN-CONTADORES.
012200     05  FILLER                      PIC X(08).
012300*
012400 LINKAGE SECTION.
012500*
012600     COPY F1LK051.
012700******************************************************************
012800*                                                                *
012900*           P R O C E D U R E      D I V I S I O N               *
013000*                                                                *
013100******************************************************************
013200 PROCEDURE DIVISION USING F1-PARM-TAXVAL.
013300*
013400 MAINLINE.
013500*
013600     PERFORM 1000-INICIO
013700        THRU 1000-INICIO-EXIT
013800*
013900     PERFORM 2000-VALIDAR-PAIS
014000        THRU 2000-VALIDAR-PAIS-EXIT
014100*
014200     PERFORM 9000-FIN
014300        THRU 9000-FIN-EXIT
014400*
014500     GOBACK
014600     .
014700******************************************************************
014800*                         1000-INICIO                            *
014900******************************************************************
015000 1000-INICIO.
015100*
015200     ADD 1                        TO CN-LLAMADAS
015300     MOVE TV-TAX-ID               TO WS-TAX-ID-LOCAL
015400*        MAYUSCULAS SIN USAR FUNCTION (NORMA DEL TALLER)
015500     INSPECT WS-TAX-ID-LOCAL
015600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
015700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015800     MOVE WS-TAX-ID-LOCAL          TO TV-TAX-ID-NORM
015900     SET FORMATO-NO-ES-VALIDO     TO TRUE
016000     MOVE SPACES                  TO TV-TIPO-PERSONA
016100     MOVE SPACES                  TO TV-STATUS
016200     MOVE SPACES                  TO TV-MENSAJE
016300*
016400     .
016500 1000-INICIO-EXIT.
016600     EXIT.
016700******************************************************************
016800*                        2000-VALIDAR-PAIS                       *
016900******************************************************************
017000 2000-VALIDAR-PAIS.
017100*
017200     EVALUATE TV-PAIS
017300         WHEN 'MX'
017400             PERFORM 2100-VALIDAR-MX
017500                THRU 2100-VALIDAR-MX-EXIT
017600         WHEN 'AR'
017700             PERFORM 2200-VALIDAR-AR
017800                THRU 2200-VALIDAR-AR-EXIT
017900         WHEN 'CL'
018000             PERFORM 2300-VALIDAR-CL
018100                THRU 2300-VALIDAR-CL-EXIT
018200         WHEN 'CO'
018300             PERFORM 2400-VALIDAR-CO
018400                THRU 2400-VALIDAR-CO-EXIT
018500         WHEN 'PE'
018600             PERFORM 2500-VALIDAR-PE
018700                THRU 2500-VALIDAR-PE-EXIT
018800         WHEN 'ES'
018900             PERFORM 2600-VALIDAR-ES
019000                THRU 2600-VALIDAR-ES-EXIT
019100         WHEN OTHER
019200             PERFORM 2700-PAIS-NO-SOPORTADO
019300                THRU 2700-PAIS-NO-SOPORTADO-EXIT
019400     END-EVALUATE
019500*
019600     IF  FORMATO-ES-VALIDO
019700         IF  TV-PAIS = 'MX'
019800             MOVE CT-STATUS-ACTIVO     TO TV-STATUS
019900         ELSE
020000             MOVE CT-STATUS-PENDIENTE  TO TV-STATUS
020100         END-IF
020200     ELSE
020300         IF  TV-MENSAJE = SPACES
020400             MOVE CT-MSG-FORMATO-INVALIDO TO TV-MENSAJE
020500         END-IF
020600     END-IF
020700*
020800     IF  FORMATO-ES-VALIDO
020900         MOVE 'Y'                  TO TV-ES-VALIDO
021000     ELSE
021100         MOVE 'N'                  TO TV-ES-VALIDO
021200     END-IF
021300*
021400     .
021500 2000-VALIDAR-PAIS-EXIT.
021600     EXIT.
021700******************************************************************
021800* 2100-VALIDAR-MX   RFC: 3-4 LETRAS + 6 DIGITOS + 3 ALFANUM.      *
021900*                   LARGO TOTAL 12 (JURIDICA) O 13 (FISICA).      *
022000******************************************************************
022100 2100-VALIDAR-MX.
022200*
022300     MOVE ZEROS                   TO WS-LONGITUD
022400     PERFORM 2101-HALLAR-LONGITUD
022500        THRU 2101-HALLAR-LONGITUD-EXIT
022600             VARYING WS-POSICION FROM 15 BY -1
022700             UNTIL WS-POSICION < 1
022800*
022900     SET FORMATO-NO-ES-VALIDO     TO TRUE
023000*
023100     IF  (WS-LONGITUD = 12 OR WS-LONGITUD = 13)
023200         MOVE ZEROS                TO WS-CONTADOR-LETRAS
023300         SET SEGUIR-CONTANDO-LETRAS TO TRUE
023400         PERFORM 2102-CONTAR-LETRAS
023500            THRU 2102-CONTAR-LETRAS-EXIT
023600                 VARYING WS-POSICION FROM 1 BY 1
023700                 UNTIL WS-POSICION > 4
023800                    OR NO-SEGUIR-CONTANDO-LETRAS
023900         IF  (WS-CONTADOR-LETRAS = 3 OR WS-CONTADOR-LETRAS = 4)
024000             PERFORM 2110-VALIDAR-MX-RESTO
024100                THRU 2110-VALIDAR-MX-RESTO-EXIT
024200         END-IF
024300     END-IF
024400*
024500     IF  FORMATO-ES-VALIDO
024600         IF  WS-LONGITUD = 12
024700             SET TV-PERSONA-JURIDICA TO TRUE
024800         ELSE
024900             SET TV-PERSONA-FISICA   TO TRUE
025000         END-IF
025100     END-IF
025200*
025300     .
025400 2100-VALIDAR-MX-EXIT.
025500     EXIT.
025600******************************************************************
025700 2101-HALLAR-LONGITUD.
025800*
025900     IF  WS-POS (WS-POSICION) NOT = SPACE
026000     AND WS-LONGITUD = ZEROS
026100         MOVE WS-POSICION          TO WS-LONGITUD
026200     END-IF
026300     .
026400 2101-HALLAR-LONGITUD-EXIT.
026500     EXIT.
026600******************************************************************
026700 2102-CONTAR-LETRAS.
026800*
026900     IF  WS-POS (WS-POSICION) IS NOT CLASE-ALFA
027000         SET NO-SEGUIR-CONTANDO-LETRAS TO TRUE
027100         GO TO 2102-CONTAR-LETRAS-EXIT
027200     END-IF
027300     ADD 1                         TO WS-CONTADOR-LETRAS
027400     IF  WS-POS (WS-POSICION + 1) IS CLASE-NUMERO
027500         SET NO-SEGUIR-CONTANDO-LETRAS TO TRUE
027600     END-IF
027700     .
027800 2102-CONTAR-LETRAS-EXIT.
027900     EXIT.
028000******************************************************************
028100 2110-VALIDAR-MX-RESTO.
028200*
028300     PERFORM 2111-VERIFICAR-DIGITOS
028400        THRU 2111-VERIFICAR-DIGITOS-EXIT
028500             VARYING WS-POSICION
028600             FROM (WS-CONTADOR-LETRAS + 1) BY 1
028700             UNTIL WS-POSICION > (WS-CONTADOR-LETRAS + 6)
028800     PERFORM 2112-VERIFICAR-ALFANUM
028900        THRU 2112-VERIFICAR-ALFANUM-EXIT
029000             VARYING WS-POSICION
029100             FROM (WS-CONTADOR-LETRAS + 7) BY 1
029200             UNTIL WS-POSICION > WS-LONGITUD
029300     SET FORMATO-ES-VALIDO        TO TRUE
029400*
029500     .
029600 2110-VALIDAR-MX-RESTO-EXIT.
029700     EXIT.
029800******************************************************************
029900 2111-VERIFICAR-DIGITOS.
030000*
030100     IF  WS-POS (WS-POSICION) IS NOT CLASE-NUMERO
030200         GO TO 2110-VALIDAR-MX-RESTO-EXIT
030300     END-IF
030400     .
030500 2111-VERIFICAR-DIGITOS-EXIT.
030600     EXIT.
030700******************************************************************
030800 2112-VERIFICAR-ALFANUM.
030900*
031000     IF  WS-POS (WS-POSICION) NOT IS CLASE-ALFA
031100     AND WS-POS (WS-POSICION) NOT IS CLASE-NUMERO
031200         GO TO 2110-VALIDAR-MX-RESTO-EXIT
031300     END-IF
031400     .
031500 2112-VERIFICAR-ALFANUM-EXIT.
031600     EXIT.
031700******************************************************************
031800* 2200-VALIDAR-AR   CUIT:  DD-DDDDDDDD-D  (11 DIGITOS, 2 GUIONES) *
031900******************************************************************
032000 2200-VALIDAR-AR.
032100*
032200     SET FORMATO-NO-ES-VALIDO     TO TRUE
032300     IF  WS-POS (3)  = '-' AND WS-POS (12) = '-'
032400         IF  (WS-POS (1)  IS CLASE-NUMERO)
032500         AND (WS-POS (2)  IS CLASE-NUMERO)
032600         AND (WS-POS (4)  IS CLASE-NUMERO)
032700         AND (WS-POS (5)  IS CLASE-NUMERO)
032800         AND (WS-POS (6)  IS CLASE-NUMERO)
032900         AND (WS-POS (7)  IS CLASE-NUMERO)
033000         AND (WS-POS (8)  IS CLASE-NUMERO)
033100         AND (WS-POS (9)  IS CLASE-NUMERO)
033200         AND (WS-POS (10) IS CLASE-NUMERO)
033300         AND (WS-POS (11) IS CLASE-NUMERO)
033400         AND (WS-POS (13) IS CLASE-NUMERO)
033500         AND (WS-POS (14) = SPACE)
033600             SET FORMATO-ES-VALIDO TO TRUE
033700         END-IF
033800     END-IF
033900*
034000     .
034100 2200-VALIDAR-AR-EXIT.
034200     EXIT.
034300******************************************************************
034400* 2300-VALIDAR-CL   RUT:  D(D).DDD.DDD-D   (ULTIMO PUEDE SER K)   *
034500******************************************************************
034600 2300-VALIDAR-CL.
034700*
034800     SET FORMATO-NO-ES-VALIDO     TO TRUE
034900     IF  WS-POS (2) = '.'
035000         IF  (WS-POS (1) IS CLASE-NUMERO)
035100             PERFORM 2310-VALIDAR-CL-CORTO
035200                THRU 2310-VALIDAR-CL-CORTO-EXIT
035300         END-IF
035400     END-IF
035500     IF  FORMATO-NO-ES-VALIDO AND WS-POS (3) = '.'
035600         IF  (WS-POS (1) IS CLASE-NUMERO)
035700         AND (WS-POS (2) IS CLASE-NUMERO)
035800             PERFORM 2320-VALIDAR-CL-LARGO
035900                THRU 2320-VALIDAR-CL-LARGO-EXIT
036000         END-IF
036100     END-IF
036200*
036300     .
036400 2300-VALIDAR-CL-EXIT.
036500     EXIT.
036600******************************************************************
036700 2310-VALIDAR-CL-CORTO.
036800*
036900     IF  (WS-POS (3)  IS CLASE-NUMERO)
037000     AND (WS-POS (4)  IS CLASE-NUMERO)
037100     AND (WS-POS (5)  IS CLASE-NUMERO)
037200     AND (WS-POS (6)  = '.')
037300     AND (WS-POS (7)  IS CLASE-NUMERO)
037400     AND (WS-POS (8)  IS CLASE-NUMERO)
037500     AND (WS-POS (9)  IS CLASE-NUMERO)
037600     AND (WS-POS (10) = '-')
037700     AND (WS-POS (12) = SPACE)
037800     AND ((WS-POS (11) IS CLASE-NUMERO) OR (WS-POS (11) = 'K'))
037900         SET FORMATO-ES-VALIDO    TO TRUE
038000     END-IF
038100*
038200     .
038300 2310-VALIDAR-CL-CORTO-EXIT.
038400     EXIT.
038500******************************************************************
038600 2320-VALIDAR-CL-LARGO.
038700*
038800     IF  (WS-POS (4)  IS CLASE-NUMERO)
038900     AND (WS-POS (5)  IS CLASE-NUMERO)
039000     AND (WS-POS (6)  IS CLASE-NUMERO)
039100     AND (WS-POS (7)  = '.')
039200     AND (WS-POS (8)  IS CLASE-NUMERO)
039300     AND (WS-POS (9)  IS CLASE-NUMERO)
039400     AND (WS-POS (10) IS CLASE-NUMERO)
039500     AND (WS-POS (11) = '-')
039600     AND (WS-POS (13) = SPACE)
039700     AND ((WS-POS (12) IS CLASE-NUMERO) OR (WS-POS (12) = 'K'))
039800         SET FORMATO-ES-VALIDO    TO TRUE
039900     END-IF
040000*
040100     .
040200 2320-VALIDAR-CL-LARGO-EXIT.
040300     EXIT.
040400******************************************************************
040500* 2400-VALIDAR-CO   NIT: 9 O 10 DIGITOS                           *
040600******************************************************************
040700 2400-VALIDAR-CO.
040800*
040900     MOVE ZEROS                   TO WS-CONTADOR-DIGITOS
041000     PERFORM 2401-CONTAR-DIGITO-CO
041100        THRU 2401-CONTAR-DIGITO-CO-EXIT
041200             VARYING WS-POSICION FROM 1 BY 1
041300             UNTIL WS-POSICION > 10
041400     SET FORMATO-NO-ES-VALIDO     TO TRUE
041500     IF  (WS-CONTADOR-DIGITOS = 9 AND WS-POS (10) = SPACE)
041600      OR (WS-CONTADOR-DIGITOS = 10)
041700         IF  WS-POS (11) = SPACE
041800             SET FORMATO-ES-VALIDO TO TRUE
041900         END-IF
042000     END-IF
042100*
042200     .
042300 2400-VALIDAR-CO-EXIT.
042400     EXIT.
042500******************************************************************
042600 2401-CONTAR-DIGITO-CO.
042700*
042800     IF  WS-POS (WS-POSICION) IS CLASE-NUMERO
042900         ADD 1                     TO WS-CONTADOR-DIGITOS
043000     END-IF
043100     .
043200 2401-CONTAR-DIGITO-CO-EXIT.
043300     EXIT.
043400******************************************************************
043500* 2500-VALIDAR-PE   RUC: EXACTAMENTE 11 DIGITOS                   *
043600******************************************************************
043700 2500-VALIDAR-PE.
043800*
043900     MOVE ZEROS                   TO WS-CONTADOR-DIGITOS
044000     PERFORM 2501-CONTAR-DIGITO-PE
044100        THRU 2501-CONTAR-DIGITO-PE-EXIT
044200             VARYING WS-POSICION FROM 1 BY 1
044300             UNTIL WS-POSICION > 11
044400     SET FORMATO-NO-ES-VALIDO     TO TRUE
044500     IF  WS-CONTADOR-DIGITOS = 11 AND WS-POS (12) = SPACE
044600         SET FORMATO-ES-VALIDO    TO TRUE
044700     END-IF
044800*
044900     .
045000 2500-VALIDAR-PE-EXIT.
045100     EXIT.
045200******************************************************************
045300 2501-CONTAR-DIGITO-PE.
045400*
045500     IF  WS-POS (WS-POSICION) IS CLASE-NUMERO
045600         ADD 1                     TO WS-CONTADOR-DIGITOS
045700     END-IF
045800     .
045900 2501-CONTAR-DIGITO-PE-EXIT.
046000     EXIT.
046100******************************************************************
046200* 2600-VALIDAR-ES   NIF/CIF: LETRA+8 DIGITOS O 8 DIGITOS+LETRA    *
046300******************************************************************
046400 2600-VALIDAR-ES.
046500*
046600     SET FORMATO-NO-ES-VALIDO     TO TRUE
046700     IF  (WS-POS (1) IS CLASE-ALFA) AND (WS-POS (10) = SPACE)
046800         MOVE ZEROS                TO WS-CONTADOR-DIGITOS
046900         PERFORM 2601-CONTAR-DIGITO-NIF
047000            THRU 2601-CONTAR-DIGITO-NIF-EXIT
047100                 VARYING WS-POSICION FROM 2 BY 1
047200                 UNTIL WS-POSICION > 9
047300         IF  WS-CONTADOR-DIGITOS = 8
047400             SET FORMATO-ES-VALIDO TO TRUE
047500         END-IF
047600     END-IF
047700     IF  FORMATO-NO-ES-VALIDO
047800     AND (WS-POS (9) IS CLASE-ALFA) AND (WS-POS (10) = SPACE)
047900         MOVE ZEROS                TO WS-CONTADOR-DIGITOS
048000         PERFORM 2602-CONTAR-DIGITO-CIF
048100            THRU 2602-CONTAR-DIGITO-CIF-EXIT
048200                 VARYING WS-POSICION FROM 1 BY 1
048300                 UNTIL WS-POSICION > 8
048400         IF  WS-CONTADOR-DIGITOS = 8
048500             SET FORMATO-ES-VALIDO TO TRUE
048600         END-IF
048700     END-IF
048800*
048900     .
049000 2600-VALIDAR-ES-EXIT.
049100     EXIT.
049200******************************************************************
049300 2601-CONTAR-DIGITO-NIF.
049400*
049500     IF  WS-POS (WS-POSICION) IS CLASE-NUMERO
049600         ADD 1                     TO WS-CONTADOR-DIGITOS
049700     END-IF
049800     .
049900 2601-CONTAR-DIGITO-NIF-EXIT.
050000     EXIT.
050100******************************************************************
050200 2602-CONTAR-DIGITO-CIF.
050300*
050400     IF  WS-POS (WS-POSICION) IS CLASE-NUMERO
050500         ADD 1                     TO WS-CONTADOR-DIGITOS
050600     END-IF
050700     .
050800 2602-CONTAR-DIGITO-CIF-EXIT.
050900     EXIT.
051000******************************************************************
051100 2700-PAIS-NO-SOPORTADO.
051200*
051300     SET FORMATO-NO-ES-VALIDO     TO TRUE
051400     MOVE CT-MSG-PAIS-NO-SOPORTADO TO TV-MENSAJE
051500*
051600     .
051700 2700-PAIS-NO-SOPORTADO-EXIT.
051800     EXIT.
051900******************************************************************
052000*                            9000-FIN                            *
052100******************************************************************
052200 9000-FIN.
052300*
052400     CONTINUE
052500*
052600     .
052700 9000-FIN-EXIT.
052800     EXIT.
