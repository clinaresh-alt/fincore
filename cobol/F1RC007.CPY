000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC007                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1991                                    *
000600*                                                                *
000700*  AUTOR: R.ESCALONA                                             *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE SALIDA DEL MOTOR FINANCIERO            *
001200*               (ARCHIVO EVALOUT), UN REGISTRO POR PROYECTO.     *
001300*                                                                *
001400******************************************************************
001500* HISTORIAL DE CAMBIOS                                          *
001600* ---------------------------------------------------------------*
001700* 14/03/1991 RES TCK-0091 VERSION ORIGINAL DEL LAYOUT.            *
001800* 23/05/1997 MOR TCK-0355 SE AGREGAN VAN-PESIMISTA Y              *
001900*                         VAN-OPTIMISTA (ANALISIS DE SENSIBIL.). *
002000******************************************************************
002100 01  F1-REG-EVAL-SALIDA.
002200     05  EVO-PRJ-ID                  PIC X(08).
002300     05  EVO-VAN                     PIC S9(13)V9(2).
002400     05  EVO-TIR                     PIC S9(03)V9(4).
002500     05  EVO-TIR-VALID               PIC X(01).
002600         88  EVO-TIR-ES-VALIDO          VALUE 'Y'.
002700         88  EVO-TIR-NO-VALIDO          VALUE 'N'.
002800     05  EVO-ROI                     PIC S9(03)V9(4).
002900     05  EVO-PAYBACK                 PIC S9(03)V9(2).
003000     05  EVO-PAYBACK-VALID           PIC X(01).
003100         88  EVO-PAYBACK-ES-VALIDO      VALUE 'Y'.
003200         88  EVO-PAYBACK-NO-VALIDO      VALUE 'N'.
003300     05  EVO-INDICE-RENT             PIC S9(03)V9(2).
003400     05  EVO-ES-VIABLE               PIC X(01).
003500         88  EVO-PROYECTO-VIABLE        VALUE 'Y'.
003600         88  EVO-PROYECTO-NO-VIABLE     VALUE 'N'.
003700     05  EVO-MENSAJE                 PIC X(60).
003800     05  EVO-VAN-PESIMISTA           PIC S9(13)V9(2).
003900     05  EVO-VAN-OPTIMISTA           PIC S9(13)V9(2).
004000     05  FILLER                      PIC X(10).
