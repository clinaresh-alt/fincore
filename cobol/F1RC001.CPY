000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC001                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1991                                    *
000600*                                                                *
000700*  AUTOR: R.ESCALONA                                             *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE SOLICITUD DE PROYECTO     *
001200*               (ARCHIVO PROJECTS), UN REGISTRO POR PROYECTO.    *
001300*                                                                *
001400******************************************************************
001500* HISTORIAL DE CAMBIOS                                          *
001600* ---------------------------------------------------------------*
001700* 14/03/1991 RES TCK-0091 VERSION ORIGINAL DEL LAYOUT.            *
001800* 02/09/1994 JQV TCK-0233 SE AMPLIA PRJ-SECTOR DE X(10) A X(15)   *
001900*                         PARA ADMITIR INFRAESTRUCTURA.          *
002000* 19/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS). *
002100* 11/07/2003 LFG TCK-0588 SE AGREGA PRJ-TASA-MIN (TASA MINIMA    *
002200*                         ACEPTABLE DE TIR POR PROYECTO).        *
002300******************************************************************
002400 01  F1-REG-PROYECTO.
002500     05  PRJ-ID                      PIC X(08).
002600     05  PRJ-NAME                    PIC X(30).
002700     05  PRJ-SECTOR                  PIC X(15).
002800         88  PRJ-SECT-TECNOLOGIA        VALUE 'TECNOLOGIA'.
002900         88  PRJ-SECT-INMOBILIARIO      VALUE 'INMOBILIARIO'.
003000         88  PRJ-SECT-ENERGIA           VALUE 'ENERGIA'.
003100         88  PRJ-SECT-FINTECH           VALUE 'FINTECH'.
003200         88  PRJ-SECT-INDUSTRIAL        VALUE 'INDUSTRIAL'.
003300         88  PRJ-SECT-COMERCIO          VALUE 'COMERCIO'.
003400         88  PRJ-SECT-AGROTECH          VALUE 'AGROTECH'.
003500         88  PRJ-SECT-INFRAESTRUCTURA   VALUE 'INFRAESTRUCTURA'.
003600         88  PRJ-SECT-OTRO              VALUE 'OTRO'.
003700     05  PRJ-INV-INICIAL             PIC S9(13)V9(2).
003800     05  PRJ-TASA-DESC               PIC S9(03)V9(4).
003900     05  PRJ-TASA-MIN                PIC S9(03)V9(4).
004000     05  PRJ-NUM-PERIODOS            PIC 9(03).
004100     05  FILLER                      PIC X(10).
