000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1LK031                                             *
000400*                                                                *
000500*  FECHA CREACION: 08/10/1995                                    *
000600*                                                                *
000700*  AUTOR: JQV                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - MOTOR DE RIESGO DE CREDITO (F1C031)     *
001000*                                                                *
001100*  DESCRIPCION: AREA DE COMUNICACION (LINKAGE) ENTRE EL PROGRAMA *
001200*               LLAMADOR Y EL SUBPROGRAMA DE CALIFICACION DE     *
001300*               RIESGO F1C031.                                  *
001400*                                                                *
001500******************************************************************
001600* HISTORIAL DE CAMBIOS                                          *
001700* ---------------------------------------------------------------*
001800* 08/10/1995 JQV TCK-0260 VERSION ORIGINAL DEL AREA DE LINKAGE.  *
001900* 30/04/2001 LFG TCK-0502 SE AGREGAN DTI Y LTV A LA SALIDA.      *
002000* 14/11/2006 RMG TCK-0674 SE AGREGA RS-OBSERVACIONES PARA LAS    *
002100*                         BANDERAS DE DTI ALTO/DEFAULTS PREVIOS/ *
002200*                         SCORE BAJO QUE 8500-OBSERVACIONES      *
002300*                         ARMABA SIN TENER DONDE DEJARLAS.       *
002400******************************************************************
002500 01  F1-PARM-RISKSCORE.
002600     05  RS-ENTRADA.
002700         10  RS-PRJ-ID                PIC X(08).
002800         10  RS-ING-MENS              PIC S9(13)V9(2).
002900         10  RS-GASTOS-FIJOS          PIC S9(13)V9(2).
003000         10  RS-DEUDA-ACTUAL          PIC S9(13)V9(2).
003100         10  RS-MONTO-SOLIC           PIC S9(13)V9(2).
003200         10  RS-PLAZO-MESES           PIC 9(03).
003300         10  RS-TASA-PROP             PIC S9(03)V9(4).
003400         10  RS-MESES-ACTIV           PIC 9(04).
003500         10  RS-PAGOS-PUNT            PIC 9(04).
003600         10  RS-PAGOS-ATRAS           PIC 9(04).
003700         10  RS-DEFAULTS              PIC 9(02).
003800         10  RS-SCORE-BURO            PIC 9(03).
003900         10  RS-VALOR-GARANT          PIC S9(13)V9(2).
004000         10  RS-TIPO-GARANT           PIC X(10).
004100     05  RS-SALIDA.
004200         10  RS-SCORE-CAP             PIC 9(04).
004300         10  RS-SCORE-HIST            PIC 9(04).
004400         10  RS-SCORE-GAR             PIC 9(04).
004500         10  RS-SCORE-TOTAL           PIC 9(04).
004600         10  RS-NIVEL                 PIC X(03).
004700         10  RS-ACCION                PIC X(40).
004800         10  RS-PROB-DEFAULT          PIC S9(01)V9(4).
004900         10  RS-DTI                   PIC S9(03)V9(4).
005000         10  RS-LTV                   PIC S9(03)V9(4).
005100         10  RS-TASA-SUGERIDA         PIC S9(03)V9(4).
005200         10  RS-MONTO-MAX             PIC S9(13)V9(2).
005300         10  RS-REQ-GARANT-ADIC       PIC X(01).
005400         10  RS-CUOTA-MENSUAL         PIC S9(13)V9(2).
005500         10  RS-OBSERVACIONES         PIC X(60).
005600*        RELLENO DE AREA (EXPANSION FUTURA)
005700     05  FILLER                       PIC X(04).
