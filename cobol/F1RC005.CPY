000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC005                                             *
000400*                                                                *
000500*  FECHA CREACION: 03/03/1990                                    *
000600*                                                                *
000700*  AUTOR: MOR                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - BITACORA CONTABLE (LEDGER)              *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE TRANSACCION MONETARIA     *
001200*               DE ENTRADA (ARCHIVO LEDGERTXN), EN ORDEN DE      *
001300*               POSTEO.                                         *
001400*                                                                *
001500******************************************************************
001600* HISTORIAL DE CAMBIOS                                          *
001700* ---------------------------------------------------------------*
001800* 03/03/1990 MOR TCK-0372 VERSION ORIGINAL DEL LAYOUT.            *
001900* 19/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS). *
002000* 14/02/2002 LFG TCK-0540 SE AMPLIA EL CATALOGO DE TIPOS DE      *
002100*                         ASIENTO A LOS 11 VALORES VIGENTES.     *
002200******************************************************************
002300 01  F1-REG-ASIENTO.
002400     05  LTX-ENTRY-TYPE              PIC X(20).
002500         88  LTX-TIPO-INV-CREADA       VALUE 'INVESTMENT_CREATED'.
002600         88  LTX-TIPO-INV-CONFIRM      VALUE 'INVESTMENT_CONFIRMED'.
002700         88  LTX-TIPO-INV-CANCEL       VALUE 'INVESTMENT_CANCELLED'.
002800         88  LTX-TIPO-PAGO-RECIB       VALUE 'PAYMENT_RECEIVED'.
002900         88  LTX-TIPO-PAGO-DESEMB      VALUE 'PAYMENT_DISBURSED'.
003000         88  LTX-TIPO-INT-DEVENG       VALUE 'INTEREST_ACCRUED'.
003100         88  LTX-TIPO-PRIN-DEVUELTO    VALUE 'PRINCIPAL_RETURNED'.
003200         88  LTX-TIPO-DIVIDENDO        VALUE 'DIVIDEND_PAID'.
003300         88  LTX-TIPO-COMISION         VALUE 'FEE_CHARGED'.
003400         88  LTX-TIPO-REEMBOLSO        VALUE 'REFUND_ISSUED'.
003500         88  LTX-TIPO-AJUSTE           VALUE 'ADJUSTMENT'.
003600     05  LTX-USER-ID                 PIC X(08).
003700     05  LTX-PRJ-ID                  PIC X(08).
003800     05  LTX-AMOUNT                  PIC S9(13)V9(2).
003900     05  LTX-CURRENCY                PIC X(03).
004000     05  LTX-DESC                    PIC X(40).
004100     05  FILLER                      PIC X(06).
