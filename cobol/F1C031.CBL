000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: F1C031                                              *
000400*                                                                *
000500*  FECHA CREACION: 08/10/1995                                    *
000600*                                                                *
000700*  AUTOR: J.QUINTERO VERA                                        *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: SUBPROGRAMA CALIFICADOR DE RIESGO DE CREDITO     *
001200*               DEL SOLICITANTE. CALCULA TRES COMPONENTES        *
001300*               (CAPACIDAD DE PAGO, HISTORIAL, GARANTIA), LOS    *
001400*               PONDERA EN UN SCORE TOTAL 0-1000, ASIGNA         *
001500*               CALIFICACION AAA A C Y RECOMIENDA ACCION,        *
001600*               PROBABILIDAD DE INCUMPLIMIENTO, TASA SUGERIDA,   *
001700*               MONTO MAXIMO APROBABLE Y CUOTA MENSUAL.          *
001800*                                                                *
001900******************************************************************
002000* HISTORIAL DE CAMBIOS                                          *
002100* ---------------------------------------------------------------*
002200* 08/10/1995 JQV TCK-0260 VERSION ORIGINAL: SCORE DE CAPACIDAD   *
002300*                         E HISTORIAL UNICAMENTE.                *
002400* 03/04/1997 JQV TCK-0279 SE AGREGA COMPONENTE DE GARANTIA Y     *
002500*                         CALCULO DE CUOTA MENSUAL (ANUALIDAD). *
002600* 21/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS). *
002700* 30/04/2001 LFG TCK-0502 SE AGREGAN DTI, LTV Y MONTO MAXIMO.    *
002800* 09/09/2004 NRZ TCK-0610 SE AGREGA PROBABILIDAD DE              *
002900*                         INCUMPLIMIENTO (FUNCION EXPONENCIAL   *
003000*                         POR SERIE DE TAYLOR, SIN USAR FUNCION *
003100*                         INTRINSECA DEL COMPILADOR).           *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400*
003500 PROGRAM-ID.    F1C031.
003600 AUTHOR.        J.QUINTERO VERA.
003700 INSTALLATION.  FINCORE.
003800 DATE-WRITTEN.  08/10/1995.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGO.
004100******************************************************************
004200*                                                                *
004300*        E N V I R O N M E N T         D I V I S I O N           *
004400*                                                                *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01                           IS TOP-OF-FORM
005200     CLASS CLASE-ALFA              IS 'A' THRU 'Z'
005300     CLASS CLASE-NUMERO            IS '0' THRU '9'
005400     UPSI-0 ON  STATUS IS MODO-DEPURACION
005500     UPSI-0 OFF STATUS IS MODO-PRODUCCION.
005600*
005700 INPUT-OUTPUT SECTION.
005800******************************************************************
005900*                                                                *
006000*                D A T A            D I V I S I O N              *
006100*                                                                *
006200******************************************************************
006300 DATA DIVISION.
006400******************************************************************
006500*         W O R K I N G   S T O R A G E   S E C T I O N          *
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*                  AREA DE CALCULO DE CUOTA                      *
007000******************************************************************
007100 01  WS-AREA-CUOTA.
007200     05  WS-TASA-MENSUAL             PIC S9(03)V9(08) COMP-3.
007300     05  WS-BASE-POTENCIA            PIC S9(03)V9(08) COMP-3.
007400     05  WS-POTENCIA-N               PIC S9(09)V9(08) COMP-3.
007500     05  WS-CUOTA-CALC               PIC S9(13)V9(06) COMP-3.
007600     05  FILLER                      PIC X(04).
007700******************************************************************
007800*         VISTA ALFA DEL AREA DE CUOTA (VOLCADO DEPURACION)      *
007900******************************************************************
008000 01  WS-AREA-CUOTA-ALFA REDEFINES WS-AREA-CUOTA.
008100     05  FILLER                      PIC X(35).
008200******************************************************************
008300*               AREA DE CALCULO DE COMPONENTE CAPACIDAD          *
008400******************************************************************
008500 01  WS-AREA-CAPACIDAD.
008600     05  WS-DTI-CALC                 PIC S9(03)V9(06) COMP-3.
008700     05  WS-SCORE-CAP-CALC           PIC S9(07)V9(06) COMP-3.
008800     05  FILLER                      PIC X(04).
008900******************************************************************
009000*               AREA DE CALCULO DE COMPONENTE HISTORIAL          *
009100******************************************************************
009200 01  WS-AREA-HISTORIAL.
009300     05  WS-SCORE-HIST-CALC          PIC S9(07)V9(06) COMP-3.
009400     05  WS-TOTAL-PAGOS              PIC S9(05)       COMP-3.
009500     05  WS-BONO-PUNTUALIDAD         PIC S9(07)V9(06) COMP-3.
009600     05  WS-SCORE-NORMALIZADO        PIC S9(07)V9(06) COMP-3.
009700     05  FILLER                      PIC X(04).
009800******************************************************************
009900*               AREA DE CALCULO DE COMPONENTE GARANTIA           *
010000******************************************************************
010100 01  WS-AREA-GARANTIA.
010200     05  WS-LTV-CALC                 PIC S9(03)V9(06) COMP-3.
010300     05  WS-SCORE-GAR-CALC           PIC S9(07)V9(06) COMP-3.
010400     05  WS-BONO-TIPO-GARANT         PIC S9(05)       COMP-3.
010500     05  FILLER                      PIC X(04).
010600******************************************************************
010700*          AREA DE CALCULO DE PROBABILIDAD DE INCUMPLIMIENTO     *
010800*          (EXPONENCIAL NEGATIVA POR SERIE DE TAYLOR)            *
010900******************************************************************
011000 01  WS-AREA-EXPONENCIAL.
011100     05  WS-EXP-X                    PIC S9(03)V9(08) COMP-3.
011200     05  WS-EXP-TERMINO              PIC S9(03)V9(08) COMP-3.
011300     05  WS-EXP-SUMA                 PIC S9(03)V9(08) COMP-3.
011400     05  WS-EXP-K                    PIC S9(03)       COMP-3.
011500     05  FILLER                      PIC X(04).
011600******************************************************************
011700*               AREA DE ARMADO DE OBSERVACIONES                  *
011800******************************************************************
011900 01  WS-AREA-OBSERVACIONES.
012000     05  WS-OBS-PTR                  PIC S9(03) COMP-3 VALUE 1.
012100     05  FILLER                      PIC X(04).
012200******************************************************************
012300*                     AREA DE MONTO MAXIMO                       *
012400******************************************************************
012500 01  WS-AREA-MONTO-MAX.
012600     05  WS-CUOTA-AFRONTABLE         PIC S9(13)V9(06) COMP-3.
012700     05  FILLER                      PIC X(04).
012800******************************************************************
012900*       VISTA ALFA DEL MONTO MAXIMO (VOLCADO DE DEPURACION)      *
013000******************************************************************
013100 01  WS-AREA-MONTO-MAX-ALFA REDEFINES WS-AREA-MONTO-MAX.
013200     05  FILLER                      PIC X(12).
013300******************************************************************
013400*                      AREA DE CONTADORES                        *
013500******************************************************************
013600 01  CN-CONTADORES.
013700     05  CN-LLAMADAS                 PIC S9(07) COMP-3 VALUE ZEROS.
013800     05  FILLER                      PIC X(04).
013900******************************************************************
014000*                        AREA DE CONTANTES                       *
014100******************************************************************
014200 01  CT-CONTANTES.
014300     05  CT-PROGRAMA                 PIC X(07)   VALUE 'F1C031'.
014400     05  CT-OBS-DTI-ALTO             PIC X(15) VALUE 'DTI ALTO'.
014500     05  CT-OBS-LTV-ALTO             PIC X(15) VALUE 'LTV ALTO'.
014600     05  CT-OBS-DEFAULTS             PIC X(20)
014700             VALUE 'DEFAULTS PREVIOS'.
014800     05  CT-OBS-SCORE-BAJO           PIC X(15) VALUE 'SCORE BAJO'.
014900     05  FILLER                      PIC X(05).
015000******************************************************************
015100*     VISTA ALFA DE LOS LIMITES DE SCORE (VOLCADO DEPURACION)    *
015200******************************************************************
015300 01  CT-CONTANTES-ALFA REDEFINES CT-CONTANTES.
015400     05  FILLER                      PIC X(66).
015500*
015600 LINKAGE SECTION.
015700*
015800     COPY F1LK031.
015900******************************************************************
016000*                                                                *
016100*           P R O C E D U R E      D I V I S I O N               *
016200*                                                                *
016300******************************************************************
016400 PROCEDURE DIVISION USING F1-PARM-RISKSCORE.
016500*
016600 MAINLINE.
016700*
016800     PERFORM 1000-INICIO             THRU 1000-INICIO-EXIT
016900     PERFORM 2000-CALCULAR-CUOTA     THRU 2000-CALCULAR-CUOTA-EXIT
017000     PERFORM 3000-SCORE-CAPACIDAD    THRU 3000-SCORE-CAPACIDAD-EXIT
017100     PERFORM 4000-SCORE-HISTORIAL    THRU 4000-SCORE-HISTORIAL-EXIT
017200     PERFORM 5000-SCORE-GARANTIA     THRU 5000-SCORE-GARANTIA-EXIT
017300     PERFORM 6000-SCORE-TOTAL        THRU 6000-SCORE-TOTAL-EXIT
017400     PERFORM 7000-PROB-DEFAULT       THRU 7000-PROB-DEFAULT-EXIT
017500     PERFORM 8000-MONTO-MAXIMO       THRU 8000-MONTO-MAXIMO-EXIT
017600     PERFORM 8500-OBSERVACIONES      THRU 8500-OBSERVACIONES-EXIT
017700     PERFORM 9000-FIN                THRU 9000-FIN-EXIT
017800     GOBACK
017900     .
018000******************************************************************
018100*                         1000-INICIO                            *
018200******************************************************************
018300 1000-INICIO.
018400*
018500     ADD 1                         TO CN-LLAMADAS
018600     MOVE ZEROS                    TO RS-SCORE-CAP RS-SCORE-HIST
018700     MOVE ZEROS                    TO RS-SCORE-GAR RS-SCORE-TOTAL
018800     MOVE ZEROS                    TO RS-PROB-DEFAULT RS-DTI
018900     MOVE ZEROS                    TO RS-LTV RS-TASA-SUGERIDA
019000     MOVE ZEROS                    TO RS-MONTO-MAX RS-CUOTA-MENSUAL
019100     MOVE SPACES                   TO RS-NIVEL RS-ACCION
019200     MOVE SPACES                   TO RS-OBSERVACIONES
019300     MOVE 'N'                      TO RS-REQ-GARANT-ADIC
019400*
019500     .
019600 1000-INICIO-EXIT.
019700     EXIT.
019800******************************************************************
019900* 2000-CALCULAR-CUOTA  ANUALIDAD:  I=RATE/12                      *
020000*        CUOTA = M * I * (1+I)**N / ((1+I)**N - 1)                *
020100*        SI PLAZO=0 O TASA=0:  CUOTA = M / MAX(N,1)               *
020200******************************************************************
020300 2000-CALCULAR-CUOTA.
020400*
020500     IF  RS-PLAZO-MESES > 0 AND RS-TASA-PROP > 0
020600         COMPUTE WS-TASA-MENSUAL ROUNDED = RS-TASA-PROP / 12
020700         COMPUTE WS-BASE-POTENCIA = 1 + WS-TASA-MENSUAL
020800         COMPUTE WS-POTENCIA-N =
020900                 WS-BASE-POTENCIA ** RS-PLAZO-MESES
021000         COMPUTE WS-CUOTA-CALC ROUNDED =
021100                 RS-MONTO-SOLIC * WS-TASA-MENSUAL * WS-POTENCIA-N
021200                 / (WS-POTENCIA-N - 1)
021300     ELSE
021400         IF  RS-PLAZO-MESES > 0
021500             COMPUTE WS-CUOTA-CALC ROUNDED =
021600                     RS-MONTO-SOLIC / RS-PLAZO-MESES
021700         ELSE
021800             MOVE RS-MONTO-SOLIC   TO WS-CUOTA-CALC
021900         END-IF
022000     END-IF
022100     MOVE WS-CUOTA-CALC            TO RS-CUOTA-MENSUAL
022200*
022300     .
022400 2000-CALCULAR-CUOTA-EXIT.
022500     EXIT.
022600******************************************************************
022700* 3000-SCORE-CAPACIDAD   DTI = (GASTOS + DEUDA + CUOTA) / INGRESO *
022800******************************************************************
022900 3000-SCORE-CAPACIDAD.
023000*
023100     IF  RS-ING-MENS <= ZEROS
023200         MOVE ZEROS                TO RS-SCORE-CAP
023300         MOVE 1.0000               TO RS-DTI
023400         GO TO 3000-SCORE-CAPACIDAD-EXIT
023500     END-IF
023600*
023700     COMPUTE WS-DTI-CALC ROUNDED =
023800             (RS-GASTOS-FIJOS + RS-DEUDA-ACTUAL + RS-CUOTA-MENSUAL)
023900             / RS-ING-MENS
024000     MOVE WS-DTI-CALC              TO RS-DTI
024100*
024200     EVALUATE TRUE
024300         WHEN WS-DTI-CALC < 0.30
024400             COMPUTE WS-SCORE-CAP-CALC =
024500                     900 + (0.30 - WS-DTI-CALC) * 333
024600             IF  WS-SCORE-CAP-CALC > 1000
024700                 MOVE 1000         TO WS-SCORE-CAP-CALC
024800             END-IF
024900         WHEN WS-DTI-CALC < 0.40
025000             COMPUTE WS-SCORE-CAP-CALC =
025100                     700 + (0.40 - WS-DTI-CALC) * 2000
025200         WHEN WS-DTI-CALC < 0.50
025300             COMPUTE WS-SCORE-CAP-CALC =
025400                     500 + (0.50 - WS-DTI-CALC) * 2000
025500         WHEN OTHER
025600             COMPUTE WS-SCORE-CAP-CALC =
025700                     500 - (WS-DTI-CALC - 0.50) * 1000
025800             IF  WS-SCORE-CAP-CALC < ZEROS
025900                 MOVE ZEROS        TO WS-SCORE-CAP-CALC
026000             END-IF
026100     END-EVALUATE
026200*
026300     MOVE WS-SCORE-CAP-CALC        TO RS-SCORE-CAP
026400*
026500     .
026600 3000-SCORE-CAPACIDAD-EXIT.
026700     EXIT.
026800******************************************************************
026900* 4000-SCORE-HISTORIAL                                           *
027000******************************************************************
027100 4000-SCORE-HISTORIAL.
027200*
027300     MOVE 500                      TO WS-SCORE-HIST-CALC
027400*
027500     EVALUATE TRUE
027600         WHEN RS-MESES-ACTIV >= 60
027700             ADD 200               TO WS-SCORE-HIST-CALC
027800         WHEN RS-MESES-ACTIV >= 36
027900             ADD 150               TO WS-SCORE-HIST-CALC
028000         WHEN RS-MESES-ACTIV >= 24
028100             ADD 100               TO WS-SCORE-HIST-CALC
028200         WHEN RS-MESES-ACTIV >= 12
028300             ADD 50                TO WS-SCORE-HIST-CALC
028400     END-EVALUATE
028500*
028600     COMPUTE WS-TOTAL-PAGOS = RS-PAGOS-PUNT + RS-PAGOS-ATRAS
028700     IF  WS-TOTAL-PAGOS > 0
028800         COMPUTE WS-BONO-PUNTUALIDAD =
028900                 RS-PAGOS-PUNT / WS-TOTAL-PAGOS * 200
029000         ADD WS-BONO-PUNTUALIDAD    TO WS-SCORE-HIST-CALC
029100     END-IF
029200*
029300     COMPUTE WS-SCORE-HIST-CALC =
029400             WS-SCORE-HIST-CALC - (RS-PAGOS-ATRAS * 10)
029500                                 - (RS-DEFAULTS * 100)
029600*
029700     IF  RS-SCORE-BURO >= 300 AND RS-SCORE-BURO <= 850
029800         COMPUTE WS-SCORE-NORMALIZADO =
029900                 (RS-SCORE-BURO - 300) / 550 * 1000
030000         COMPUTE WS-SCORE-HIST-CALC =
030100                 (WS-SCORE-HIST-CALC + WS-SCORE-NORMALIZADO) / 2
030200     END-IF
030300*
030400     IF  WS-SCORE-HIST-CALC < ZEROS
030500         MOVE ZEROS                TO WS-SCORE-HIST-CALC
030600     END-IF
030700     IF  WS-SCORE-HIST-CALC > 1000
030800         MOVE 1000                 TO WS-SCORE-HIST-CALC
030900     END-IF
031000*
031100     MOVE WS-SCORE-HIST-CALC       TO RS-SCORE-HIST
031200*
031300     .
031400 4000-SCORE-HISTORIAL-EXIT.
031500     EXIT.
031600******************************************************************
031700* 5000-SCORE-GARANTIA                                            *
031800******************************************************************
031900 5000-SCORE-GARANTIA.
032000*
032100     IF  RS-VALOR-GARANT <= ZEROS OR RS-MONTO-SOLIC <= ZEROS
032200         IF  RS-TIPO-GARANT = 'NINGUNA'
032300             MOVE 200              TO RS-SCORE-GAR
032400         ELSE
032500             MOVE 300              TO RS-SCORE-GAR
032600         END-IF
032700         MOVE 999.99                TO RS-LTV
032800         GO TO 5000-SCORE-GARANTIA-EXIT
032900     END-IF
033000*
033100     COMPUTE WS-LTV-CALC ROUNDED = RS-MONTO-SOLIC / RS-VALOR-GARANT
033200     MOVE WS-LTV-CALC              TO RS-LTV
033300*
033400     EVALUATE TRUE
033500         WHEN WS-LTV-CALC < 0.60
033600             COMPUTE WS-SCORE-GAR-CALC =
033700                     900 + (0.60 - WS-LTV-CALC) * 166
033800             IF  WS-SCORE-GAR-CALC > 1000
033900                 MOVE 1000         TO WS-SCORE-GAR-CALC
034000             END-IF
034100         WHEN WS-LTV-CALC < 0.80
034200             COMPUTE WS-SCORE-GAR-CALC =
034300                     700 + (0.80 - WS-LTV-CALC) * 1000
034400         WHEN WS-LTV-CALC <= 1.00
034500             COMPUTE WS-SCORE-GAR-CALC =
034600                     500 + (1.00 - WS-LTV-CALC) * 1000
034700         WHEN OTHER
034800             COMPUTE WS-SCORE-GAR-CALC =
034900                     500 - (WS-LTV-CALC - 1) * 500
035000             IF  WS-SCORE-GAR-CALC < ZEROS
035100                 MOVE ZEROS        TO WS-SCORE-GAR-CALC
035200             END-IF
035300     END-EVALUATE
035400*
035500     EVALUATE RS-TIPO-GARANT
035600         WHEN 'INMUEBLE'  MOVE 50 TO WS-BONO-TIPO-GARANT
035700         WHEN 'DEPOSITO'  MOVE 40 TO WS-BONO-TIPO-GARANT
035800         WHEN 'VEHICULO'  MOVE 20 TO WS-BONO-TIPO-GARANT
035900         WHEN 'EQUIPO'    MOVE 10 TO WS-BONO-TIPO-GARANT
036000         WHEN OTHER       MOVE ZEROS TO WS-BONO-TIPO-GARANT
036100     END-EVALUATE
036200     ADD WS-BONO-TIPO-GARANT       TO WS-SCORE-GAR-CALC
036300     IF  WS-SCORE-GAR-CALC > 1000
036400         MOVE 1000                 TO WS-SCORE-GAR-CALC
036500     END-IF
036600*
036700     MOVE WS-SCORE-GAR-CALC        TO RS-SCORE-GAR
036800*
036900     .
037000 5000-SCORE-GARANTIA-EXIT.
037100     EXIT.
037200******************************************************************
037300* 6000-SCORE-TOTAL   S = C*0.40 + H*0.35 + G*0.25                *
037400******************************************************************
037500 6000-SCORE-TOTAL.
037600*
037700     COMPUTE RS-SCORE-TOTAL =
037800             RS-SCORE-CAP * 0.40 + RS-SCORE-HIST * 0.35
037900                                  + RS-SCORE-GAR  * 0.25
038000*
038100     EVALUATE TRUE
038200         WHEN RS-SCORE-TOTAL >= 800
038300             MOVE 'AAA'            TO RS-NIVEL
038400             MOVE 'APROBACION AUTOMATICA - TASA PREFERENCIAL'
038500                                   TO RS-ACCION
038600             MOVE 0.0800           TO RS-TASA-SUGERIDA
038700         WHEN RS-SCORE-TOTAL >= 700
038800             MOVE 'AA'             TO RS-NIVEL
038900             MOVE 'APROBACION CON REVISION MINIMA'
039000                                   TO RS-ACCION
039100             MOVE 0.1000           TO RS-TASA-SUGERIDA
039200         WHEN RS-SCORE-TOTAL >= 600
039300             MOVE 'A'              TO RS-NIVEL
039400             MOVE 'REVISION MANUAL POR ANALISTA'
039500                                   TO RS-ACCION
039600             MOVE 0.1200           TO RS-TASA-SUGERIDA
039700         WHEN RS-SCORE-TOTAL >= 500
039800             MOVE 'B'              TO RS-NIVEL
039900             MOVE 'REVISION POR COMITE DE CREDITO'
040000                                   TO RS-ACCION
040100             MOVE 0.1500           TO RS-TASA-SUGERIDA
040200         WHEN OTHER
040300             MOVE 'C'              TO RS-NIVEL
040400             MOVE 'RECHAZO AUTOMATICO'
040500                                   TO RS-ACCION
040600             MOVE 0.2000           TO RS-TASA-SUGERIDA
040700     END-EVALUATE
040800*
040900     .
041000 6000-SCORE-TOTAL-EXIT.
041100     EXIT.
041200******************************************************************
041300* 7000-PROB-DEFAULT   PD = E ** (-S/250)                         *
041400*        SE CALCULA LA EXPONENCIAL POR SERIE DE TAYLOR (SIN       *
041500*        FUNCION INTRINSECA) PORQUE EL EXPONENTE SIEMPRE CAE      *
041600*        ENTRE -4 Y 0 (S ENTRE 0 Y 1000), LA SERIE CONVERGE EN    *
041700*        POCOS TERMINOS.                                         *
041800******************************************************************
041900 7000-PROB-DEFAULT.
042000*
042100     COMPUTE WS-EXP-X = ZEROS - (RS-SCORE-TOTAL / 250)
042200     MOVE 1                        TO WS-EXP-TERMINO
042300     MOVE 1                        TO WS-EXP-SUMA
042400     MOVE ZEROS                    TO WS-EXP-K
042500*
042600     PERFORM 7100-EXP-ITERAR
042700        THRU 7100-EXP-ITERAR-EXIT
042800        VARYING WS-EXP-K FROM 1 BY 1 UNTIL WS-EXP-K > 25
042900*
043000     MOVE WS-EXP-SUMA              TO RS-PROB-DEFAULT
043100*
043200     .
043300 7000-PROB-DEFAULT-EXIT.
043400     EXIT.
043500******************************************************************
043600 7100-EXP-ITERAR.
043700*
043800     COMPUTE WS-EXP-TERMINO ROUNDED = WS-EXP-TERMINO * WS-EXP-X
043900                                     / WS-EXP-K
044000     ADD WS-EXP-TERMINO            TO WS-EXP-SUMA
044100*
044200     .
044300 7100-EXP-ITERAR-EXIT.
044400     EXIT.
044500******************************************************************
044600* 8000-MONTO-MAXIMO                                              *
044700*        Q = (INGRESO - GASTOS - DEUDA) * 0.40                    *
044800*        SI TASA>0: MAX = Q*((1+I)**N - 1)/(I*(1+I)**N)           *
044900*        SINO:      MAX = Q * N                                   *
045000******************************************************************
045100 8000-MONTO-MAXIMO.
045200*
045300     COMPUTE WS-CUOTA-AFRONTABLE ROUNDED =
045400             (RS-ING-MENS - RS-GASTOS-FIJOS - RS-DEUDA-ACTUAL)
045500             * 0.40
045600*
045700     IF  WS-CUOTA-AFRONTABLE > ZEROS AND RS-TASA-PROP > ZEROS
045800         COMPUTE WS-TASA-MENSUAL ROUNDED = RS-TASA-PROP / 12
045900         COMPUTE WS-BASE-POTENCIA = 1 + WS-TASA-MENSUAL
046000         COMPUTE WS-POTENCIA-N =
046100                 WS-BASE-POTENCIA ** RS-PLAZO-MESES
046200         COMPUTE RS-MONTO-MAX ROUNDED =
046300                 WS-CUOTA-AFRONTABLE * (WS-POTENCIA-N - 1)
046400                 / (WS-TASA-MENSUAL * WS-POTENCIA-N)
046500     ELSE
046600         IF  WS-CUOTA-AFRONTABLE > ZEROS
046700             COMPUTE RS-MONTO-MAX ROUNDED =
046800                     WS-CUOTA-AFRONTABLE * RS-PLAZO-MESES
046900         ELSE
047000             MOVE ZEROS            TO RS-MONTO-MAX
047100         END-IF
047200     END-IF
047300*
047400     .
047500 8000-MONTO-MAXIMO-EXIT.
047600     EXIT.
047700******************************************************************
047800* 8500-OBSERVACIONES  ARMA RS-OBSERVACIONES CON LAS BANDERAS DE   *
047900*                      DTI/LTV/DEFAULTS/SCORE QUE EL ANALISTA     *
048000*                      NECESITA VER EN EL REPORTE; EL INDICADOR   *
048100*                      DE GARANTIA ADICIONAL VIAJA POR SEPARADO   *
048200*                      EN RS-REQ-GARANT-ADIC.                    *
048300******************************************************************
048400 8500-OBSERVACIONES.
048500*
048600     MOVE 1                        TO WS-OBS-PTR
048700*
048800     IF  RS-LTV > 0.80
048900         MOVE 'Y'                  TO RS-REQ-GARANT-ADIC
049000         STRING CT-OBS-LTV-ALTO (1:8)   DELIMITED BY SIZE
049100                ' '                     DELIMITED BY SIZE
049200             INTO RS-OBSERVACIONES
049300                WITH POINTER WS-OBS-PTR
049400         END-STRING
049500     END-IF
049600*
049700     IF  RS-DTI > 0.40
049800         STRING CT-OBS-DTI-ALTO (1:8)   DELIMITED BY SIZE
049900                ' '                     DELIMITED BY SIZE
050000             INTO RS-OBSERVACIONES
050100                WITH POINTER WS-OBS-PTR
050200         END-STRING
050300     END-IF
050400*
050500     IF  RS-DEFAULTS > 0
050600         STRING CT-OBS-DEFAULTS (1:16)  DELIMITED BY SIZE
050700                ' '                     DELIMITED BY SIZE
050800             INTO RS-OBSERVACIONES
050900                WITH POINTER WS-OBS-PTR
051000         END-STRING
051100     END-IF
051200*
051300     IF  RS-SCORE-TOTAL < 600
051400         STRING CT-OBS-SCORE-BAJO (1:10) DELIMITED BY SIZE
051500                ' '                      DELIMITED BY SIZE
051600             INTO RS-OBSERVACIONES
051700                WITH POINTER WS-OBS-PTR
051800         END-STRING
051900     END-IF
052000*
052100     .
052200 8500-OBSERVACIONES-EXIT.
052300     EXIT.
052400******************************************************************
052500*                            9000-FIN                            *
052600******************************************************************
052700 9000-FIN.
052800*
052900     CONTINUE
053000*
053100     .
053200 9000-FIN-EXIT.
053300     EXIT.
