000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: F1B060                                              *
000400*                                                                *
000500*  FECHA CREACION: 03/03/1990                                    *
000600*                                                                *
000700*  AUTOR: M.OROZCO REYES                                         *
000800*                                                                *
000900*  APLICACION: FINCORE - BITACORA CONTABLE (LEDGER)              *
001000*                                                                *
001100*  DESCRIPCION: PROCESO BATCH DE POSTEO DE LA BITACORA.  LEE     *
001200*               LAS TRANSACCIONES MONETARIAS EN ORDEN DE POSTEO  *
001300*               (ARCHIVO LEDGERTXN), VALIDA TIPO DE ASIENTO Y    *
001400*               SIGNO DE MONTO, ASIGNA NUMERO DE SECUENCIA       *
001500*               CORRELATIVO Y SALDO ACUMULADO A LOS ASIENTOS     *
001600*               VALIDOS, Y ESCRIBE EL ARCHIVO LEDGEROUT.  AL     *
001700*               TERMINAR, RELEE LA SALIDA PARA VERIFICAR LA      *
001800*               INTEGRIDAD DE LA CADENA DE SECUENCIA Y SALDOS.   *
001900*                                                                *
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                          *
002200* ---------------------------------------------------------------*
002300* 03/03/1990 MOR TCK-0372 VERSION ORIGINAL DEL PROCESO DE        *
002400*                         POSTEO, SOLO VALIDABA TIPO DE ASIENTO. *
002500* 17/06/1992 LFG TCK-0301 SE AGREGA VALIDACION DE MONTO NEGATIVO *
002600*                         PARA PAGO_RECIBIDO E INVERSION_CONF.   *
002700* 19/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS  *
002800*                         EN ESTE PROCESO).                    *
002900* 14/02/2002 LFG TCK-0540 SE AGREGA PASADA DE VERIFICACION DE     *
003000*                         CADENA (SECUENCIA Y SALDO) AL FINAL.  *
003100* 11/07/2003 LFG TCK-0588 EL RESULTADO DE LA VERIFICACION SE     *
003200*                         EXPONE PARA EL REPORTE DE F1B010.     *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500*
003600 PROGRAM-ID.    F1B060.
003700 AUTHOR.        M.OROZCO REYES.
003800 INSTALLATION.  FINCORE.
003900 DATE-WRITTEN.  03/03/1990.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO - DEPARTAMENTO DE CONTABILIDAD.
004200******************************************************************
004300*                                                                *
004400*        E N V I R O N M E N T         D I V I S I O N           *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SPECIAL-NAMES.
005200     C01                           IS TOP-OF-FORM
005300     CLASS CLASE-ALFA              IS 'A' THRU 'Z'
005400     CLASS CLASE-NUMERO            IS '0' THRU '9'
005500     UPSI-0 ON  STATUS IS MODO-DEPURACION
005600     UPSI-0 OFF STATUS IS MODO-PRODUCCION.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000******************************************************************
006100*              A R C H I V O S   D E   E N T R A D A
006200******************************************************************
006300     SELECT LEDGERTXN  ASSIGN   TO LEDGERTXN
006400            ORGANIZATION     IS SEQUENTIAL
006500            FILE STATUS      IS FS-LEDGERTXN.
006600******************************************************************
006700*              A R C H I V O S   D E   S A L I D A / E/S
006800******************************************************************
006900     SELECT LEDGEROUT  ASSIGN   TO LEDGEROUT
007000            ORGANIZATION     IS SEQUENTIAL
007100            FILE STATUS      IS FS-LEDGEROUT.
007200*
007300*        ARCHIVO DE CONTROL DE UN SOLO REGISTRO, HACIA F1B010
007400     SELECT LEDGCTL    ASSIGN   TO LEDGCTL
007500            ORGANIZATION     IS SEQUENTIAL
007600            FILE STATUS      IS FS-LEDGCTL.
007700*
007800 DATA DIVISION.
007900******************************************************************
008000*                F I L E         S E C T I O N                   *
008100******************************************************************
008200 FILE SECTION.
008300*1 -->TRANSACCIONES MONETARIAS EN ORDEN DE POSTEO
008400 FD  LEDGERTXN.
008500     COPY F1RC005.
008600*
008700*2 -->SALIDA DEL PROCESO DE POSTEO, UN REGISTRO POR TRANSACCION
008800 FD  LEDGEROUT.
008900     COPY F1RC009.
009000*
009100*3 -->RESULTADO DE VERIFICACION, UN SOLO REGISTRO, HACIA F1B010
009200 FD  LEDGCTL.
009300     COPY F1RC011.
009400******************************************************************
009500*         W O R K I N G   S T O R A G E   S E C T I O N          *
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*                  AREA DE STATUS DE ARCHIVOS                    *
010000******************************************************************
010100 01  WS-FILE-STATUS-AREA.
010200     05  FS-LEDGERTXN               PIC X(02) VALUE SPACES.
010300         88  FS-LEDGERTXN-OK           VALUE '00'.
010400         88  FS-LEDGERTXN-EOF          VALUE '10'.
010500     05  FS-LEDGEROUT               PIC X(02) VALUE SPACES.
010600         88  FS-LEDGEROUT-OK           VALUE '00'.
010700     05  FS-LEDGCTL                 PIC X(02) VALUE SPACES.
010800         88  FS-LEDGCTL-OK             VALUE '00'.
010900******************************************************************
011000*                  AREA DE VARIABLES AUXILIARES                  *
011100******************************************************************
011200 01  WS-VARIABLES-AUXILIARES.
011300     05  WS-SEQ-ACTUAL              PIC S9(09) COMP-3 VALUE ZEROS.
011400     05  WS-BALANCE-ACTUAL          PIC S9(13)V9(2) VALUE ZEROS.
011500     05  WS-BALANCE-ESPERADO        PIC S9(13)V9(2) VALUE ZEROS.
011600     05  WS-SEQ-ESPERADA            PIC S9(09) COMP-3 VALUE ZEROS.
011700     05  WS-MOTIVO-RECHAZO          PIC X(30) VALUE SPACES.
011800     05  WS-PRIMERA-VIOLACION       PIC X(40) VALUE SPACES.
011900******************************************************************
012000*       AREA REDEFINIDA PARA INSPECCION DEL TIPO DE ASIENTO      *
012100******************************************************************
012200 01  WS-AREA-TIPO-ASIENTO.
012300     05  WS-TIPO-ASIENTO-COPIA      PIC X(20) VALUE SPACES.
012400     05  WS-TIPO-ASIENTO-ALFA REDEFINES WS-TIPO-ASIENTO-COPIA.
012500         10  WS-TIPO-LETRA OCCURS 20 TIMES PIC X(01).
012600******************************************************************
012700*     AREA REDEFINIDA PARA REVISION HEXADECIMAL DEL MONTO         *
012800*     (USADA POR CONTABILIDAD CUANDO SOSPECHA DE UN CAMPO         *
012900*     BINARIO MAL DESPLEGADO EN EL LISTADO DE EXCEPCIONES).       *
013000******************************************************************
013100 01  WS-AREA-MONTO.
013200     05  WS-MONTO-DISPLAY           PIC S9(13)V9(2) VALUE ZEROS.
013300     05  WS-MONTO-ALFA REDEFINES WS-MONTO-DISPLAY
013400                                    PIC X(15).
013500******************************************************************
013600*              CAMPOS EDITADOS PARA MENSAJE DE VERIFICACION       *
013700******************************************************************
013800 01  WS-CONTADOR-EDITADO            PIC ZZZZZZ9.
013900 01  WS-AREA-SECUENCIA-EDITADA.
014000     05  WS-SECUENCIA-EDITADA       PIC Z(8)9.
014100     05  FILLER                     PIC X(04).
014200******************************************************************
014300*                    AREA  DE  SWITCHES                          *
014400******************************************************************
014500 01  SW-SWITCHES.
014600     05  SW-FIN-TXN                 PIC X(01) VALUE 'N'.
014700         88  HAY-MAS-TXN               VALUE 'N'.
014800         88  NO-HAY-MAS-TXN            VALUE 'Y'.
014900     05  SW-FIN-VERIF               PIC X(01) VALUE 'N'.
015000         88  HAY-MAS-VERIF              VALUE 'N'.
015100         88  NO-HAY-MAS-VERIF           VALUE 'Y'.
015200     05  SW-ASIENTO-VALIDO          PIC X(01) VALUE 'N'.
015300         88  ASIENTO-ES-VALIDO          VALUE 'S'.
015400         88  ASIENTO-NO-ES-VALIDO       VALUE 'N'.
015500     05  SW-CADENA-VALIDA           PIC X(01) VALUE 'S'.
015600         88  CADENA-ES-VALIDA           VALUE 'S'.
015700         88  CADENA-NO-ES-VALIDA        VALUE 'N'.
015800******************************************************************
015900*                        AREA DE CONTANTES                       *
016000******************************************************************
016100 01  CT-CONTANTES.
016200     05  CT-PROGRAMA                 PIC X(07)   VALUE 'F1B060'.
016300     05  CT-MSG-TIPO-INVALIDO        PIC X(30)
016400             VALUE 'TIPO INVALIDO'.
016500     05  CT-MSG-MONTO-NEGATIVO       PIC X(30)
016600             VALUE 'MONTO NEGATIVO'.
016700     05  CT-TB-TIPOS-VALIDOS.
016800         10  FILLER    PIC X(20) VALUE 'INVESTMENT_CREATED  '.
016900         10  FILLER    PIC X(20) VALUE 'INVESTMENT_CONFIRMED'.
017000         10  FILLER    PIC X(20) VALUE 'INVESTMENT_CANCELLED'.
017100         10  FILLER    PIC X(20) VALUE 'PAYMENT_RECEIVED    '.
017200         10  FILLER    PIC X(20) VALUE 'PAYMENT_DISBURSED   '.
017300         10  FILLER    PIC X(20) VALUE 'INTEREST_ACCRUED    '.
017400         10  FILLER    PIC X(20) VALUE 'PRINCIPAL_RETURNED  '.
017500         10  FILLER    PIC X(20) VALUE 'DIVIDEND_PAID       '.
017600         10  FILLER    PIC X(20) VALUE 'FEE_CHARGED         '.
017700         10  FILLER    PIC X(20) VALUE 'REFUND_ISSUED       '.
017800         10  FILLER    PIC X(20) VALUE 'ADJUSTMENT          '.
017900     05  CT-TB-TIPOS-VALIDOS-R REDEFINES CT-TB-TIPOS-VALIDOS.
018000         10  CT-TIPO-VALIDO OCCURS 11 TIMES
018100                              INDEXED BY CT-IX-TIPO
018200                              PIC X(20).
018300******************************************************************
018400*                      AREA DE CONTADORES                        *
018500******************************************************************
018600 01  CN-CONTADORES.
018700     05  CN-LEIDOS                  PIC S9(07) COMP-3 VALUE ZEROS.
018800     05  CN-VALIDOS                 PIC S9(07) COMP-3 VALUE ZEROS.
018900     05  CN-RECHAZADOS              PIC S9(07) COMP-3 VALUE ZEROS.
019000     05  CN-VERIFICADOS             PIC S9(07) COMP-3 VALUE ZEROS.
019100******************************************************************
019200*      AREA  EXPUESTA  AL  PROCESO  DE  REPORTE  (F1B010)        *
019300******************************************************************
019400 01  WK-RESULTADO-VERIFICACION     PIC X(40) VALUE SPACES.
019500******************************************************************
019600*                                                                *
019700*           P R O C E D U R E      D I V I S I O N               *
019800*                                                                *
019900******************************************************************
020000 PROCEDURE DIVISION.
020100*
020200 MAINLINE.
020300*
020400     PERFORM 1000-INICIO
020500        THRU 1000-INICIO-EXIT
020600*
020700     PERFORM 2000-POSTEAR-TXN
020800        THRU 2000-POSTEAR-TXN-EXIT
020900             UNTIL NO-HAY-MAS-TXN
021000*
021100     PERFORM 6000-VERIFICAR-CADENA
021200        THRU 6000-VERIFICAR-CADENA-EXIT
021300*
021400     PERFORM 9000-FIN
021500        THRU 9000-FIN-EXIT
021600*
021700     GOBACK
021800     .
021900******************************************************************
022000*                         1000-INICIO                            *
022100******************************************************************
022200 1000-INICIO.
022300*
022400     OPEN INPUT  LEDGERTXN
022500     IF  NOT FS-LEDGERTXN-OK
022600         DISPLAY '* ERROR AL ABRIR LEDGERTXN - STATUS: '
022700                 FS-LEDGERTXN
022800         SET NO-HAY-MAS-TXN        TO TRUE
022900     END-IF
023000     OPEN OUTPUT LEDGEROUT
023100     IF  NOT FS-LEDGEROUT-OK
023200         DISPLAY '* ERROR AL ABRIR LEDGEROUT - STATUS: '
023300                 FS-LEDGEROUT
023400         SET NO-HAY-MAS-TXN        TO TRUE
023500     END-IF
023600     MOVE ZEROS                    TO WS-SEQ-ACTUAL
023700     MOVE ZEROS                    TO WS-BALANCE-ACTUAL
023800     IF  HAY-MAS-TXN
023900         PERFORM 1100-LEER-TXN
024000            THRU 1100-LEER-TXN-EXIT
024100     END-IF
024200*
024300     .
024400 1000-INICIO-EXIT.
024500     EXIT.
024600******************************************************************
024700 1100-LEER-TXN.
024800*
024900     READ LEDGERTXN
025000         AT END
025100             SET NO-HAY-MAS-TXN    TO TRUE
025200         NOT AT END
025300             ADD 1                 TO CN-LEIDOS
025400     END-READ
025500*
025600     .
025700 1100-LEER-TXN-EXIT.
025800     EXIT.
025900******************************************************************
026000*                       2000-POSTEAR-TXN                         *
026100******************************************************************
026200 2000-POSTEAR-TXN.
026300*
026400     PERFORM 2100-VALIDAR-ASIENTO
026500        THRU 2100-VALIDAR-ASIENTO-EXIT
026600*
026700     IF  ASIENTO-ES-VALIDO
026800         PERFORM 2500-POSTEAR-VALIDO
026900            THRU 2500-POSTEAR-VALIDO-EXIT
027000     ELSE
027100         PERFORM 2600-POSTEAR-RECHAZADO
027200            THRU 2600-POSTEAR-RECHAZADO-EXIT
027300     END-IF
027400*
027500     WRITE F1-REG-ASIENTO-SALIDA
027600     IF  NOT FS-LEDGEROUT-OK
027700         DISPLAY '* ERROR AL ESCRIBIR LEDGEROUT - STATUS: '
027800                 FS-LEDGEROUT
027900     END-IF
028000*
028100     PERFORM 1100-LEER-TXN
028200        THRU 1100-LEER-TXN-EXIT
028300*
028400     .
028500 2000-POSTEAR-TXN-EXIT.
028600     EXIT.
028700******************************************************************
028800* 2100-VALIDAR-ASIENTO  TIPO DEBE SER UNO DE LOS 11 PERMITIDOS,   *
028900*                       Y SI ES PAGO_RECIBIDO O INVERSION_CONF.  *
029000*                       EL MONTO NO PUEDE SER NEGATIVO.          *
029100******************************************************************
029200 2100-VALIDAR-ASIENTO.
029300*
029400     SET ASIENTO-NO-ES-VALIDO     TO TRUE
029500     MOVE SPACES                  TO WS-MOTIVO-RECHAZO
029600     SET CT-IX-TIPO TO 1
029700     SEARCH CT-TIPO-VALIDO
029800         AT END
029900             MOVE CT-MSG-TIPO-INVALIDO TO WS-MOTIVO-RECHAZO
030000         WHEN CT-TIPO-VALIDO (CT-IX-TIPO) = LTX-ENTRY-TYPE
030100             SET ASIENTO-ES-VALIDO TO TRUE
030200     END-SEARCH
030300*
030400     IF  ASIENTO-ES-VALIDO
030500         IF  (LTX-ENTRY-TYPE = 'PAYMENT_RECEIVED    '
030600           OR LTX-ENTRY-TYPE = 'INVESTMENT_CONFIRMED')
030700         AND LTX-AMOUNT < ZEROS
030800             SET ASIENTO-NO-ES-VALIDO TO TRUE
030900             MOVE CT-MSG-MONTO-NEGATIVO TO WS-MOTIVO-RECHAZO
031000         END-IF
031100     END-IF
031200*
031300     .
031400 2100-VALIDAR-ASIENTO-EXIT.
031500     EXIT.
031600******************************************************************
031700 2500-POSTEAR-VALIDO.
031800*
031900     ADD 1                         TO WS-SEQ-ACTUAL
032000     ADD LTX-AMOUNT                TO WS-BALANCE-ACTUAL
032100     MOVE WS-SEQ-ACTUAL            TO LDO-SEQUENCE
032200     MOVE LTX-ENTRY-TYPE           TO LDO-ENTRY-TYPE
032300     MOVE LTX-USER-ID              TO LDO-USER-ID
032400     MOVE LTX-PRJ-ID               TO LDO-PRJ-ID
032500     MOVE LTX-AMOUNT               TO LDO-AMOUNT
032600     MOVE LTX-CURRENCY             TO LDO-CURRENCY
032700     MOVE LTX-DESC                 TO LDO-DESC
032800     MOVE WS-BALANCE-ACTUAL        TO LDO-BALANCE-AFTER
032900     SET LDO-ES-VALIDO             TO TRUE
033000     MOVE SPACES                   TO LDO-REJECT-REASON
033100     ADD 1                         TO CN-VALIDOS
033200*
033300     .
033400 2500-POSTEAR-VALIDO-EXIT.
033500     EXIT.
033600******************************************************************
033700 2600-POSTEAR-RECHAZADO.
033800*
033900     MOVE ZEROS                    TO LDO-SEQUENCE
034000     MOVE LTX-ENTRY-TYPE           TO LDO-ENTRY-TYPE
034100     MOVE LTX-USER-ID              TO LDO-USER-ID
034200     MOVE LTX-PRJ-ID               TO LDO-PRJ-ID
034300     MOVE LTX-AMOUNT               TO LDO-AMOUNT
034400     MOVE LTX-CURRENCY             TO LDO-CURRENCY
034500     MOVE LTX-DESC                 TO LDO-DESC
034600     MOVE ZEROS                    TO LDO-BALANCE-AFTER
034700     SET LDO-NO-ES-VALIDO          TO TRUE
034800     MOVE WS-MOTIVO-RECHAZO        TO LDO-REJECT-REASON
034900     ADD 1                         TO CN-RECHAZADOS
035000*
035100     .
035200 2600-POSTEAR-RECHAZADO-EXIT.
035300     EXIT.
035400******************************************************************
035500*                    6000-VERIFICAR-CADENA                       *
035600*  RELEE LEDGEROUT DE PRINCIPIO A FIN Y CONFIRMA QUE LOS          *
035700*  NUMEROS DE SECUENCIA SON CONSECUTIVOS DESDE 1 Y QUE CADA       *
035800*  SALDO-DESPUES ES CONSISTENTE CON EL SALDO ANTERIOR MAS EL      *
035900*  MONTO DEL ASIENTO.                                             *
036000******************************************************************
036100 6000-VERIFICAR-CADENA.
036200*
036300     CLOSE LEDGEROUT
036400     OPEN INPUT LEDGEROUT
036500     MOVE ZEROS                    TO WS-SEQ-ESPERADA
036600     MOVE ZEROS                    TO WS-BALANCE-ESPERADO
036700     SET CADENA-ES-VALIDA          TO TRUE
036800     MOVE SPACES                   TO WS-PRIMERA-VIOLACION
036900     SET HAY-MAS-VERIF             TO TRUE
037000*
037100     PERFORM 6100-LEER-VERIF
037200        THRU 6100-LEER-VERIF-EXIT
037300*
037400     PERFORM 6200-COMPARAR-ASIENTO
037500        THRU 6200-COMPARAR-ASIENTO-EXIT
037600             UNTIL NO-HAY-MAS-VERIF
037700*
037800     IF  CADENA-ES-VALIDA
037900         MOVE CN-VERIFICADOS        TO WS-CONTADOR-EDITADO
038000         MOVE SPACES                TO WK-RESULTADO-VERIFICACION
038100         STRING 'CHAIN VALID, '     DELIMITED BY SIZE
038200                WS-CONTADOR-EDITADO DELIMITED BY SIZE
038300                ' ENTRIES VERIFIED'  DELIMITED BY SIZE
038400                INTO WK-RESULTADO-VERIFICACION
038500     ELSE
038600         MOVE WS-PRIMERA-VIOLACION  TO WK-RESULTADO-VERIFICACION
038700     END-IF
038800*
038900     CLOSE LEDGEROUT
039000*
039100     .
039200 6000-VERIFICAR-CADENA-EXIT.
039300     EXIT.
039400******************************************************************
039500 6100-LEER-VERIF.
039600*
039700     READ LEDGEROUT
039800         AT END
039900             SET NO-HAY-MAS-VERIF  TO TRUE
040000     END-READ
040100*
040200     .
040300 6100-LEER-VERIF-EXIT.
040400     EXIT.
040500******************************************************************
040600 6200-COMPARAR-ASIENTO.
040700*
040800     IF  LDO-ES-VALIDO
040900         ADD 1                      TO WS-SEQ-ESPERADA
041000         ADD LDO-AMOUNT             TO WS-BALANCE-ESPERADO
041100         IF  CADENA-ES-VALIDA
041200             IF  LDO-SEQUENCE NOT = WS-SEQ-ESPERADA
041300                 SET CADENA-NO-ES-VALIDA TO TRUE
041400                 MOVE LDO-SEQUENCE  TO WS-SECUENCIA-EDITADA
041500                 STRING 'BAD SEQUENCE AT '   DELIMITED BY SIZE
041600                        WS-SECUENCIA-EDITADA DELIMITED BY SIZE
041700                     INTO WS-PRIMERA-VIOLACION
041800                 END-STRING
041900             END-IF
042000             IF  CADENA-ES-VALIDA
042100             AND LDO-BALANCE-AFTER NOT = WS-BALANCE-ESPERADO
042200                 SET CADENA-NO-ES-VALIDA TO TRUE
042300                 MOVE LDO-SEQUENCE  TO WS-SECUENCIA-EDITADA
042400                 STRING 'BAD BALANCE AT '    DELIMITED BY SIZE
042500                        WS-SECUENCIA-EDITADA DELIMITED BY SIZE
042600                     INTO WS-PRIMERA-VIOLACION
042700                 END-STRING
042800             END-IF
042900         END-IF
043000         ADD 1                      TO CN-VERIFICADOS
043100     END-IF
043200*
043300     PERFORM 6100-LEER-VERIF
043400        THRU 6100-LEER-VERIF-EXIT
043500*
043600     .
043700 6200-COMPARAR-ASIENTO-EXIT.
043800     EXIT.
043900******************************************************************
044000*                            9000-FIN                            *
044100******************************************************************
044200 9000-FIN.
044300*
044400     CLOSE LEDGERTXN
044500     DISPLAY '* F1B060 - TXN LEIDAS    : ' CN-LEIDOS
044600     DISPLAY '* F1B060 - TXN VALIDAS   : ' CN-VALIDOS
044700     DISPLAY '* F1B060 - TXN RECHAZADAS: ' CN-RECHAZADOS
044800     DISPLAY '* F1B060 - VERIFICACION  : '
044900             WK-RESULTADO-VERIFICACION
045000*
045100*        SE DEJA EL RESULTADO EN LEDGCTL PARA EL REPORTE F1B010
045200     OPEN OUTPUT LEDGCTL
045300     IF  NOT FS-LEDGCTL-OK
045400         DISPLAY '* ERROR AL ABRIR LEDGCTL - STATUS: '
045500                 FS-LEDGCTL
045600     ELSE
045700         MOVE WK-RESULTADO-VERIFICACION TO LGC-RESULTADO
045800         WRITE F1-REG-LEDGER-CTL
045900         CLOSE LEDGCTL
046000     END-IF
046100*
046200     .
046300 9000-FIN-EXIT.
046400     EXIT.
