000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: F1B010                                              *
000400*                                                                *
000500*  FECHA CREACION: 23/05/1997                                    *
000600*                                                                *
000700*  AUTOR: M.OROZCO REYES                                         *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: PROCESO BATCH NOCTURNO PRINCIPAL.  PARA CADA     *
001200*               PROYECTO (ARCHIVOS PROJECTS/CASHFLOWS/           *
001300*               APPLICANTS/SECTORDATA, TODOS ORDENADOS POR       *
001400*               SECTOR Y CLAVE DE PROYECTO) CARGA LOS FLUJOS DE  *
001500*               CAJA, INVOCA EL MOTOR FINANCIERO (F1C021), EL    *
001600*               VALIDADOR DE IDENTIFICADOR FISCAL (F1C051) Y EL  *
001700*               MOTOR DE RIESGO (F1C031), Y EL MOTOR DE           *
001800*               INDICADORES SECTORIALES (F1C041).  ESCRIBE LOS   *
001900*               ARCHIVOS EVALOUT Y RISKOUT, Y PRODUCE EL REPORTE *
002000*               COLUMNAR CON RUPTURA DE CONTROL POR SECTOR.  AL  *
002100*               FINAL INVOCA LA VERIFICACION DE LA BITACORA      *
002200*               (F1B060) Y EL PORTAFOLIO DE INVERSIONISTAS       *
002300*               (F1B070) PARA COMPLETAR EL TOTAL GENERAL.        *
002400*                                                                *
002500******************************************************************
002600* HISTORIAL DE CAMBIOS                                          *
002700* ---------------------------------------------------------------*
002800* 23/05/1997 MOR TCK-0355 VERSION ORIGINAL: SOLO CORRIA EL       *
002900*                         MOTOR FINANCIERO Y EL REPORTE BASICO.  *
003000* 08/10/1995 JQV TCK-0260 (NOTA: SE INTEGRA EN ESTA MISMA         *
003100*                         CORRIDA EL MOTOR DE RIESGO F1C031.)    *
003200* 30/04/2001 LFG TCK-0502 SE INTEGRA LA VALIDACION DE RFC/RUT    *
003300*                         (F1C051) ANTES DE CALIFICAR EL RIESGO. *
003400* 19/01/1999 MOR TCK-0410 REVISION Y2K - SOLO AFECTA EL AREA DE  *
003500*                         ENCABEZADO DE PAGINA (SIN FECHAS REAL).*
003600* 11/07/2003 LFG TCK-0588 SE AGREGA RUPTURA POR SECTOR, TOTALES  *
003700*                         GENERALES, Y SE ENLAZA LA VERIFICACION *
003800*                         DE BITACORA (F1B060) Y EL PORTAFOLIO   *
003900*                         DE INVERSIONISTAS (F1B070) AL REPORTE. *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.    F1B010.
004400 AUTHOR.        M.OROZCO REYES.
004500 INSTALLATION.  FINCORE.
004600 DATE-WRITTEN.  23/05/1993.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGO.
004900******************************************************************
005000*                                                                *
005100*        E N V I R O N M E N T         D I V I S I O N           *
005200*                                                                *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01                           IS TOP-OF-FORM
006000     CLASS CLASE-ALFA              IS 'A' THRU 'Z'
006100     CLASS CLASE-NUMERO            IS '0' THRU '9'
006200     UPSI-0 ON  STATUS IS MODO-DEPURACION
006300     UPSI-0 OFF STATUS IS MODO-PRODUCCION.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700******************************************************************
006800*              A R C H I V O S   D E   E N T R A D A
006900******************************************************************
007000     SELECT PROJECTS    ASSIGN     TO PROJECTS
007100            ORGANIZATION     IS SEQUENTIAL
007200            FILE STATUS      IS FS-PROJECTS.
007300     SELECT CASHFLOWS   ASSIGN     TO CASHFLOWS
007400            ORGANIZATION     IS SEQUENTIAL
007500            FILE STATUS      IS FS-CASHFLOWS.
007600     SELECT APPLICANTS  ASSIGN     TO APPLICANTS
007700            ORGANIZATION     IS SEQUENTIAL
007800            FILE STATUS      IS FS-APPLICANTS.
007900     SELECT SECTORDATA  ASSIGN     TO SECTORDATA
008000            ORGANIZATION     IS SEQUENTIAL
008100            FILE STATUS      IS FS-SECTORDATA.
008200*
008300*        ARCHIVOS DE CONTROL DE UN SOLO REGISTRO, DE F1B060/F1B070
008400     SELECT LEDGCTL     ASSIGN     TO LEDGCTL
008500            ORGANIZATION     IS SEQUENTIAL
008600            FILE STATUS      IS FS-LEDGCTL.
008700     SELECT PORTCTL     ASSIGN     TO PORTCTL
008800            ORGANIZATION     IS SEQUENTIAL
008900            FILE STATUS      IS FS-PORTCTL.
009000******************************************************************
009100*              A R C H I V O S   D E   S A L I D A
009200******************************************************************
009300     SELECT EVALOUT     ASSIGN     TO EVALOUT
009400            ORGANIZATION     IS SEQUENTIAL
009500            FILE STATUS      IS FS-EVALOUT.
009600     SELECT RISKOUT     ASSIGN     TO RISKOUT
009700            ORGANIZATION     IS SEQUENTIAL
009800            FILE STATUS      IS FS-RISKOUT.
009900     SELECT REPORTE     ASSIGN     TO REPORTE
010000            ORGANIZATION     IS SEQUENTIAL
010100            FILE STATUS      IS FS-REPORTE.
010200*
010300 DATA DIVISION.
010400******************************************************************
010500*                F I L E         S E C T I O N                   *
010600******************************************************************
010700 FILE SECTION.
010800*1 -->PROYECTOS, ORDENADOS POR SECTOR Y CLAVE DE PROYECTO
010900 FD  PROJECTS.
011000     COPY F1RC001.
011100*
011200*2 -->FLUJOS DE CAJA POR PERIODO, ORDENADOS POR PROYECTO/PERIODO
011300 FD  CASHFLOWS.
011400     COPY F1RC002.
011500*
011600*3 -->DATOS DEL SOLICITANTE, MISMO ORDEN QUE PROJECTS
011700 FD  APPLICANTS.
011800     COPY F1RC003.
011900*
012000*4 -->DATOS SECTORIALES, MISMO ORDEN QUE PROJECTS
012100 FD  SECTORDATA.
012200     COPY F1RC004.
012300*
012400*5 -->SALIDA DEL MOTOR FINANCIERO, UN REGISTRO POR PROYECTO
012500 FD  EVALOUT.
012600     COPY F1RC007.
012700*
012800*6 -->SALIDA DEL MOTOR DE RIESGO, UN REGISTRO POR PROYECTO
012900 FD  RISKOUT.
013000     COPY F1RC008.
013100*
013200*7 -->REPORTE DE EVALUACION, 132 COLUMNAS
013300 FD  REPORTE.
013400 01  F1-LIN-REPORTE              PIC X(132).
013500*
013600*8 -->RESULTADO DE VERIFICACION DE LA BITACORA, DE F1B060
013700 FD  LEDGCTL.
013800     COPY F1RC011.
013900*
014000*9 -->TOTALES GENERALES DE PORTAFOLIO, DE F1B070
014100 FD  PORTCTL.
014200     COPY F1RC012.
014300******************************************************************
014400*         W O R K I N G   S T O R A G E   S E C T I O N          *
014500******************************************************************
014600 WORKING-STORAGE SECTION.
014700******************************************************************
014800*                  AREA DE STATUS DE ARCHIVOS                    *
014900******************************************************************
015000 01  WS-FILE-STATUS-AREA.
015100     05  FS-PROJECTS                PIC X(02) VALUE SPACES.
015200         88  FS-PROJECTS-OK            VALUE '00'.
015300         88  FS-PROJECTS-EOF           VALUE '10'.
015400     05  FS-CASHFLOWS               PIC X(02) VALUE SPACES.
015500         88  FS-CASHFLOWS-OK           VALUE '00'.
015600         88  FS-CASHFLOWS-EOF          VALUE '10'.
015700     05  FS-APPLICANTS              PIC X(02) VALUE SPACES.
015800         88  FS-APPLICANTS-OK          VALUE '00'.
015900         88  FS-APPLICANTS-EOF         VALUE '10'.
016000     05  FS-SECTORDATA              PIC X(02) VALUE SPACES.
016100         88  FS-SECTORDATA-OK          VALUE '00'.
016200         88  FS-SECTORDATA-EOF         VALUE '10'.
016300     05  FS-EVALOUT                 PIC X(02) VALUE SPACES.
016400         88  FS-EVALOUT-OK             VALUE '00'.
016500     05  FS-RISKOUT                 PIC X(02) VALUE SPACES.
016600         88  FS-RISKOUT-OK             VALUE '00'.
016700     05  FS-REPORTE                 PIC X(02) VALUE SPACES.
016800         88  FS-REPORTE-OK             VALUE '00'.
016900     05  FS-LEDGCTL                 PIC X(02) VALUE SPACES.
017000         88  FS-LEDGCTL-OK             VALUE '00'.
017100     05  FS-PORTCTL                 PIC X(02) VALUE SPACES.
017200         88  FS-PORTCTL-OK             VALUE '00'.
017300     05  FILLER                     PIC X(04).
017400******************************************************************
017500*            AREAS DE COMUNICACION CON LOS SUBPROGRAMAS          *
017600******************************************************************
017700     COPY F1LK021.
017800     COPY F1LK031.
017900     COPY F1LK041.
018000     COPY F1LK051.
018100******************************************************************
018200*                  AREA DE VARIABLES AUXILIARES                  *
018300******************************************************************
018400 01  WS-VARIABLES-AUXILIARES.
018500     05  WS-SECTOR-ANT              PIC X(15) VALUE SPACES.
018600     05  WS-PRIMER-PROYECTO         PIC X(01) VALUE 'S'.
018700         88  ES-EL-PRIMER-PROYECTO     VALUE 'S'.
018800         88  NO-ES-EL-PRIMER-PROYECTO  VALUE 'N'.
018900     05  WS-PAGINA-ACTUAL           PIC S9(05) COMP-3 VALUE ZEROS.
019000     05  WS-LINEAS-EN-PAGINA        PIC S9(03) COMP-3 VALUE ZEROS.
019100     05  WS-SUBSCR-FLUJO            PIC S9(03) COMP-3 VALUE ZEROS.
019200     05  WS-SUBSCR-INDICADOR        PIC S9(03) COMP-3 VALUE ZEROS.
019300     05  FILLER                     PIC X(10).
019400******************************************************************
019500*          AREA REDEFINIDA DEL SECTOR (VISTA POR CARACTER)        *
019600*          UTIL PARA EL AVISO DE SECTOR TRUNCADO EN EL REPORTE    *
019700******************************************************************
019800 01  WS-SECTOR-REDEF REDEFINES WS-VARIABLES-AUXILIARES.
019900     05  WS-SECTOR-POS OCCURS 15 TIMES PIC X(01).
020000     05  FILLER                     PIC X(10).
020100******************************************************************
020200*                    AREA  DE  SWITCHES                          *
020300******************************************************************
020400 01  SW-SWITCHES.
020500     05  SW-FIN-PROJECTS            PIC X(01) VALUE 'N'.
020600         88  HAY-MAS-PROJECTS          VALUE 'N'.
020700         88  NO-HAY-MAS-PROJECTS       VALUE 'Y'.
020800     05  SW-FIN-CASHFLOWS           PIC X(01) VALUE 'N'.
020900         88  HAY-MAS-CASHFLOWS         VALUE 'N'.
021000         88  NO-HAY-MAS-CASHFLOWS      VALUE 'Y'.
021100     05  SW-APPLICANT-OK            PIC X(01) VALUE 'N'.
021200         88  APPLICANT-ENCONTRADO      VALUE 'S'.
021300         88  APPLICANT-NO-ENCONTRADO   VALUE 'N'.
021400     05  SW-SECTORDATA-OK           PIC X(01) VALUE 'N'.
021500         88  SECTORDATA-ENCONTRADO     VALUE 'S'.
021600         88  SECTORDATA-NO-ENCONTRADO  VALUE 'N'.
021700     05  FILLER                     PIC X(04).
021800******************************************************************
021900*                        AREA DE CONTANTES                       *
022000******************************************************************
022100 01  CT-CONTANTES.
022200     05  CT-PROGRAMA                PIC X(07)   VALUE 'F1B010'.
022300     05  FILLER                     PIC X(03).
022400******************************************************************
022500*                 AREA DE ACUMULADORES DE SECTOR                 *
022600******************************************************************
022700 01  WS-ACUM-SECTOR.
022800     05  WS-SEC-PROYECTOS           PIC S9(05) COMP-3 VALUE ZEROS.
022900     05  WS-SEC-VIABLES             PIC S9(05) COMP-3 VALUE ZEROS.
023000     05  WS-SEC-INVERSION           PIC S9(13)V9(2) VALUE ZEROS.
023100     05  WS-SEC-VAN                 PIC S9(13)V9(2) VALUE ZEROS.
023200     05  FILLER                     PIC X(06).
023300******************************************************************
023400*                AREA DE ACUMULADORES GENERALES                  *
023500******************************************************************
023600 01  WS-ACUM-GENERAL.
023700     05  WS-GRL-PROYECTOS           PIC S9(05) COMP-3 VALUE ZEROS.
023800     05  WS-GRL-VIABLES             PIC S9(05) COMP-3 VALUE ZEROS.
023900     05  WS-GRL-INVERSION           PIC S9(13)V9(2) VALUE ZEROS.
024000     05  WS-GRL-VAN                 PIC S9(13)V9(2) VALUE ZEROS.
024100     05  FILLER                     PIC X(06).
024200 01  WS-ACUM-GENERAL-REDEF REDEFINES WS-ACUM-GENERAL.
024300     05  FILLER                     PIC X(42).
024400******************************************************************
024500*                      AREA DE CONTADORES                        *
024600******************************************************************
024700 01  CN-CONTADORES.
024800     05  CN-PROYECTOS-LEIDOS        PIC S9(07) COMP-3 VALUE ZEROS.
024900     05  FILLER                     PIC X(04).
025000******************************************************************
025100*                LINEAS DE IMPRESION DEL REPORTE                 *
025200*  LAS OCHO LINEAS DEL COPYBOOK F1RC010 SE TRAEN DE UNA SOLA VEZ  *
025300*  RENOMBRANDO CADA NIVEL 01 PARA EVITAR DUPLICADOS.              *
025400******************************************************************
025500     COPY F1RC010 REPLACING ==F1-LIN-TITULO==       BY
025600                             ==WS-LIN-TITULO-R==
025700                             ==F1-LIN-SECTOR==       BY
025800                             ==WS-LIN-SECTOR-AREA-R==
025900                             ==F1-LIN-DETALLE==      BY
026000                             ==WS-LIN-DET-AREA-R==
026100                             ==F1-LIN-INDICADOR==    BY
026200                             ==WS-LIN-IND-AREA-R==
026300                             ==F1-LIN-TOT-SECTOR==   BY
026400                             ==WS-LIN-TS-AREA-R==
026500                             ==F1-LIN-TOT-GRAL==     BY
026600                             ==WS-LIN-TG-AREA-R==
026700                             ==F1-LIN-TOT-LEDGER==   BY
026800                             ==WS-LIN-TL-AREA-R==
026900                             ==F1-LIN-TOT-PORTAFOLIO== BY
027000                             ==WS-LIN-TP-AREA-R==.
027100******************************************************************
027200*      AREAS DE RESULTADO DE LOS PROCESOS AUXILIARES              *
027300*      (F1B060 Y F1B070 SON PASOS DE JCL INDEPENDIENTES QUE       *
027400*      CORREN ANTES DE ESTE PROGRAMA DENTRO DEL MISMO JOB Y       *
027500*      DEJAN SU RESULTADO EN LOS ARCHIVOS DE CONTROL DE UN SOLO   *
027600*      REGISTRO LEDGCTL Y PORTCTL; 1000-INICIO LOS LEE ABAJO.     *
027700*      LOS VALORES POR DEFECTO DE ESTE GRUPO SOLO QUEDAN VIGENTES *
027800*      SI ALGUNO DE ESOS PASOS TODAVIA NO SE HA CORRIDO.)         *
027900******************************************************************
028000 01  WK-RESULTADOS-AUXILIARES.
028100     05  WK-RESULTADO-LEDGER        PIC X(40) VALUE
028200         'VERIFICACION PENDIENTE - VER F1B060'.
028300     05  WK-PORTAF-INVERTIDO        PIC S9(13)V9(2) VALUE ZEROS.
028400     05  WK-PORTAF-INVERTIDO-ALFA REDEFINES WK-PORTAF-INVERTIDO
028500                                 PIC X(15).
028600     05  WK-PORTAF-RENDIMIENTO      PIC S9(13)V9(2) VALUE ZEROS.
028700     05  FILLER                     PIC X(05).
028800******************************************************************
028900*                                                                *
029000*           P R O C E D U R E      D I V I S I O N               *
029100*                                                                *
029200******************************************************************
029300 PROCEDURE DIVISION.
029400*
029500 MAINLINE.
029600*
029700     PERFORM 1000-INICIO
029800        THRU 1000-INICIO-EXIT
029900*
030000     PERFORM 2000-PROCESAR-PROYECTO
030100        THRU 2000-PROCESAR-PROYECTO-EXIT
030200             UNTIL NO-HAY-MAS-PROJECTS
030300*
030400     IF  NOT ES-EL-PRIMER-PROYECTO
030500         PERFORM 7000-CERRAR-SECTOR
030600            THRU 7000-CERRAR-SECTOR-EXIT
030700     END-IF
030800*
030900     PERFORM 7500-TOTAL-GENERAL
031000        THRU 7500-TOTAL-GENERAL-EXIT
031100*
031200     PERFORM 9000-FIN
031300        THRU 9000-FIN-EXIT
031400*
031500     GOBACK
031600     .
031700******************************************************************
031800*                         1000-INICIO                            *
031900******************************************************************
032000 1000-INICIO.
032100*
032200     OPEN INPUT  PROJECTS
032300                 CASHFLOWS
032400                 APPLICANTS
032500                 SECTORDATA
032600     OPEN OUTPUT EVALOUT
032700                 RISKOUT
032800                 REPORTE
032900     IF  NOT FS-PROJECTS-OK
033000         DISPLAY '* ERROR AL ABRIR PROJECTS - STATUS: '
033100                 FS-PROJECTS
033200         SET NO-HAY-MAS-PROJECTS  TO TRUE
033300     END-IF
033400*
033500     PERFORM 1150-LEER-CTL
033600        THRU 1150-LEER-CTL-EXIT
033700*
033800     SET ES-EL-PRIMER-PROYECTO   TO TRUE
033900     MOVE ZEROS                  TO WS-PAGINA-ACTUAL
034000     MOVE 999                    TO WS-LINEAS-EN-PAGINA
034100*
034200     PERFORM 7050-IMPRIMIR-TITULO
034300        THRU 7050-IMPRIMIR-TITULO-EXIT
034400*
034500     IF  HAY-MAS-PROJECTS
034600         PERFORM 1100-LEER-PROJECTS
034700            THRU 1100-LEER-PROJECTS-EXIT
034800         SET HAY-MAS-CASHFLOWS    TO TRUE
034900         PERFORM 1200-LEER-CASHFLOWS
035000            THRU 1200-LEER-CASHFLOWS-EXIT
035100     END-IF
035200*
035300     .
035400 1000-INICIO-EXIT.
035500     EXIT.
035600******************************************************************
035700*        1150-LEER-CTL  LEE LOS RESULTADOS DE F1B060/F1B070 DE   *
035800*        SUS ARCHIVOS DE CONTROL DE UN SOLO REGISTRO.  SI UN     *
035900*        PASO TODAVIA NO SE HA CORRIDO EN ESTE JOB, EL ARCHIVO   *
036000*        NO ABRE O VIENE VACIO Y SE DEJA EL VALOR POR DEFECTO    *
036100*        DEL GRUPO WK-RESULTADOS-AUXILIARES.                     *
036200******************************************************************
036300 1150-LEER-CTL.
036400*
036500     OPEN INPUT LEDGCTL
036600     IF  FS-LEDGCTL-OK
036700         READ LEDGCTL
036800             AT END
036900                 CONTINUE
037000             NOT AT END
037100                 MOVE LGC-RESULTADO  TO WK-RESULTADO-LEDGER
037200         END-READ
037300         CLOSE LEDGCTL
037400     END-IF
037500*
037600     OPEN INPUT PORTCTL
037700     IF  FS-PORTCTL-OK
037800         READ PORTCTL
037900             AT END
038000                 CONTINUE
038100             NOT AT END
038200                 MOVE PFC-TOTAL-INVERTIDO   TO WK-PORTAF-INVERTIDO
038300                 MOVE PFC-TOTAL-RENDIMIENTO TO WK-PORTAF-RENDIMIENTO
038400         END-READ
038500         CLOSE PORTCTL
038600     END-IF
038700*
038800     .
038900 1150-LEER-CTL-EXIT.
039000     EXIT.
039100******************************************************************
039200 1100-LEER-PROJECTS.
039300*
039400     READ PROJECTS
039500         AT END
039600             SET NO-HAY-MAS-PROJECTS TO TRUE
039700         NOT AT END
039800             ADD 1                TO CN-PROYECTOS-LEIDOS
039900     END-READ
040000*
040100     .
040200 1100-LEER-PROJECTS-EXIT.
040300     EXIT.
040400******************************************************************
040500 1200-LEER-CASHFLOWS.
040600*
040700     READ CASHFLOWS
040800         AT END
040900             SET NO-HAY-MAS-CASHFLOWS TO TRUE
041000     END-READ
041100*
041200     .
041300 1200-LEER-CASHFLOWS-EXIT.
041400     EXIT.
041500******************************************************************
041600*                   2000-PROCESAR-PROYECTO                       *
041700******************************************************************
041800 2000-PROCESAR-PROYECTO.
041900*
042000     IF  ES-EL-PRIMER-PROYECTO
042100         SET NO-ES-EL-PRIMER-PROYECTO TO TRUE
042200         MOVE PRJ-SECTOR           TO WS-SECTOR-ANT
042300         PERFORM 7100-IMPRIMIR-SECTOR
042400            THRU 7100-IMPRIMIR-SECTOR-EXIT
042500     ELSE
042600         IF  PRJ-SECTOR NOT = WS-SECTOR-ANT
042700             PERFORM 7000-CERRAR-SECTOR
042800                THRU 7000-CERRAR-SECTOR-EXIT
042900             MOVE PRJ-SECTOR       TO WS-SECTOR-ANT
043000             PERFORM 7100-IMPRIMIR-SECTOR
043100                THRU 7100-IMPRIMIR-SECTOR-EXIT
043200         END-IF
043300     END-IF
043400*
043500     PERFORM 3000-CARGAR-FLUJOS
043600        THRU 3000-CARGAR-FLUJOS-EXIT
043700*
043800     PERFORM 3500-LLAMAR-FIN-EVAL
043900        THRU 3500-LLAMAR-FIN-EVAL-EXIT
044000*
044100     PERFORM 4000-LEER-APPLICANT
044200        THRU 4000-LEER-APPLICANT-EXIT
044300*
044400     IF  APPLICANT-ENCONTRADO
044500         PERFORM 4200-LLAMAR-TAX-VAL
044600            THRU 4200-LLAMAR-TAX-VAL-EXIT
044700         PERFORM 4500-LLAMAR-RISK-SCORE
044800            THRU 4500-LLAMAR-RISK-SCORE-EXIT
044900     END-IF
045000*
045100     PERFORM 5000-LEER-SECTORDATA
045200        THRU 5000-LEER-SECTORDATA-EXIT
045300*
045400     IF  SECTORDATA-ENCONTRADO
045500         PERFORM 5200-LLAMAR-SECTOR-IND
045600            THRU 5200-LLAMAR-SECTOR-IND-EXIT
045700     END-IF
045800*
045900     PERFORM 6000-ESCRIBIR-SALIDAS
046000        THRU 6000-ESCRIBIR-SALIDAS-EXIT
046100*
046200     PERFORM 7200-IMPRIMIR-DETALLE
046300        THRU 7200-IMPRIMIR-DETALLE-EXIT
046400*
046500     PERFORM 7300-ACUMULAR-SECTOR
046600        THRU 7300-ACUMULAR-SECTOR-EXIT
046700*
046800     PERFORM 1100-LEER-PROJECTS
046900        THRU 1100-LEER-PROJECTS-EXIT
047000*
047100     .
047200 2000-PROCESAR-PROYECTO-EXIT.
047300     EXIT.
047400******************************************************************
047500*                     3000-CARGAR-FLUJOS                         *
047600*  CARGA EN LA TABLA DE ENTRADA DEL MOTOR FINANCIERO LOS FLUJOS   *
047700*  DE CAJA DEL PROYECTO ACTUAL (MAXIMO 60 PERIODOS), AVANZANDO    *
047800*  EL ARCHIVO CASHFLOWS MIENTRAS LA CLAVE DE PROYECTO COINCIDA.   *
047900******************************************************************
048000 3000-CARGAR-FLUJOS.
048100*
048200     MOVE ZEROS                   TO WS-SUBSCR-FLUJO
048300     MOVE SPACES                  TO FL-OPERACION
048400     SET  FL-OPER-EVALUAR         TO TRUE
048500     MOVE PRJ-ID                  TO FL-PRJ-ID
048600     MOVE PRJ-INV-INICIAL         TO FL-INV-INICIAL
048700     MOVE PRJ-TASA-DESC           TO FL-TASA-DESC
048800     MOVE PRJ-TASA-MIN            TO FL-TASA-MIN
048900     MOVE PRJ-NUM-PERIODOS        TO FL-NUM-PERIODOS
049000*
049100     PERFORM 3050-LIMPIAR-FLUJO
049200        THRU 3050-LIMPIAR-FLUJO-EXIT
049300             VARYING FL-IX-FLUJO FROM 1 BY 1
049400             UNTIL FL-IX-FLUJO > 60
049500*
049600     PERFORM 3100-CARGAR-UN-FLUJO
049700        THRU 3100-CARGAR-UN-FLUJO-EXIT
049800             UNTIL NO-HAY-MAS-CASHFLOWS
049900                OR CF-PRJ-ID NOT = PRJ-ID
050000*
050100     .
050200 3000-CARGAR-FLUJOS-EXIT.
050300     EXIT.
050400******************************************************************
050500*  3050-LIMPIAR-FLUJO                                            *
050600*  PONE EN CEROS UNA POSICION DE LA TABLA DE FLUJOS ANTES DE      *
050700*  RECIBIR LOS DATOS DEL ARCHIVO CASHFLOWS.  TCK-0355.            *
050800******************************************************************
050900 3050-LIMPIAR-FLUJO.
051000*
051100     MOVE ZEROS                TO FL-FLU-INGRESOS (FL-IX-FLUJO)
051200     MOVE ZEROS                TO FL-FLU-COSTOS (FL-IX-FLUJO)
051300     .
051400 3050-LIMPIAR-FLUJO-EXIT.
051500     EXIT.
051600******************************************************************
051700 3100-CARGAR-UN-FLUJO.
051800*
051900     ADD 1                        TO WS-SUBSCR-FLUJO
052000     IF  WS-SUBSCR-FLUJO NOT > 60
052100         MOVE CF-INGRESOS         TO FL-FLU-INGRESOS
052200                                     (WS-SUBSCR-FLUJO)
052300         MOVE CF-COSTOS           TO FL-FLU-COSTOS
052400                                     (WS-SUBSCR-FLUJO)
052500     END-IF
052600*
052700     PERFORM 1200-LEER-CASHFLOWS
052800        THRU 1200-LEER-CASHFLOWS-EXIT
052900*
053000     .
053100 3100-CARGAR-UN-FLUJO-EXIT.
053200     EXIT.
053300******************************************************************
053400 3500-LLAMAR-FIN-EVAL.
053500*
053600     CALL 'F1C021' USING F1-PARM-FINEVAL
053700*
053800     .
053900 3500-LLAMAR-FIN-EVAL-EXIT.
054000     EXIT.
054100******************************************************************
054200*                    4000-LEER-APPLICANT                         *
054300*  LOS ARCHIVOS APPLICANTS Y SECTORDATA TRAEN UN REGISTRO POR     *
054400*  PROYECTO EN EL MISMO ORDEN QUE PROJECTS; SE LEEN EN LINEA      *
054500*  CON EL PROYECTO ACTUAL (SIN LOOK-AHEAD, PORQUE NO HAY          *
054600*  PROYECTOS SIN SOLICITANTE O DATOS SECTORIALES EN PRODUCCION).  *
054700******************************************************************
054800 4000-LEER-APPLICANT.
054900*
055000     SET APPLICANT-NO-ENCONTRADO  TO TRUE
055100     READ APPLICANTS
055200         AT END
055300             SET FS-APPLICANTS-EOF TO TRUE
055400         NOT AT END
055500             IF  APL-PRJ-ID = PRJ-ID
055600                 SET APPLICANT-ENCONTRADO TO TRUE
055700             END-IF
055800     END-READ
055900*
056000     .
056100 4000-LEER-APPLICANT-EXIT.
056200     EXIT.
056300******************************************************************
056400 4200-LLAMAR-TAX-VAL.
056500*
056600     MOVE APL-TAX-ID              TO TV-TAX-ID
056700     MOVE APL-PAIS                TO TV-PAIS
056800     CALL 'F1C051' USING F1-PARM-TAXVAL
056900*
057000     .
057100 4200-LLAMAR-TAX-VAL-EXIT.
057200     EXIT.
057300******************************************************************
057400 4500-LLAMAR-RISK-SCORE.
057500*
057600     MOVE PRJ-ID                  TO RS-PRJ-ID
057700     MOVE APL-ING-MENS            TO RS-ING-MENS
057800     MOVE APL-GASTOS-FIJOS        TO RS-GASTOS-FIJOS
057900     MOVE APL-DEUDA-ACTUAL        TO RS-DEUDA-ACTUAL
058000     MOVE APL-MONTO-SOLIC         TO RS-MONTO-SOLIC
058100     MOVE APL-PLAZO-MESES         TO RS-PLAZO-MESES
058200     MOVE APL-TASA-PROP           TO RS-TASA-PROP
058300     MOVE APL-MESES-ACTIV         TO RS-MESES-ACTIV
058400     MOVE APL-PAGOS-PUNT          TO RS-PAGOS-PUNT
058500     MOVE APL-PAGOS-ATRAS         TO RS-PAGOS-ATRAS
058600     MOVE APL-DEFAULTS            TO RS-DEFAULTS
058700     MOVE APL-SCORE-BURO          TO RS-SCORE-BURO
058800     MOVE APL-VALOR-GARANT        TO RS-VALOR-GARANT
058900     MOVE APL-TIPO-GARANT         TO RS-TIPO-GARANT
059000     CALL 'F1C031' USING F1-PARM-RISKSCORE
059100*
059200     .
059300 4500-LLAMAR-RISK-SCORE-EXIT.
059400     EXIT.
059500******************************************************************
059600 5000-LEER-SECTORDATA.
059700*
059800     SET SECTORDATA-NO-ENCONTRADO TO TRUE
059900     READ SECTORDATA
060000         AT END
060100             SET FS-SECTORDATA-EOF TO TRUE
060200         NOT AT END
060300             IF  SD-PRJ-ID = PRJ-ID
060400                 SET SECTORDATA-ENCONTRADO TO TRUE
060500             END-IF
060600     END-READ
060700*
060800     .
060900 5000-LEER-SECTORDATA-EXIT.
061000     EXIT.
061100******************************************************************
061200 5200-LLAMAR-SECTOR-IND.
061300*
061400     MOVE PRJ-ID                  TO SI-PRJ-ID
061500     MOVE PRJ-SECTOR              TO SI-SECTOR
061600     MOVE SD-CAMPO-A              TO SI-CAMPO-A
061700     MOVE SD-CAMPO-B              TO SI-CAMPO-B
061800     MOVE SD-CAMPO-C              TO SI-CAMPO-C
061900     MOVE SD-CAMPO-D              TO SI-CAMPO-D
062000     MOVE SD-CAMPO-E              TO SI-CAMPO-E
062100     MOVE SD-CAMPO-F              TO SI-CAMPO-F
062200     MOVE SD-CAMPO-G              TO SI-CAMPO-G
062300     MOVE SD-CAMPO-H              TO SI-CAMPO-H
062400     CALL 'F1C041' USING F1-PARM-SECTORIND
062500*
062600     .
062700 5200-LLAMAR-SECTOR-IND-EXIT.
062800     EXIT.
062900******************************************************************
063000*                   6000-ESCRIBIR-SALIDAS                        *
063100******************************************************************
063200 6000-ESCRIBIR-SALIDAS.
063300*
063400     MOVE PRJ-ID                  TO EVO-PRJ-ID
063500     MOVE FL-VAN                  TO EVO-VAN
063600     MOVE FL-TIR                  TO EVO-TIR
063700     MOVE FL-TIR-VALID            TO EVO-TIR-VALID
063800     MOVE FL-ROI                  TO EVO-ROI
063900     MOVE FL-PAYBACK              TO EVO-PAYBACK
064000     MOVE FL-PAYBACK-VALID        TO EVO-PAYBACK-VALID
064100     MOVE FL-INDICE-RENT          TO EVO-INDICE-RENT
064200     MOVE FL-ES-VIABLE            TO EVO-ES-VIABLE
064300     MOVE FL-MENSAJE              TO EVO-MENSAJE
064400     MOVE FL-VAN-PESIMISTA        TO EVO-VAN-PESIMISTA
064500     MOVE FL-VAN-OPTIMISTA        TO EVO-VAN-OPTIMISTA
064600     WRITE F1-REG-EVAL-SALIDA
064700     IF  NOT FS-EVALOUT-OK
064800         DISPLAY '* ERROR AL ESCRIBIR EVALOUT - STATUS: '
064900                 FS-EVALOUT
065000     END-IF
065100*
065200     IF  APPLICANT-ENCONTRADO
065300         MOVE PRJ-ID               TO RKO-PRJ-ID
065400         MOVE RS-SCORE-CAP         TO RKO-SCORE-CAP
065500         MOVE RS-SCORE-HIST        TO RKO-SCORE-HIST
065600         MOVE RS-SCORE-GAR         TO RKO-SCORE-GAR
065700         MOVE RS-SCORE-TOTAL       TO RKO-SCORE-TOTAL
065800         MOVE RS-NIVEL             TO RKO-NIVEL
065900         MOVE RS-ACCION            TO RKO-ACCION
066000         MOVE RS-PROB-DEFAULT      TO RKO-PROB-DEFAULT
066100         MOVE RS-DTI               TO RKO-DTI
066200         MOVE RS-LTV               TO RKO-LTV
066300         MOVE RS-TASA-SUGERIDA     TO RKO-TASA-SUGERIDA
066400         MOVE RS-MONTO-MAX         TO RKO-MONTO-MAX
066500         MOVE RS-REQ-GARANT-ADIC   TO RKO-REQ-GARANT-ADIC
066600         MOVE RS-OBSERVACIONES     TO RKO-OBSERVACIONES
066700         MOVE RS-CUOTA-MENSUAL     TO RKO-CUOTA-MENSUAL
066800         WRITE F1-REG-RIESGO-SALIDA
066900         IF  NOT FS-RISKOUT-OK
067000             DISPLAY '* ERROR AL ESCRIBIR RISKOUT - STATUS: '
067100                     FS-RISKOUT
067200         END-IF
067300     END-IF
067400*
067500     .
067600 6000-ESCRIBIR-SALIDAS-EXIT.
067700     EXIT.
067800******************************************************************
067900*                    7000-CERRAR-SECTOR                          *
068000******************************************************************
068100 7000-CERRAR-SECTOR.
068200*
068300     MOVE WS-SEC-PROYECTOS         TO LTS-PROYECTOS
068400     MOVE WS-SEC-VIABLES           TO LTS-VIABLES
068500     MOVE WS-SEC-INVERSION         TO LTS-INVERSION
068600     MOVE WS-SEC-VAN               TO LTS-VAN
068700     WRITE F1-LIN-REPORTE          FROM WS-LIN-TS-AREA-R
068800*
068900     MOVE ZEROS                    TO WS-SEC-PROYECTOS
069000     MOVE ZEROS                    TO WS-SEC-VIABLES
069100     MOVE ZEROS                    TO WS-SEC-INVERSION
069200     MOVE ZEROS                    TO WS-SEC-VAN
069300*
069400     .
069500 7000-CERRAR-SECTOR-EXIT.
069600     EXIT.
069700******************************************************************
069800 7050-IMPRIMIR-TITULO.
069900*
070000     ADD 1                         TO WS-PAGINA-ACTUAL
070100     MOVE WS-PAGINA-ACTUAL         TO LTT-PAGINA
070200     WRITE F1-LIN-REPORTE          FROM WS-LIN-TITULO-R
070300             AFTER ADVANCING C01
070400     MOVE ZEROS                    TO WS-LINEAS-EN-PAGINA
070500*
070600     .
070700 7050-IMPRIMIR-TITULO-EXIT.
070800     EXIT.
070900******************************************************************
071000 7100-IMPRIMIR-SECTOR.
071100*
071200     MOVE PRJ-SECTOR               TO LSC-NOMBRE
071300     WRITE F1-LIN-REPORTE          FROM WS-LIN-SECTOR-AREA-R
071400*
071500     .
071600 7100-IMPRIMIR-SECTOR-EXIT.
071700     EXIT.
071800******************************************************************
071900 7200-IMPRIMIR-DETALLE.
072000*
072100     MOVE PRJ-ID                   TO LDT-PRJ-ID
072200     MOVE PRJ-NAME (1:20)          TO LDT-PRJ-NAME
072300     MOVE PRJ-INV-INICIAL          TO LDT-INV-INICIAL
072400     MOVE FL-VAN                   TO LDT-VAN
072500     MOVE FL-TIR                   TO LDT-TIR
072600     MOVE FL-ROI                   TO LDT-ROI
072700     MOVE FL-PAYBACK               TO LDT-PAYBACK
072800     MOVE FL-INDICE-RENT           TO LDT-INDICE-RENT
072900     IF  EVO-PROYECTO-VIABLE
073000         MOVE 'VIABLE'             TO LDT-VIABLE
073100     ELSE
073200         MOVE 'NO VIABLE'          TO LDT-VIABLE
073300     END-IF
073400     IF  APPLICANT-ENCONTRADO
073500         MOVE RS-NIVEL             TO LDT-NIVEL
073600         MOVE RS-SCORE-TOTAL       TO LDT-SCORE-TOTAL
073700     ELSE
073800         MOVE SPACES               TO LDT-NIVEL
073900         MOVE ZEROS                TO LDT-SCORE-TOTAL
074000     END-IF
074100     WRITE F1-LIN-REPORTE          FROM WS-LIN-DET-AREA-R
074200*
074300     IF  SECTORDATA-ENCONTRADO
074400         PERFORM 7210-IMPRIMIR-INDICADORES
074500            THRU 7210-IMPRIMIR-INDICADORES-EXIT
074600     END-IF
074700*
074800     .
074900 7200-IMPRIMIR-DETALLE-EXIT.
075000     EXIT.
075100******************************************************************
075200 7210-IMPRIMIR-INDICADORES.
075300*
075400     PERFORM 7220-IMPRIMIR-UN-INDICADOR
075500        THRU 7220-IMPRIMIR-UN-INDICADOR-EXIT
075600             VARYING SI-IX-INDIC FROM 1 BY 1
075700             UNTIL SI-IX-INDIC > SI-NUM-INDICADORES
075800*
075900     .
076000 7210-IMPRIMIR-INDICADORES-EXIT.
076100     EXIT.
076200******************************************************************
076300*  7220-IMPRIMIR-UN-INDICADOR                                    *
076400*  IMPRIME UNA LINEA DEL BLOQUE DE INDICADORES SECTORIALES DEL   *
076500*  PROYECTO (TASA SECTOR, BANDERA DE RIESGO, ETC).  TCK-0588.    *
076600******************************************************************
076700 7220-IMPRIMIR-UN-INDICADOR.
076800*
076900     MOVE SI-ETIQUETA (SI-IX-INDIC)  TO LIN-ETIQUETA
077000     MOVE SI-VALOR    (SI-IX-INDIC)  TO LIN-VALOR
077100     MOVE SI-ESTADO   (SI-IX-INDIC)  TO LIN-ESTADO
077200     WRITE F1-LIN-REPORTE         FROM WS-LIN-IND-AREA-R
077300     .
077400 7220-IMPRIMIR-UN-INDICADOR-EXIT.
077500     EXIT.
077600******************************************************************
077700 7300-ACUMULAR-SECTOR.
077800*
077900     ADD 1                          TO WS-SEC-PROYECTOS
078000     ADD 1                          TO WS-GRL-PROYECTOS
078100     IF  EVO-PROYECTO-VIABLE
078200         ADD 1                      TO WS-SEC-VIABLES
078300         ADD 1                      TO WS-GRL-VIABLES
078400     END-IF
078500     ADD PRJ-INV-INICIAL            TO WS-SEC-INVERSION
078600     ADD PRJ-INV-INICIAL            TO WS-GRL-INVERSION
078700     ADD FL-VAN                     TO WS-SEC-VAN
078800     ADD FL-VAN                     TO WS-GRL-VAN
078900*
079000     .
079100 7300-ACUMULAR-SECTOR-EXIT.
079200     EXIT.
079300******************************************************************
079400*                    7500-TOTAL-GENERAL                          *
079500******************************************************************
079600 7500-TOTAL-GENERAL.
079700*
079800     MOVE WS-GRL-PROYECTOS          TO LTG-PROYECTOS
079900     MOVE WS-GRL-VIABLES            TO LTG-VIABLES
080000     MOVE WS-GRL-INVERSION          TO LTG-INVERSION
080100     MOVE WS-GRL-VAN                TO LTG-VAN
080200     WRITE F1-LIN-REPORTE           FROM WS-LIN-TG-AREA-R
080300*
080400     MOVE WK-RESULTADO-LEDGER       TO LTL-RESULTADO
080500     WRITE F1-LIN-REPORTE           FROM WS-LIN-TL-AREA-R
080600*
080700     MOVE WK-PORTAF-INVERTIDO       TO LTP-INVERTIDO
080800     MOVE WK-PORTAF-RENDIMIENTO     TO LTP-REND
080900     WRITE F1-LIN-REPORTE           FROM WS-LIN-TP-AREA-R
081000*
081100     .
081200 7500-TOTAL-GENERAL-EXIT.
081300     EXIT.
081400******************************************************************
081500*                            9000-FIN                            *
081600******************************************************************
081700 9000-FIN.
081800*
081900     CLOSE PROJECTS CASHFLOWS APPLICANTS SECTORDATA
082000           EVALOUT RISKOUT REPORTE
082100     DISPLAY '* F1B010 - PROYECTOS LEIDOS: ' CN-PROYECTOS-LEIDOS
082200*
082300     .
082400 9000-FIN-EXIT.
082500     EXIT.
