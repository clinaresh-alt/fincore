000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC010                                             *
000400*                                                                *
000500*  FECHA CREACION: 23/05/1997                                    *
000600*                                                                *
000700*  AUTOR: MOR                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: LINEAS DE IMPRESION DEL REPORTE DE EVALUACION,   *
001200*               132 COLUMNAS: ENCABEZADO DE PAGINA, ENCABEZADO   *
001300*               DE SECTOR, DETALLE POR PROYECTO, TOTAL DE        *
001400*               SECTOR Y TOTAL GENERAL.                          *
001500*                                                                *
001600******************************************************************
001700* HISTORIAL DE CAMBIOS                                          *
001800* ---------------------------------------------------------------*
001900* 23/05/1997 MOR TCK-0355 VERSION ORIGINAL DE LAS LINEAS.         *
002000* 11/07/2003 LFG TCK-0588 SE AGREGA AL TOTAL GENERAL EL RESULTADO*
002100*                         DE VERIFICACION DE LA BITACORA Y LOS   *
002200*                         TOTALES DE PORTAFOLIO DE INVERSIONISTA.*
002300******************************************************************
002400 01  F1-LIN-TITULO.
002500     05  FILLER                      PIC X(01)  VALUE SPACES.
002600     05  FILLER                      PIC X(45)
002700             VALUE 'FINCORE - REPORTE DE EVALUACION DE PROYECTOS'.
002800     05  FILLER                      PIC X(66)  VALUE SPACES.
002900     05  FILLER                      PIC X(06)  VALUE 'PAGINA'.
003000     05  LTT-PAGINA                  PIC ZZ9.
003100     05  FILLER                      PIC X(11)  VALUE SPACES.
003200******************************************************************
003300 01  F1-LIN-SECTOR.
003400     05  FILLER                      PIC X(01)  VALUE SPACES.
003500     05  FILLER                      PIC X(08)  VALUE 'SECTOR: '.
003600     05  LSC-NOMBRE                  PIC X(15).
003700     05  FILLER                      PIC X(108) VALUE SPACES.
003800******************************************************************
003900 01  F1-LIN-DETALLE.
004000     05  FILLER                      PIC X(01)  VALUE SPACES.
004100     05  LDT-PRJ-ID                  PIC X(08).
004200     05  FILLER                      PIC X(01)  VALUE SPACES.
004300     05  LDT-PRJ-NAME                PIC X(20).
004400     05  FILLER                      PIC X(01)  VALUE SPACES.
004500     05  LDT-INV-INICIAL             PIC Z,ZZZ,ZZZ,ZZ9.99-.
004600     05  FILLER                      PIC X(01)  VALUE SPACES.
004700     05  LDT-VAN                     PIC Z,ZZZ,ZZZ,ZZ9.99-.
004800     05  FILLER                      PIC X(01)  VALUE SPACES.
004900     05  LDT-TIR                     PIC ZZ9.9999-.
005000     05  FILLER                      PIC X(01)  VALUE SPACES.
005100     05  LDT-ROI                     PIC ZZ9.9999-.
005200     05  FILLER                      PIC X(01)  VALUE SPACES.
005300     05  LDT-PAYBACK                 PIC ZZ9.99-.
005400     05  FILLER                      PIC X(01)  VALUE SPACES.
005500     05  LDT-INDICE-RENT             PIC ZZ9.99-.
005600     05  FILLER                      PIC X(01)  VALUE SPACES.
005700     05  LDT-VIABLE                  PIC X(10).
005800     05  FILLER                      PIC X(01)  VALUE SPACES.
005900     05  LDT-NIVEL                   PIC X(03).
006000     05  FILLER                      PIC X(01)  VALUE SPACES.
006100     05  LDT-SCORE-TOTAL             PIC ZZZ9.
006200     05  FILLER                      PIC X(26)  VALUE SPACES.
006300******************************************************************
006400 01  F1-LIN-INDICADOR.
006500     05  FILLER                      PIC X(03)  VALUE SPACES.
006600     05  FILLER                      PIC X(12)  VALUE '  INDIC SECT'.
006700     05  LIN-ETIQUETA                PIC X(20).
006800     05  FILLER                      PIC X(02)  VALUE SPACES.
006900     05  LIN-VALOR                   PIC Z,ZZZ,ZZZ,ZZ9.9999-.
007000     05  FILLER                      PIC X(02)  VALUE SPACES.
007100     05  LIN-ESTADO                  PIC X(06).
007200     05  FILLER                      PIC X(65)  VALUE SPACES.
007300******************************************************************
007400 01  F1-LIN-TOT-SECTOR.
007500     05  FILLER                      PIC X(01)  VALUE SPACES.
007600     05  FILLER                      PIC X(21)
007700             VALUE 'TOTAL SECTOR - PROYS:'.
007800     05  LTS-PROYECTOS               PIC ZZ9.
007900     05  FILLER                      PIC X(09)  VALUE ' VIABLES:'.
008000     05  LTS-VIABLES                 PIC ZZ9.
008100     05  FILLER                      PIC X(14)  VALUE ' INVERSION SS:'.
008200     05  LTS-INVERSION               PIC Z,ZZZ,ZZZ,ZZ9.99-.
008300     05  FILLER                      PIC X(07)  VALUE ' VAN SS:'.
008400     05  LTS-VAN                     PIC Z,ZZZ,ZZZ,ZZ9.99-.
008500     05  FILLER                      PIC X(46)  VALUE SPACES.
008600******************************************************************
008700 01  F1-LIN-TOT-GRAL.
008800     05  FILLER                      PIC X(01)  VALUE SPACES.
008900     05  FILLER                      PIC X(20)
009000             VALUE 'TOTAL GENERAL PROYS:'.
009100     05  LTG-PROYECTOS               PIC ZZ9.
009200     05  FILLER                      PIC X(09)  VALUE ' VIABLES:'.
009300     05  LTG-VIABLES                 PIC ZZ9.
009400     05  FILLER                      PIC X(14)  VALUE ' INVERSION SS:'.
009500     05  LTG-INVERSION               PIC Z,ZZZ,ZZZ,ZZ9.99-.
009600     05  FILLER                      PIC X(07)  VALUE ' VAN SS:'.
009700     05  LTG-VAN                     PIC Z,ZZZ,ZZZ,ZZ9.99-.
009800     05  FILLER                      PIC X(17)  VALUE SPACES.
009900******************************************************************
010000 01  F1-LIN-TOT-LEDGER.
010100     05  FILLER                      PIC X(01)  VALUE SPACES.
010200     05  FILLER                      PIC X(18)
010300             VALUE 'VERIF. BITACORA: '.
010400     05  LTL-RESULTADO               PIC X(40).
010500     05  FILLER                      PIC X(73)  VALUE SPACES.
010600******************************************************************
010700 01  F1-LIN-TOT-PORTAFOLIO.
010800     05  FILLER                      PIC X(01)  VALUE SPACES.
010900     05  FILLER                      PIC X(27)
011000             VALUE 'PORTAFOLIO INVERSIONISTAS -'.
011100     05  FILLER                      PIC X(14)  VALUE ' INVERTIDO SS:'.
011200     05  LTP-INVERTIDO               PIC Z,ZZZ,ZZZ,ZZ9.99-.
011300     05  FILLER                      PIC X(12)  VALUE ' REND. SS:'.
011400     05  LTP-REND                    PIC Z,ZZZ,ZZZ,ZZ9.99-.
011500     05  FILLER                      PIC X(48)  VALUE SPACES.
