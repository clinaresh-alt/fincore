000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC011                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/08/2006                                    *
000600*                                                                *
000700*  AUTOR: LFG                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - BITACORA CONTABLE (LEDGER)              *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO DE CONTROL LEDGCTL, UN         *
001200*               REGISTRO UNICO ESCRITO POR F1B060 AL CERRAR SU   *
001300*               PASADA DE VERIFICACION DE CADENA, QUE LLEVA EL   *
001400*               RESULTADO DE ESA VERIFICACION AL PASO DE REPORTE *
001500*               F1B010 SIN NECESIDAD DE UN CALL ENTRE PASOS DE   *
001600*               JCL INDEPENDIENTES.                              *
001700*                                                                *
001800******************************************************************
001900* HISTORIAL DE CAMBIOS                                          *
002000* ---------------------------------------------------------------*
002100* 14/08/2006 LFG TCK-0591 VERSION ORIGINAL DEL LAYOUT, PARA QUE   *
002200*                         F1B010 DEJE DE IMPRIMIR EL MENSAJE FIJO*
002300*                         'VERIFICACION PENDIENTE' EN EL REPORTE.*
002400******************************************************************
002500 01  F1-REG-LEDGER-CTL.
002600     05  LGC-RESULTADO               PIC X(40).
002700     05  FILLER                      PIC X(10).
