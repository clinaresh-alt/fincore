000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: F1C021                                              *
000400*                                                                *
000500*  FECHA CREACION: 23/05/1997                                    *
000600*                                                                *
000700*  AUTOR: M.OROZCO REYES                                         *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: MOTOR FINANCIERO. CALCULA VAN, TIR, ROI,         *
001200*               PAYBACK E INDICE DE RENTABILIDAD DEL CASO BASE,  *
001300*               Y A PARTIR DE 2003 TAMBIEN SENSIBILIDAD DE       *
001400*               VARIABLE, MATRIZ CRUZADA, PUNTO DE EQUILIBRIO,   *
001500*               RANKING TORNADO Y COSTO PROMEDIO PONDERADO DE    *
001600*               CAPITAL (WACC). LA OPERACION SE SELECCIONA POR   *
001700*               FL-OPERACION EN EL AREA DE LINKAGE.              *
001800*                                                                *
001900*               LA TIR SE RESUELVE POR BISECCION (NO HAY         *
002000*               SOLUCION CERRADA); EL PUNTO DE EQUILIBRIO        *
002100*               TAMBIEN POR BISECCION SOBRE LA VARIACION DE      *
002200*               INGRESOS.                                        *
002300*                                                                *
002400******************************************************************
002500* HISTORIAL DE CAMBIOS                                          *
002600* ---------------------------------------------------------------*
002700* 23/05/1997 MOR TCK-0355 VERSION ORIGINAL: VAN, TIR (BISECCION),*
002800*                         ROI, PAYBACK, INDICE DE RENTABILIDAD.  *
002900* 14/11/1997 MOR TCK-0361 SE AGREGA EL MENSAJE DE VIABILIDAD Y   *
003000*                         LA SENSIBILIDAD DE ESCENARIO           *
003100*                         PESIMISTA/OPTIMISTA (+/-20%).          *
003200* 22/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS). *
003300* 11/07/2003 LFG TCK-0588 SE AGREGAN LAS OPERACIONES SENS-VAR,   *
003400*                         MATRIZ, PTO-EQUIL, TORNADO Y WACC.     *
003500* 02/10/2003 LFG TCK-0591 SE CORRIGE LA BISECCION DE TIR: NO      *
003600*                         CONVERGIA CUANDO EL FLUJO INICIAL       *
003700*                         NO CAMBIABA DE SIGNO EN EL RANGO.       *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000*
004100 PROGRAM-ID.    F1C021.
004200 AUTHOR.        M.OROZCO REYES.
004300 INSTALLATION.  FINCORE.
004400 DATE-WRITTEN.  23/05/1992.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGO.
004700******************************************************************
004800*                                                                *
004900*        E N V I R O N M E N T         D I V I S I O N           *
005000*                                                                *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SPECIAL-NAMES.
005700     C01                           IS TOP-OF-FORM
005800     CLASS CLASE-ALFA              IS 'A' THRU 'Z'
005900     CLASS CLASE-NUMERO            IS '0' THRU '9'
006000     UPSI-0 ON  STATUS IS MODO-DEPURACION
006100     UPSI-0 OFF STATUS IS MODO-PRODUCCION.
006200*
006300 INPUT-OUTPUT SECTION.
006400******************************************************************
006500*                                                                *
006600*                D A T A            D I V I S I O N              *
006700*                                                                *
006800******************************************************************
006900 DATA DIVISION.
007000******************************************************************
007100*         W O R K I N G   S T O R A G E   S E C T I O N          *
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*            TABLA DE TRABAJO DE FLUJOS NETOS ACTIVOS             *
007600*            (LA USAN TODAS LAS OPERACIONES: AQUI VIVE EL         *
007700*            FLUJO QUE SE VA A DESCONTAR, YA SEA EL CASO BASE     *
007800*            O UNA VERSION ESCALADA PARA SENSIBILIDAD)            *
007900******************************************************************
008000 01  WS-TABLA-CALCULO.
008100     05  WS-FLUJO-ACTIVO OCCURS 60 TIMES
008200                          PIC S9(13)V9(06) COMP-3.
008300 01  WS-TABLA-CALCULO-ALFA REDEFINES WS-TABLA-CALCULO.
008400     05  WS-FLUJO-ACTIVO-ALFA OCCURS 60 TIMES PIC X(10).
008500******************************************************************
008600*                    AREA DE CALCULO DE VAN                      *
008700******************************************************************
008800 01  WS-AREA-VAN.
008900     05  WS-TASA-CALC                PIC S9(03)V9(08) COMP-3.
009000     05  WS-VAN-CALC                 PIC S9(13)V9(06) COMP-3.
009100     05  WS-DESCUENTO                PIC S9(05)V9(08) COMP-3.
009200     05  WS-SUB                      PIC S9(05)       COMP-3.
009300 01  WS-AREA-VAN-ALFA REDEFINES WS-AREA-VAN.
009400     05  FILLER                      PIC X(12).
009500     05  WS-VAN-CALC-ALFA            PIC X(20).
009600     05  FILLER                      PIC X(13).
009700******************************************************************
009800*                   AREA DE CALCULO DE LA TIR                    *
009900******************************************************************
010000 01  WS-AREA-TIR.
010100     05  WS-TIR-LO                   PIC S9(03)V9(06) COMP-3.
010200     05  WS-TIR-HI                   PIC S9(03)V9(06) COMP-3.
010300     05  WS-TIR-MID                  PIC S9(03)V9(06) COMP-3.
010400     05  WS-VAN-LO                   PIC S9(13)V9(06) COMP-3.
010500     05  WS-VAN-HI                   PIC S9(13)V9(06) COMP-3.
010600     05  WS-VAN-MID                  PIC S9(13)V9(06) COMP-3.
010700     05  WS-TIR-ITER                 PIC S9(05)       COMP-3.
010800 01  WS-AREA-TIR-REDEF REDEFINES WS-AREA-TIR.
010900     05  FILLER                      PIC X(18).
011000     05  WS-TIR-RESULTADO-GRUPO.
011100         10  WS-TIR-SIGNOS           PIC X(18).
011200         10  FILLER                  PIC X(3).
011300******************************************************************
011400*                  AREA DE CALCULO DE PAYBACK                    *
011500******************************************************************
011600 01  WS-AREA-PAYBACK.
011700     05  WS-ACUM-FLUJO               PIC S9(13)V9(06) COMP-3.
011800     05  WS-EXCESO                   PIC S9(13)V9(06) COMP-3.
011900     05  WS-FRACCION                 PIC S9(03)V9(06) COMP-3.
012000******************************************************************
012100*               AREA DE CALCULO DE SENSIBILIDAD / MATRIZ         *
012200******************************************************************
012300 01  WS-AREA-SENSIBILIDAD.
012400     05  WS-FACTOR-ESCALA            PIC S9(03)V9(06) COMP-3.
012500     05  WS-VAN-PLUS                 PIC S9(13)V9(06) COMP-3.
012600     05  WS-VAN-MINUS                PIC S9(13)V9(06) COMP-3.
012700     05  WS-IMPACTO-TEMP             PIC S9(13)V9(06) COMP-3.
012800     05  WS-IX-REV                   PIC S9(03)       COMP-3.
012900     05  WS-IX-TAS                   PIC S9(03)       COMP-3.
013000     05  WS-IX-VAR                   PIC S9(03)       COMP-3.
013100     05  WS-IX-ORDEN                 PIC S9(03)       COMP-3.
013200     05  WS-TB-VARIACION OCCURS 3 TIMES PIC S9(03)V9(04) COMP-3.
013300******************************************************************
013400*          AREA DE TRABAJO DEL RANKING TORNADO (3 VARIABLES)     *
013500******************************************************************
013600 01  WS-AREA-TORNADO.
013700     05  WS-TO-NOMBRE OCCURS 3 TIMES PIC X(08).
013800     05  WS-TO-IMPACTO OCCURS 3 TIMES PIC S9(13)V9(06) COMP-3.
013900     05  WS-TO-TEMP-NOMBRE           PIC X(08).
014000     05  WS-TO-TEMP-IMPACTO          PIC S9(13)V9(06) COMP-3.
014100******************************************************************
014200*                    AREA  DE  SWITCHES                          *
014300******************************************************************
014400 01  SW-SWITCHES.
014500     05  SW-TIR-CONVERGIO            PIC X(01) VALUE 'N'.
014600         88  TIR-CONVERGIO              VALUE 'S'.
014700         88  TIR-NO-CONVERGIO           VALUE 'N'.
014800     05  SW-PAYBACK-ENCONTRADO       PIC X(01) VALUE 'N'.
014900         88  PAYBACK-ENCONTRADO         VALUE 'S'.
015000         88  PAYBACK-NO-ENCONTRADO      VALUE 'N'.
015100     05  SW-PTOEQ-ENCONTRADO         PIC X(01) VALUE 'N'.
015200         88  PTOEQ-ENCONTRADO           VALUE 'S'.
015300         88  PTOEQ-NO-ENCONTRADO        VALUE 'N'.
015400******************************************************************
015500*                      AREA DE CONTADORES                        *
015600******************************************************************
015700 01  CN-CONTADORES.
015800     05  CN-LLAMADAS                 PIC S9(07) COMP-3 VALUE ZEROS.
015900*
016000 LINKAGE SECTION.
016100*
016200     COPY F1LK021.
016300******************************************************************
016400*                                                                *
016500*           P R O C E D U R E      D I V I S I O N               *
016600*                                                                *
016700******************************************************************
016800 PROCEDURE DIVISION USING F1-PARM-FINEVAL.
016900*
017000 MAINLINE.
017100*
017200     PERFORM 1000-INICIO          THRU 1000-INICIO-EXIT
017300*
017400     EVALUATE TRUE
017500         WHEN FL-OPER-EVALUAR
017600             PERFORM 2000-EVALUAR     THRU 2000-EVALUAR-EXIT
017700         WHEN FL-OPER-SENS-VAR
017800             PERFORM 3000-SENS-VAR    THRU 3000-SENS-VAR-EXIT
017900         WHEN FL-OPER-MATRIZ
018000             PERFORM 4000-MATRIZ      THRU 4000-MATRIZ-EXIT
018100         WHEN FL-OPER-PTO-EQUIL
018200             PERFORM 5000-PTO-EQUIL   THRU 5000-PTO-EQUIL-EXIT
018300         WHEN FL-OPER-TORNADO
018400             PERFORM 6000-TORNADO     THRU 6000-TORNADO-EXIT
018500         WHEN FL-OPER-WACC
018600             PERFORM 7000-WACC        THRU 7000-WACC-EXIT
018700     END-EVALUATE
018800*
018900     GOBACK
019000     .
019100******************************************************************
019200*                         1000-INICIO                            *
019300******************************************************************
019400 1000-INICIO.
019500*
019600     ADD 1                         TO CN-LLAMADAS
019700*
019800     .
019900 1000-INICIO-EXIT.
020000     EXIT.
020100******************************************************************
020200*     8010-CARGAR-FLUJO-BASE - FLUJO NETO SIN ESCALAR             *
020300******************************************************************
020400 8010-CARGAR-FLUJO-BASE.
020500*
020600     PERFORM 8011-CARGAR-UN-FLUJO-BASE
020700        THRU 8011-CARGAR-UN-FLUJO-BASE-EXIT
020800             VARYING WS-SUB FROM 1 BY 1
020900             UNTIL WS-SUB > FL-NUM-PERIODOS
021000*
021100     .
021200 8010-CARGAR-FLUJO-BASE-EXIT.
021300     EXIT.
021400******************************************************************
021500 8011-CARGAR-UN-FLUJO-BASE.
021600*
021700     COMPUTE WS-FLUJO-ACTIVO (WS-SUB) =
021800             FL-FLU-INGRESOS (WS-SUB) - FL-FLU-COSTOS (WS-SUB)
021900     .
022000 8011-CARGAR-UN-FLUJO-BASE-EXIT.
022100     EXIT.
022200******************************************************************
022300*  8020-CARGAR-FLUJO-ESCALADO - FLUJO NETO BASE * (1+FACTOR)      *
022400*  (USA WS-FACTOR-ESCALA; PARA ESCENARIO PESIMISTA/OPTIMISTA      *
022500*  Y PARA EL PUNTO DE EQUILIBRIO SOBRE INGRESOS)                 *
022600******************************************************************
022700 8020-CARGAR-FLUJO-ESCALADO.
022800*
022900     PERFORM 8021-CARGAR-UN-FLUJO-ESCALADO
023000        THRU 8021-CARGAR-UN-FLUJO-ESCALADO-EXIT
023100             VARYING WS-SUB FROM 1 BY 1
023200             UNTIL WS-SUB > FL-NUM-PERIODOS
023300*
023400     .
023500 8020-CARGAR-FLUJO-ESCALADO-EXIT.
023600     EXIT.
023700******************************************************************
023800 8021-CARGAR-UN-FLUJO-ESCALADO.
023900*
024000     COMPUTE WS-FLUJO-ACTIVO (WS-SUB) ROUNDED =
024100             (FL-FLU-INGRESOS (WS-SUB) * (1 + WS-FACTOR-ESCALA)
024200              - FL-FLU-COSTOS (WS-SUB))
024300     .
024400 8021-CARGAR-UN-FLUJO-ESCALADO-EXIT.
024500     EXIT.
024600******************************************************************
024700*  8030-CARGAR-FLUJO-VARIABLE - SENSIBILIDAD DE UNA VARIABLE      *
024800*  (USA FL-VARIABLE-SENS Y WS-FACTOR-ESCALA = 1 + VARIACION)      *
024900******************************************************************
025000 8030-CARGAR-FLUJO-VARIABLE.
025100*
025200     EVALUATE TRUE
025300         WHEN FL-VAR-INGRESOS
025400             PERFORM 8031-ESCALAR-UN-INGRESO
025500                THRU 8031-ESCALAR-UN-INGRESO-EXIT
025600                     VARYING WS-SUB FROM 1 BY 1
025700                     UNTIL WS-SUB > FL-NUM-PERIODOS
025800         WHEN FL-VAR-COSTOS
025900             PERFORM 8032-ESCALAR-UN-COSTO
026000                THRU 8032-ESCALAR-UN-COSTO-EXIT
026100                     VARYING WS-SUB FROM 1 BY 1
026200                     UNTIL WS-SUB > FL-NUM-PERIODOS
026300         WHEN OTHER
026400             PERFORM 8010-CARGAR-FLUJO-BASE
026500                THRU 8010-CARGAR-FLUJO-BASE-EXIT
026600     END-EVALUATE
026700*
026800     .
026900 8030-CARGAR-FLUJO-VARIABLE-EXIT.
027000     EXIT.
027100******************************************************************
027200 8031-ESCALAR-UN-INGRESO.
027300*
027400     COMPUTE WS-FLUJO-ACTIVO (WS-SUB) ROUNDED =
027500         FL-FLU-INGRESOS (WS-SUB) * WS-FACTOR-ESCALA
027600         - FL-FLU-COSTOS (WS-SUB)
027700     .
027800 8031-ESCALAR-UN-INGRESO-EXIT.
027900     EXIT.
028000******************************************************************
028100 8032-ESCALAR-UN-COSTO.
028200*
028300     COMPUTE WS-FLUJO-ACTIVO (WS-SUB) ROUNDED =
028400         FL-FLU-INGRESOS (WS-SUB)
028500         - FL-FLU-COSTOS (WS-SUB) * WS-FACTOR-ESCALA
028600     .
028700 8032-ESCALAR-UN-COSTO-EXIT.
028800     EXIT.
028900******************************************************************
029000*     8100-VAN-DE-TABLA - VAN DE WS-FLUJO-ACTIVO A WS-TASA-CALC   *
029100******************************************************************
029200 8100-VAN-DE-TABLA.
029300*
029400     COMPUTE WS-VAN-CALC ROUNDED = ZEROS - FL-INV-INICIAL
029500     PERFORM 8101-VAN-ACUMULAR-PERIODO
029600        THRU 8101-VAN-ACUMULAR-PERIODO-EXIT
029700             VARYING WS-SUB FROM 1 BY 1
029800             UNTIL WS-SUB > FL-NUM-PERIODOS
029900*
030000     .
030100 8100-VAN-DE-TABLA-EXIT.
030200     EXIT.
030300******************************************************************
030400 8101-VAN-ACUMULAR-PERIODO.
030500*
030600     COMPUTE WS-DESCUENTO = (1 + WS-TASA-CALC) ** WS-SUB
030700     COMPUTE WS-VAN-CALC ROUNDED =
030800             WS-VAN-CALC + WS-FLUJO-ACTIVO (WS-SUB)
030900                         / WS-DESCUENTO
031000     .
031100 8101-VAN-ACUMULAR-PERIODO-EXIT.
031200     EXIT.
031300******************************************************************
031400*  8200-TIR-DE-TABLA - TIR POR BISECCION SOBRE WS-FLUJO-ACTIVO    *
031500******************************************************************
031600 8200-TIR-DE-TABLA.
031700*
031800     MOVE -0.99                    TO WS-TIR-LO
031900     MOVE 10.0                     TO WS-TIR-HI
032000     SET TIR-NO-CONVERGIO          TO TRUE
032100*
032200     MOVE WS-TIR-LO                TO WS-TASA-CALC
032300     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
032400     MOVE WS-VAN-CALC              TO WS-VAN-LO
032500*
032600     MOVE WS-TIR-HI                TO WS-TASA-CALC
032700     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
032800     MOVE WS-VAN-CALC              TO WS-VAN-HI
032900*
033000     IF  (WS-VAN-LO > ZEROS AND WS-VAN-HI > ZEROS)
033100      OR (WS-VAN-LO < ZEROS AND WS-VAN-HI < ZEROS)
033200         GO TO 8200-TIR-DE-TABLA-EXIT
033300     END-IF
033400*
033500     MOVE ZEROS                    TO WS-TIR-ITER
033600     PERFORM 8210-TIR-BISECCION
033700        THRU 8210-TIR-BISECCION-EXIT
033800        VARYING WS-TIR-ITER FROM 1 BY 1
033900        UNTIL WS-TIR-ITER > 60 OR TIR-CONVERGIO
034000*
034100     MOVE WS-TIR-MID               TO WS-TIR-LO
034200*
034300     .
034400 8200-TIR-DE-TABLA-EXIT.
034500     EXIT.
034600******************************************************************
034700 8210-TIR-BISECCION.
034800*
034900     COMPUTE WS-TIR-MID ROUNDED = (WS-TIR-LO + WS-TIR-HI) / 2
035000     MOVE WS-TIR-MID                TO WS-TASA-CALC
035100     PERFORM 8100-VAN-DE-TABLA      THRU 8100-VAN-DE-TABLA-EXIT
035200     MOVE WS-VAN-CALC               TO WS-VAN-MID
035300*
035400     IF  (WS-VAN-MID >= -0.01 AND WS-VAN-MID <= 0.01)
035500         SET TIR-CONVERGIO          TO TRUE
035600     ELSE
035700         IF  (WS-VAN-LO > ZEROS AND WS-VAN-MID > ZEROS)
035800          OR (WS-VAN-LO < ZEROS AND WS-VAN-MID < ZEROS)
035900             MOVE WS-TIR-MID        TO WS-TIR-LO
036000             MOVE WS-VAN-MID        TO WS-VAN-LO
036100         ELSE
036200             MOVE WS-TIR-MID        TO WS-TIR-HI
036300             MOVE WS-VAN-MID        TO WS-VAN-HI
036400         END-IF
036500     END-IF
036600*
036700     .
036800 8210-TIR-BISECCION-EXIT.
036900     EXIT.
037000******************************************************************
037100*                            8400-ROI                            *
037200******************************************************************
037300 8400-ROI.
037400*
037500     IF  FL-INV-INICIAL = ZEROS
037600         MOVE ZEROS                TO FL-ROI
037700         GO TO 8400-ROI-EXIT
037800     END-IF
037900*
038000     MOVE ZEROS                    TO WS-ACUM-FLUJO
038100     PERFORM 8401-ACUMULAR-FLUJO-ROI
038200        THRU 8401-ACUMULAR-FLUJO-ROI-EXIT
038300             VARYING WS-SUB FROM 1 BY 1
038400             UNTIL WS-SUB > FL-NUM-PERIODOS
038500*
038600     COMPUTE FL-ROI ROUNDED =
038700             (WS-ACUM-FLUJO - FL-INV-INICIAL) / FL-INV-INICIAL
038800*
038900     .
039000 8400-ROI-EXIT.
039100     EXIT.
039200******************************************************************
039300 8401-ACUMULAR-FLUJO-ROI.
039400*
039500     ADD WS-FLUJO-ACTIVO (WS-SUB) TO WS-ACUM-FLUJO
039600     .
039700 8401-ACUMULAR-FLUJO-ROI-EXIT.
039800     EXIT.
039900******************************************************************
040000*                          8500-PAYBACK                          *
040100******************************************************************
040200 8500-PAYBACK.
040300*
040400     MOVE ZEROS                    TO WS-ACUM-FLUJO
040500     SET PAYBACK-NO-ENCONTRADO     TO TRUE
040600     MOVE ZEROS                    TO FL-PAYBACK
040700     MOVE 'N'                      TO FL-PAYBACK-VALID
040800*
040900     PERFORM 8510-PAYBACK-BUSCAR
041000        THRU 8510-PAYBACK-BUSCAR-EXIT
041100        VARYING WS-SUB FROM 1 BY 1
041200        UNTIL WS-SUB > FL-NUM-PERIODOS OR PAYBACK-ENCONTRADO
041300*
041400     .
041500 8500-PAYBACK-EXIT.
041600     EXIT.
041700******************************************************************
041800 8510-PAYBACK-BUSCAR.
041900*
042000     ADD WS-FLUJO-ACTIVO (WS-SUB)  TO WS-ACUM-FLUJO
042100     IF  WS-ACUM-FLUJO >= FL-INV-INICIAL
042200         COMPUTE WS-EXCESO = WS-ACUM-FLUJO - FL-INV-INICIAL
042300         IF  WS-FLUJO-ACTIVO (WS-SUB) > ZEROS
042400             COMPUTE WS-FRACCION ROUNDED =
042500                     1 - (WS-EXCESO / WS-FLUJO-ACTIVO (WS-SUB))
042600         ELSE
042700             MOVE ZEROS            TO WS-FRACCION
042800         END-IF
042900         COMPUTE FL-PAYBACK ROUNDED = (WS-SUB - 1) + WS-FRACCION
043000         MOVE 'Y'                  TO FL-PAYBACK-VALID
043100         SET PAYBACK-ENCONTRADO    TO TRUE
043200     END-IF
043300*
043400     .
043500 8510-PAYBACK-BUSCAR-EXIT.
043600     EXIT.
043700******************************************************************
043800*               8600-INDICE-RENTABILIDAD   PI = 1 + VAN/I0       *
043900******************************************************************
044000 8600-INDICE-RENTABILIDAD.
044100*
044200     IF  FL-INV-INICIAL = ZEROS
044300         MOVE ZEROS                TO FL-INDICE-RENT
044400     ELSE
044500         COMPUTE FL-INDICE-RENT ROUNDED =
044600                 1 + (FL-VAN / FL-INV-INICIAL)
044700     END-IF
044800*
044900     .
045000 8600-INDICE-RENTABILIDAD-EXIT.
045100     EXIT.
045200******************************************************************
045300*                8700-VIABILIDAD-MENSAJE                         *
045400******************************************************************
045500 8700-VIABILIDAD-MENSAJE.
045600*
045700     MOVE 'N'                      TO FL-ES-VIABLE
045800*
045900     IF  FL-VAN > ZEROS
046000     AND (FL-TIR-VALID = 'N' OR FL-TIR >= FL-TASA-MIN)
046100     AND FL-INDICE-RENT > 1
046200         MOVE 'Y'                  TO FL-ES-VIABLE
046300     END-IF
046400*
046500     EVALUATE TRUE
046600         WHEN FL-VAN > ZEROS AND FL-TIR-VALID = 'Y'
046700                              AND FL-TIR >= FL-TASA-MIN
046800             MOVE 'PROYECTO VIABLE: VAN POSITIVO Y TIR SUPERIOR A '
046900               &  'LA TASA MINIMA.'              TO FL-MENSAJE
047000         WHEN FL-VAN > ZEROS
047100             MOVE 'PROYECTO CON VAN POSITIVO PERO TIR BAJA. '
047200               &  'REVISAR SUPUESTOS.'           TO FL-MENSAJE
047300         WHEN FL-VAN = ZEROS
047400             MOVE 'PROYECTO NEUTRO: VAN IGUAL A CERO.'
047500                                                   TO FL-MENSAJE
047600         WHEN OTHER
047700             MOVE 'PROYECTO NO VIABLE: VAN NEGATIVO.'
047800                                                   TO FL-MENSAJE
047900     END-EVALUATE
048000*
048100     .
048200 8700-VIABILIDAD-MENSAJE-EXIT.
048300     EXIT.
048400******************************************************************
048500*          8800-SENSIBILIDAD-ESCENARIO  (+/- 20% SOBRE FLUJO)     *
048600******************************************************************
048700 8800-SENSIBILIDAD-ESCENARIO.
048800*
048900     MOVE -0.20                    TO WS-FACTOR-ESCALA
049000     PERFORM 8020-CARGAR-FLUJO-ESCALADO
049100        THRU 8020-CARGAR-FLUJO-ESCALADO-EXIT
049200     MOVE FL-TASA-DESC             TO WS-TASA-CALC
049300     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
049400     MOVE WS-VAN-CALC              TO FL-VAN-PESIMISTA
049500*
049600     MOVE 0.20                     TO WS-FACTOR-ESCALA
049700     PERFORM 8020-CARGAR-FLUJO-ESCALADO
049800        THRU 8020-CARGAR-FLUJO-ESCALADO-EXIT
049900     MOVE FL-TASA-DESC             TO WS-TASA-CALC
050000     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
050100     MOVE WS-VAN-CALC              TO FL-VAN-OPTIMISTA
050200*
050300     .
050400 8800-SENSIBILIDAD-ESCENARIO-EXIT.
050500     EXIT.
050600******************************************************************
050700*                      2000-EVALUAR                              *
050800******************************************************************
050900 2000-EVALUAR.
051000*
051100     PERFORM 8010-CARGAR-FLUJO-BASE
051200        THRU 8010-CARGAR-FLUJO-BASE-EXIT
051300     MOVE FL-TASA-DESC             TO WS-TASA-CALC
051400     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
051500     MOVE WS-VAN-CALC              TO FL-VAN
051600*
051700     PERFORM 8200-TIR-DE-TABLA     THRU 8200-TIR-DE-TABLA-EXIT
051800     IF  TIR-CONVERGIO
051900         MOVE WS-TIR-LO            TO FL-TIR
052000         MOVE 'Y'                  TO FL-TIR-VALID
052100     ELSE
052200         MOVE ZEROS                TO FL-TIR
052300         MOVE 'N'                  TO FL-TIR-VALID
052400     END-IF
052500*
052600     PERFORM 8400-ROI                   THRU 8400-ROI-EXIT
052700     PERFORM 8500-PAYBACK               THRU 8500-PAYBACK-EXIT
052800     PERFORM 8600-INDICE-RENTABILIDAD
052900        THRU 8600-INDICE-RENTABILIDAD-EXIT
053000     PERFORM 8700-VIABILIDAD-MENSAJE
053100        THRU 8700-VIABILIDAD-MENSAJE-EXIT
053200     PERFORM 8800-SENSIBILIDAD-ESCENARIO
053300        THRU 8800-SENSIBILIDAD-ESCENARIO-EXIT
053400*
053500     .
053600 2000-EVALUAR-EXIT.
053700     EXIT.
053800******************************************************************
053900*                      3000-SENS-VAR                             *
054000******************************************************************
054100 3000-SENS-VAR.
054200*
054300     COMPUTE WS-FACTOR-ESCALA = 1 + FL-VARIACION
054400     PERFORM 8030-CARGAR-FLUJO-VARIABLE
054500        THRU 8030-CARGAR-FLUJO-VARIABLE-EXIT
054600*
054700     IF  FL-VAR-TASA
054800         COMPUTE WS-TASA-CALC = FL-TASA-DESC * (1 + FL-VARIACION)
054900     ELSE
055000         MOVE FL-TASA-DESC          TO WS-TASA-CALC
055100     END-IF
055200*
055300     PERFORM 8100-VAN-DE-TABLA      THRU 8100-VAN-DE-TABLA-EXIT
055400     MOVE WS-VAN-CALC               TO FL-SV-VAN
055500*
055600     PERFORM 8200-TIR-DE-TABLA      THRU 8200-TIR-DE-TABLA-EXIT
055700     IF  TIR-CONVERGIO
055800         MOVE WS-TIR-LO             TO FL-SV-TIR
055900         MOVE 'Y'                   TO FL-SV-TIR-VALID
056000     ELSE
056100         MOVE ZEROS                 TO FL-SV-TIR
056200         MOVE 'N'                   TO FL-SV-TIR-VALID
056300     END-IF
056400*
056500     EVALUATE TRUE
056600         WHEN FL-SV-VAN > ZEROS AND FL-SV-TIR-VALID = 'Y'
056700                                AND FL-SV-TIR > WS-TASA-CALC
056800             MOVE 'VIABLE'          TO FL-SV-ESTADO
056900         WHEN FL-SV-VAN > ZEROS
057000             MOVE 'RIESGO MODERADO' TO FL-SV-ESTADO
057100         WHEN FL-SV-VAN <= ZEROS AND
057200              FL-SV-VAN >= (ZEROS - (0.1 * FL-INV-INICIAL))
057300             MOVE 'RIESGO ALTO'     TO FL-SV-ESTADO
057400         WHEN OTHER
057500             MOVE 'NO VIABLE'       TO FL-SV-ESTADO
057600     END-EVALUATE
057700*
057800     .
057900 3000-SENS-VAR-EXIT.
058000     EXIT.
058100******************************************************************
058200*          4000-MATRIZ - VAN CRUZADO INGRESO X TASA (3X3)        *
058300******************************************************************
058400 4000-MATRIZ.
058500*
058600     MOVE -0.10                    TO WS-TB-VARIACION (1)
058700     MOVE  0.00                    TO WS-TB-VARIACION (2)
058800     MOVE  0.10                    TO WS-TB-VARIACION (3)
058900*
059000     PERFORM 4100-MATRIZ-FILA
059100        THRU 4100-MATRIZ-FILA-EXIT
059200        VARYING WS-IX-REV FROM 1 BY 1 UNTIL WS-IX-REV > 3
059300*
059400     .
059500 4000-MATRIZ-EXIT.
059600     EXIT.
059700******************************************************************
059800 4100-MATRIZ-FILA.
059900*
060000     COMPUTE WS-FACTOR-ESCALA = 1 + WS-TB-VARIACION (WS-IX-REV)
060100     PERFORM 8020-CARGAR-FLUJO-ESCALADO
060200        THRU 8020-CARGAR-FLUJO-ESCALADO-EXIT
060300*
060400     PERFORM 4110-MATRIZ-CELDA
060500        THRU 4110-MATRIZ-CELDA-EXIT
060600        VARYING WS-IX-TAS FROM 1 BY 1 UNTIL WS-IX-TAS > 3
060700*
060800     .
060900 4100-MATRIZ-FILA-EXIT.
061000     EXIT.
061100******************************************************************
061200 4110-MATRIZ-CELDA.
061300*
061400     COMPUTE WS-TASA-CALC =
061500             FL-TASA-DESC * (1 + WS-TB-VARIACION (WS-IX-TAS))
061600     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
061700     MOVE WS-VAN-CALC              TO FL-MX-VAN (WS-IX-REV WS-IX-TAS)
061800*
061900     .
062000 4110-MATRIZ-CELDA-EXIT.
062100     EXIT.
062200******************************************************************
062300*  5000-PTO-EQUIL - VARIACION DE INGRESOS QUE HACE VAN = 0        *
062400*                   BISECCION EN [-0.99, +5.00]                  *
062500******************************************************************
062600 5000-PTO-EQUIL.
062700*
062800     SET PTOEQ-NO-ENCONTRADO       TO TRUE
062900     MOVE ZEROS                    TO FL-PE-VARIACION FL-PE-MARGEN-SEG
063000     MOVE 'N'                      TO FL-PE-ENCONTRADO
063100     MOVE FL-TASA-DESC             TO WS-TASA-CALC
063200*
063300     MOVE -0.99                    TO WS-TIR-LO
063400     MOVE  5.00                    TO WS-TIR-HI
063500*
063600     MOVE WS-TIR-LO                TO WS-FACTOR-ESCALA
063700     PERFORM 8020-CARGAR-FLUJO-ESCALADO
063800        THRU 8020-CARGAR-FLUJO-ESCALADO-EXIT
063900     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
064000     MOVE WS-VAN-CALC              TO WS-VAN-LO
064100*
064200     MOVE WS-TIR-HI                TO WS-FACTOR-ESCALA
064300     PERFORM 8020-CARGAR-FLUJO-ESCALADO
064400        THRU 8020-CARGAR-FLUJO-ESCALADO-EXIT
064500     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
064600     MOVE WS-VAN-CALC              TO WS-VAN-HI
064700*
064800     IF  (WS-VAN-LO > ZEROS AND WS-VAN-HI > ZEROS)
064900      OR (WS-VAN-LO < ZEROS AND WS-VAN-HI < ZEROS)
065000         GO TO 5000-PTO-EQUIL-EXIT
065100     END-IF
065200*
065300     MOVE ZEROS                    TO WS-TIR-ITER
065400     PERFORM 5100-PTOEQ-BISECCION
065500        THRU 5100-PTOEQ-BISECCION-EXIT
065600        VARYING WS-TIR-ITER FROM 1 BY 1
065700        UNTIL WS-TIR-ITER > 60 OR PTOEQ-ENCONTRADO
065800*
065900     MOVE WS-TIR-LO                TO FL-PE-VARIACION
066000     IF  FL-PE-VARIACION < ZEROS
066100         COMPUTE FL-PE-MARGEN-SEG = ZEROS - FL-PE-VARIACION
066200     ELSE
066300         MOVE FL-PE-VARIACION       TO FL-PE-MARGEN-SEG
066400     END-IF
066500     MOVE 'Y'                       TO FL-PE-ENCONTRADO
066600*
066700     .
066800 5000-PTO-EQUIL-EXIT.
066900     EXIT.
067000******************************************************************
067100 5100-PTOEQ-BISECCION.
067200*
067300     COMPUTE WS-TIR-MID ROUNDED = (WS-TIR-LO + WS-TIR-HI) / 2
067400     MOVE WS-TIR-MID                TO WS-FACTOR-ESCALA
067500     PERFORM 8020-CARGAR-FLUJO-ESCALADO
067600        THRU 8020-CARGAR-FLUJO-ESCALADO-EXIT
067700     PERFORM 8100-VAN-DE-TABLA      THRU 8100-VAN-DE-TABLA-EXIT
067800     MOVE WS-VAN-CALC               TO WS-VAN-MID
067900*
068000     IF  (WS-VAN-MID >= -0.01 AND WS-VAN-MID <= 0.01)
068100         SET PTOEQ-ENCONTRADO       TO TRUE
068200     ELSE
068300         IF  (WS-VAN-LO > ZEROS AND WS-VAN-MID > ZEROS)
068400          OR (WS-VAN-LO < ZEROS AND WS-VAN-MID < ZEROS)
068500             MOVE WS-TIR-MID        TO WS-TIR-LO
068600             MOVE WS-VAN-MID        TO WS-VAN-LO
068700         ELSE
068800             MOVE WS-TIR-MID        TO WS-TIR-HI
068900             MOVE WS-VAN-MID        TO WS-VAN-HI
069000         END-IF
069100     END-IF
069200*
069300     .
069400 5100-PTOEQ-BISECCION-EXIT.
069500     EXIT.
069600******************************************************************
069700*   6000-TORNADO - IMPACTO +/-10% DE LAS TRES VARIABLES, RANKING  *
069800******************************************************************
069900 6000-TORNADO.
070000*
070100     MOVE 'REVENUE'                 TO WS-TO-NOMBRE (1)
070200     MOVE 'COSTS'                   TO WS-TO-NOMBRE (2)
070300     MOVE 'RATE'                    TO WS-TO-NOMBRE (3)
070400*
070500     PERFORM 6100-TORNADO-VARIABLE
070600        THRU 6100-TORNADO-VARIABLE-EXIT
070700        VARYING WS-IX-VAR FROM 1 BY 1 UNTIL WS-IX-VAR > 3
070800*
070900     PERFORM 6200-TORNADO-ORDENAR
071000        THRU 6200-TORNADO-ORDENAR-EXIT
071100        VARYING WS-IX-ORDEN FROM 1 BY 1 UNTIL WS-IX-ORDEN > 2
071200*
071300     PERFORM 6300-TORNADO-TRASLADAR
071400        THRU 6300-TORNADO-TRASLADAR-EXIT
071500             VARYING WS-IX-VAR FROM 1 BY 1 UNTIL WS-IX-VAR > 3
071600*
071700     .
071800 6000-TORNADO-EXIT.
071900     EXIT.
072000******************************************************************
072100 6300-TORNADO-TRASLADAR.
072200*
072300     MOVE WS-TO-NOMBRE  (WS-IX-VAR) TO FL-TO-VARIABLE (WS-IX-VAR)
072400     MOVE WS-TO-IMPACTO (WS-IX-VAR) TO FL-TO-IMPACTO  (WS-IX-VAR)
072500     .
072600 6300-TORNADO-TRASLADAR-EXIT.
072700     EXIT.
072800******************************************************************
072900 6100-TORNADO-VARIABLE.
073000*
073100     MOVE WS-TO-NOMBRE (WS-IX-VAR) TO FL-VARIABLE-SENS
073200     MOVE FL-TASA-DESC             TO WS-TASA-CALC
073300*
073400     MOVE 0.10                     TO FL-VARIACION
073500     COMPUTE WS-FACTOR-ESCALA = 1 + FL-VARIACION
073600     PERFORM 8030-CARGAR-FLUJO-VARIABLE
073700        THRU 8030-CARGAR-FLUJO-VARIABLE-EXIT
073800     IF  FL-VAR-TASA
073900         COMPUTE WS-TASA-CALC = FL-TASA-DESC * (1 + FL-VARIACION)
074000     END-IF
074100     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
074200     MOVE WS-VAN-CALC              TO WS-VAN-PLUS
074300*
074400     MOVE FL-TASA-DESC             TO WS-TASA-CALC
074500     MOVE -0.10                    TO FL-VARIACION
074600     COMPUTE WS-FACTOR-ESCALA = 1 + FL-VARIACION
074700     PERFORM 8030-CARGAR-FLUJO-VARIABLE
074800        THRU 8030-CARGAR-FLUJO-VARIABLE-EXIT
074900     IF  FL-VAR-TASA
075000         COMPUTE WS-TASA-CALC = FL-TASA-DESC * (1 + FL-VARIACION)
075100     END-IF
075200     PERFORM 8100-VAN-DE-TABLA     THRU 8100-VAN-DE-TABLA-EXIT
075300     MOVE WS-VAN-CALC              TO WS-VAN-MINUS
075400*
075500     COMPUTE WS-IMPACTO-TEMP = WS-VAN-PLUS - WS-VAN-MINUS
075600     IF  WS-IMPACTO-TEMP < ZEROS
075700         COMPUTE WS-IMPACTO-TEMP = ZEROS - WS-IMPACTO-TEMP
075800     END-IF
075900     MOVE WS-IMPACTO-TEMP          TO WS-TO-IMPACTO (WS-IX-VAR)
076000*
076100     .
076200 6100-TORNADO-VARIABLE-EXIT.
076300     EXIT.
076400******************************************************************
076500*  6200-TORNADO-ORDENAR - BURBUJA SIMPLE DESCENDENTE (3 FILAS)    *
076600******************************************************************
076700 6200-TORNADO-ORDENAR.
076800*
076900     PERFORM 6210-TORNADO-COMPARAR
077000        THRU 6210-TORNADO-COMPARAR-EXIT
077100        VARYING WS-IX-VAR FROM 1 BY 1 UNTIL WS-IX-VAR > (3 - WS-IX-ORDEN)
077200*
077300     .
077400 6200-TORNADO-ORDENAR-EXIT.
077500     EXIT.
077600******************************************************************
077700 6210-TORNADO-COMPARAR.
077800*
077900     IF  WS-TO-IMPACTO (WS-IX-VAR) < WS-TO-IMPACTO (WS-IX-VAR + 1)
078000         MOVE WS-TO-NOMBRE  (WS-IX-VAR)   TO WS-TO-TEMP-NOMBRE
078100         MOVE WS-TO-IMPACTO (WS-IX-VAR)   TO WS-TO-TEMP-IMPACTO
078200         MOVE WS-TO-NOMBRE  (WS-IX-VAR + 1) TO WS-TO-NOMBRE (WS-IX-VAR)
078300         MOVE WS-TO-IMPACTO (WS-IX-VAR + 1) TO WS-TO-IMPACTO (WS-IX-VAR)
078400         MOVE WS-TO-TEMP-NOMBRE    TO WS-TO-NOMBRE  (WS-IX-VAR + 1)
078500         MOVE WS-TO-TEMP-IMPACTO   TO WS-TO-IMPACTO (WS-IX-VAR + 1)
078600     END-IF
078700*
078800     .
078900 6210-TORNADO-COMPARAR-EXIT.
079000     EXIT.
079100******************************************************************
079200*     7000-WACC   WACC = (1-D)*RE + D*RD*(1-TC)                  *
079300******************************************************************
079400 7000-WACC.
079500*
079600     COMPUTE FL-WACC-RESULT ROUNDED =
079700             (1 - FL-WACC-D) * FL-WACC-RE
079800           + FL-WACC-D * FL-WACC-RD * (1 - FL-WACC-TC)
079900*
080000     .
080100 7000-WACC-EXIT.
080200     EXIT.
