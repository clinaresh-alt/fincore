000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC006                                             *
000400*                                                                *
000500*  FECHA CREACION: 18/09/1991                                    *
000600*                                                                *
000700*  AUTOR: MOR                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - PORTAFOLIO DE INVERSIONISTAS            *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE POSICION DE UN            *
001200*               INVERSIONISTA (ARCHIVO INVESTMENTS), ORDENADO   *
001300*               POR CODIGO DE INVERSIONISTA PARA QUIEBRE DE      *
001400*               CONTROL.                                        *
001500*                                                                *
001600******************************************************************
001700* HISTORIAL DE CAMBIOS                                          *
001800* ---------------------------------------------------------------*
001900* 18/09/1991 MOR TCK-0399 VERSION ORIGINAL DEL LAYOUT.            *
002000* 19/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS). *
002100******************************************************************
002200 01  F1-REG-INVERSION.
002300     05  INV-INVESTOR-ID             PIC X(08).
002400     05  INV-PRJ-ID                  PIC X(08).
002500     05  INV-MONTO-INVERT            PIC S9(13)V9(2).
002600     05  INV-REND-ACUM               PIC S9(13)V9(2).
002700     05  INV-TOTAL-RECIB             PIC S9(13)V9(2).
002800     05  INV-ESTADO                  PIC X(10).
002900         88  INV-ESTADO-ACTIVA          VALUE 'ACTIVA'.
003000         88  INV-ESTADO-CERRADA         VALUE 'CERRADA'.
003100     05  FILLER                      PIC X(05).
