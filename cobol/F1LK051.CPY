000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1LK051                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/05/1990                                    *
000600*                                                                *
000700*  AUTOR: LFG                                                    *
000800*                                                                *
000900*  APLICACION: FINCORE - VALIDACION DE IDENTIFICADOR FISCAL      *
001000*              (F1C051, HEREDERO DE LA RUTINA VJE-CT-RUT-DIVISA  *
001100*              DE LA APLICACION DE DIVISAS).                    *
001200*                                                                *
001300*  DESCRIPCION: AREA DE COMUNICACION (LINKAGE) ENTRE EL PROGRAMA *
001400*               LLAMADOR Y EL SUBPROGRAMA VALIDADOR DE RIF/RFC/  *
001500*               CUIT/RUT/NIT/RUC/NIF F1C051.                    *
001600*                                                                *
001700******************************************************************
001800* HISTORIAL DE CAMBIOS                                          *
001900* ---------------------------------------------------------------*
002000* 14/05/1990 LFG TCK-0288 VERSION ORIGINAL DEL AREA DE LINKAGE,  *
002100*                         SOLO VALIDABA FORMATO LOCAL DE RIF.    *
002200* 30/04/2001 LFG TCK-0502 SE GENERALIZA A 6 PAISES (MX/AR/CL/    *
002300*                         CO/PE/ES) Y SE AGREGA TIPO DE PERSONA. *
002400******************************************************************
002500 01  F1-PARM-TAXVAL.
002600     05  TV-ENTRADA.
002700         10  TV-TAX-ID                PIC X(15).
002800         10  TV-PAIS                  PIC X(02).
002900     05  TV-SALIDA.
003000         10  TV-TAX-ID-NORM           PIC X(15).
003100         10  TV-ES-VALIDO             PIC X(01).
003200             88  TV-FORMATO-VALIDO       VALUE 'Y'.
003300             88  TV-FORMATO-INVALIDO     VALUE 'N'.
003400         10  TV-TIPO-PERSONA          PIC X(08).
003500             88  TV-PERSONA-FISICA       VALUE 'FISICA'.
003600             88  TV-PERSONA-JURIDICA     VALUE 'JURIDICA'.
003700             88  TV-PERSONA-NA           VALUE SPACES.
003800         10  TV-STATUS                PIC X(20).
003900         10  TV-MENSAJE               PIC X(30).
004000*        RELLENO DE AREA (EXPANSION FUTURA)
004100     05  FILLER                       PIC X(10).
