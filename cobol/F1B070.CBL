000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: F1B070                                              *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1991                                    *
000600*                                                                *
000700*  AUTOR: R.ESCALONA                                             *
000800*                                                                *
000900*  APLICACION: FINCORE - PORTAFOLIO DE INVERSIONISTAS            *
001000*                                                                *
001100*  DESCRIPCION: PROCESO BATCH DE ACUMULACION DE POSICIONES DE    *
001200*               INVERSIONISTA (ARCHIVO INVESTMENTS, ORDENADO     *
001300*               POR CLAVE DE INVERSIONISTA).  ROMPE CONTROL POR  *
001400*               INVERSIONISTA ACUMULANDO MONTO INVERTIDO,        *
001500*               RENDIMIENTO ACUMULADO Y TOTAL RECIBIDO; CALCULA  *
001600*               EL PORCENTAJE DE RENDIMIENTO Y EL MULTIPLO SOBRE *
001700*               CAPITAL INVERTIDO (MOIC) POR INVERSIONISTA Y     *
001800*               ACUMULA LOS TOTALES GENERALES DEL PORTAFOLIO.    *
001900*                                                                *
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                          *
002200* ---------------------------------------------------------------*
002300* 14/03/1991 RES TCK-0091 VERSION ORIGINAL - SOLO SUMABA MONTO   *
002400*                         INVERTIDO POR INVERSIONISTA.          *
002500* 09/08/1995 JQV TCK-0245 SE AGREGA RENDIMIENTO ACUMULADO Y      *
002600*                         PORCENTAJE DE RENDIMIENTO.            *
002700* 19/01/1999 MOR TCK-0410 REVISION Y2K - NO APLICA (SIN FECHAS  *
002800*                         EN ESTE PROCESO).                    *
002900* 11/07/2003 LFG TCK-0588 SE AGREGA CALCULO DE MOIC Y LOS        *
003000*                         TOTALES GENERALES PARA EL REPORTE.    *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300*
003400 PROGRAM-ID.    F1B070.
003500 AUTHOR.        R.ESCALONA.
003600 INSTALLATION.  FINCORE.
003700 DATE-WRITTEN.  14/03/1991.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVERSIONES.
004000******************************************************************
004100*                                                                *
004200*        E N V I R O N M E N T         D I V I S I O N           *
004300*                                                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800*
004900 SPECIAL-NAMES.
005000     C01                           IS TOP-OF-FORM
005100     CLASS CLASE-ALFA              IS 'A' THRU 'Z'
005200     CLASS CLASE-NUMERO            IS '0' THRU '9'
005300     UPSI-0 ON  STATUS IS MODO-DEPURACION
005400     UPSI-0 OFF STATUS IS MODO-PRODUCCION.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800******************************************************************
005900*              A R C H I V O S   D E   E N T R A D A
006000******************************************************************
006100     SELECT INVESTMENTS  ASSIGN    TO INVESTMENTS
006200            ORGANIZATION     IS SEQUENTIAL
006300            FILE STATUS      IS FS-INVESTMENTS.
006400*
006500*        ARCHIVO DE CONTROL DE UN SOLO REGISTRO, HACIA F1B010
006600     SELECT PORTCTL     ASSIGN    TO PORTCTL
006700            ORGANIZATION     IS SEQUENTIAL
006800            FILE STATUS      IS FS-PORTCTL.
006900*
007000 DATA DIVISION.
007100******************************************************************
007200*                F I L E         S E C T I O N                   *
007300******************************************************************
007400 FILE SECTION.
007500*1 -->POSICIONES DE INVERSIONISTA, ORDENADAS POR CLAVE
007600 FD  INVESTMENTS.
007700     COPY F1RC006.
007800*
007900*2 -->TOTALES GENERALES DE PORTAFOLIO, UN SOLO REGISTRO
008000 FD  PORTCTL.
008100     COPY F1RC012.
008200******************************************************************
008300*         W O R K I N G   S T O R A G E   S E C T I O N          *
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*                  AREA DE STATUS DE ARCHIVOS                    *
008800******************************************************************
008900 01  WS-FILE-STATUS-AREA.
009000     05  FS-INVESTMENTS             PIC X(02) VALUE SPACES.
009100         88  FS-INVESTMENTS-OK         VALUE '00'.
009200         88  FS-INVESTMENTS-EOF        VALUE '10'.
009300     05  FS-PORTCTL                 PIC X(02) VALUE SPACES.
009400         88  FS-PORTCTL-OK             VALUE '00'.
009500******************************************************************
009600*                AREA DE RUPTURA DE INVERSIONISTA                *
009700******************************************************************
009800 01  WS-AREA-RUPTURA.
009900     05  WS-INVERSIONISTA-ANT       PIC X(08) VALUE SPACES.
010000     05  WS-PRIMERA-VEZ             PIC X(01) VALUE 'S'.
010100         88  ES-LA-PRIMERA-VEZ         VALUE 'S'.
010200         88  NO-ES-LA-PRIMERA-VEZ      VALUE 'N'.
010300******************************************************************
010400*              AREA DE ACUMULADORES POR INVERSIONISTA            *
010500******************************************************************
010600 01  WS-ACUM-INVERSIONISTA.
010700     05  WS-TOTAL-INVERTIDO         PIC S9(13)V9(2) VALUE ZEROS.
010800     05  WS-RENDIMIENTO-TOTAL       PIC S9(13)V9(2) VALUE ZEROS.
010900     05  WS-TOTAL-RECIBIDO          PIC S9(13)V9(2) VALUE ZEROS.
011000     05  WS-NUM-POSICIONES          PIC S9(05) COMP-3 VALUE ZEROS.
011100     05  WS-REND-PCT                PIC S9(03)V9(4) VALUE ZEROS.
011200     05  WS-MOIC                    PIC S9(03)V9(2) VALUE ZEROS.
011300******************************************************************
011400*           AREA REDEFINIDA DEL ACUMULADOR (VISTA ALFA)          *
011500*           UTIL PARA EL VOLCADO DE DEPURACION (UPSI-0 ON)       *
011600******************************************************************
011700 01  WS-ACUM-INVERSIONISTA-ALFA REDEFINES WS-ACUM-INVERSIONISTA.
011800     05  FILLER                     PIC X(38).
011900******************************************************************
012000*                AREA DE TOTALES GENERALES DE PORTAFOLIO         *
012100******************************************************************
012200 01  WS-TOTALES-GENERALES.
012300     05  WS-TOT-GRAL-INVERTIDO      PIC S9(13)V9(2) VALUE ZEROS.
012400     05  WS-TOT-GRAL-INVERT-ALFA REDEFINES WS-TOT-GRAL-INVERTIDO
012500                                 PIC X(15).
012600     05  WS-TOT-GRAL-RENDIMIENTO    PIC S9(13)V9(2) VALUE ZEROS.
012700     05  WS-TOT-GRAL-RECIBIDO       PIC S9(13)V9(2) VALUE ZEROS.
012800     05  WS-TOT-GRAL-INVERSIONISTAS PIC S9(05) COMP-3 VALUE ZEROS.
012900******************************************************************
013000*           AREA REDEFINIDA DE TOTALES GENERALES (VOLCADO)       *
013100******************************************************************
013200 01  WS-TOTALES-GENERALES-REDEF REDEFINES WS-TOTALES-GENERALES.
013300     05  FILLER                     PIC X(48).
013400******************************************************************
013500*                    AREA  DE  SWITCHES                          *
013600******************************************************************
013700 01  SW-SWITCHES.
013800     05  SW-FIN-INVESTMENTS         PIC X(01) VALUE 'N'.
013900         88  HAY-MAS-INVESTMENTS       VALUE 'N'.
014000         88  NO-HAY-MAS-INVESTMENTS    VALUE 'Y'.
014100******************************************************************
014200*                        AREA DE CONTANTES                       *
014300******************************************************************
014400 01  CT-CONTANTES.
014500     05  CT-PROGRAMA                PIC X(07)   VALUE 'F1B070'.
014600******************************************************************
014700*                      AREA DE CONTADORES                        *
014800******************************************************************
014900 01  CN-CONTADORES.
015000     05  CN-REGISTROS-LEIDOS        PIC S9(07) COMP-3 VALUE ZEROS.
015100******************************************************************
015200*   LINEA DE RESUMEN DE PORTAFOLIO POR INVERSIONISTA (DISPLAY)   *
015300******************************************************************
015400 01  WK-LINEA-PORTAFOLIO.
015500     05  WK-INVERSIONISTA           PIC X(08).
015600     05  FILLER                     PIC X(01) VALUE SPACE.
015700     05  WK-TOT-INVERTIDO           PIC Z,ZZZ,ZZZ,ZZ9.99-.
015800     05  FILLER                     PIC X(01) VALUE SPACE.
015900     05  WK-TOT-RENDIMIENTO         PIC Z,ZZZ,ZZZ,ZZ9.99-.
016000     05  FILLER                     PIC X(01) VALUE SPACE.
016100     05  WK-TOT-RECIBIDO            PIC Z,ZZZ,ZZZ,ZZ9.99-.
016200     05  FILLER                     PIC X(01) VALUE SPACE.
016300     05  WK-REND-PCT                PIC ZZ9.9999-.
016400     05  FILLER                     PIC X(01) VALUE SPACE.
016500     05  WK-MOIC                    PIC ZZ9.99-.
016600******************************************************************
016700*                                                                *
016800*           P R O C E D U R E      D I V I S I O N               *
016900*                                                                *
017000******************************************************************
017100 PROCEDURE DIVISION.
017200*
017300 MAINLINE.
017400*
017500     PERFORM 1000-INICIO
017600        THRU 1000-INICIO-EXIT
017700*
017800     PERFORM 2000-PROCESAR-POSICION
017900        THRU 2000-PROCESAR-POSICION-EXIT
018000             UNTIL NO-HAY-MAS-INVESTMENTS
018100*
018200     IF  NOT ES-LA-PRIMERA-VEZ
018300         PERFORM 5000-CERRAR-INVERSIONISTA
018400            THRU 5000-CERRAR-INVERSIONISTA-EXIT
018500     END-IF
018600*
018700     PERFORM 8000-TOTAL-GENERAL
018800        THRU 8000-TOTAL-GENERAL-EXIT
018900*
019000     PERFORM 9000-FIN
019100        THRU 9000-FIN-EXIT
019200*
019300     GOBACK
019400     .
019500******************************************************************
019600*                         1000-INICIO                            *
019700******************************************************************
019800 1000-INICIO.
019900*
020000     OPEN INPUT INVESTMENTS
020100     IF  NOT FS-INVESTMENTS-OK
020200         DISPLAY '* ERROR AL ABRIR INVESTMENTS - STATUS: '
020300                 FS-INVESTMENTS
020400         SET NO-HAY-MAS-INVESTMENTS TO TRUE
020500     END-IF
020600     SET ES-LA-PRIMERA-VEZ          TO TRUE
020700     MOVE SPACES                    TO WS-INVERSIONISTA-ANT
020800*
020900     IF  HAY-MAS-INVESTMENTS
021000         PERFORM 1100-LEER-INVESTMENTS
021100            THRU 1100-LEER-INVESTMENTS-EXIT
021200     END-IF
021300*
021400     .
021500 1000-INICIO-EXIT.
021600     EXIT.
021700******************************************************************
021800 1100-LEER-INVESTMENTS.
021900*
022000     READ INVESTMENTS
022100         AT END
022200             SET NO-HAY-MAS-INVESTMENTS TO TRUE
022300         NOT AT END
022400             ADD 1                  TO CN-REGISTROS-LEIDOS
022500     END-READ
022600*
022700     .
022800 1100-LEER-INVESTMENTS-EXIT.
022900     EXIT.
023000******************************************************************
023100*                   2000-PROCESAR-POSICION                       *
023200******************************************************************
023300 2000-PROCESAR-POSICION.
023400*
023500     IF  ES-LA-PRIMERA-VEZ
023600         SET NO-ES-LA-PRIMERA-VEZ   TO TRUE
023700         MOVE INV-INVESTOR-ID       TO WS-INVERSIONISTA-ANT
023800     ELSE
023900         IF  INV-INVESTOR-ID NOT = WS-INVERSIONISTA-ANT
024000             PERFORM 5000-CERRAR-INVERSIONISTA
024100                THRU 5000-CERRAR-INVERSIONISTA-EXIT
024200             MOVE INV-INVESTOR-ID   TO WS-INVERSIONISTA-ANT
024300         END-IF
024400     END-IF
024500*
024600     ADD INV-MONTO-INVERT           TO WS-TOTAL-INVERTIDO
024700     ADD INV-REND-ACUM              TO WS-RENDIMIENTO-TOTAL
024800     ADD INV-TOTAL-RECIB            TO WS-TOTAL-RECIBIDO
024900     ADD 1                          TO WS-NUM-POSICIONES
025000*
025100     PERFORM 1100-LEER-INVESTMENTS
025200        THRU 1100-LEER-INVESTMENTS-EXIT
025300*
025400     .
025500 2000-PROCESAR-POSICION-EXIT.
025600     EXIT.
025700******************************************************************
025800*                 5000-CERRAR-INVERSIONISTA                      *
025900*  ROMPE CONTROL: CALCULA PORCENTAJE DE RENDIMIENTO Y MULTIPLO   *
026000*  SOBRE CAPITAL INVERTIDO (MOIC), AMBOS PROTEGIDOS CONTRA       *
026100*  DIVISION ENTRE CERO, Y ACUMULA A LOS TOTALES GENERALES.       *
026200******************************************************************
026300 5000-CERRAR-INVERSIONISTA.
026400*
026500     IF  WS-TOTAL-INVERTIDO = ZEROS
026600         MOVE ZEROS                 TO WS-REND-PCT
026700         MOVE 1.00                  TO WS-MOIC
026800     ELSE
026900         COMPUTE WS-REND-PCT ROUNDED =
027000                 WS-RENDIMIENTO-TOTAL / WS-TOTAL-INVERTIDO
027100         COMPUTE WS-MOIC ROUNDED =
027200                 WS-TOTAL-RECIBIDO / WS-TOTAL-INVERTIDO
027300     END-IF
027400*
027500     MOVE WS-INVERSIONISTA-ANT      TO WK-INVERSIONISTA
027600     MOVE WS-TOTAL-INVERTIDO        TO WK-TOT-INVERTIDO
027700     MOVE WS-RENDIMIENTO-TOTAL      TO WK-TOT-RENDIMIENTO
027800     MOVE WS-TOTAL-RECIBIDO         TO WK-TOT-RECIBIDO
027900     MOVE WS-REND-PCT               TO WK-REND-PCT
028000     MOVE WS-MOIC                   TO WK-MOIC
028100     DISPLAY '* PORTAFOLIO: ' WK-LINEA-PORTAFOLIO
028200*
028300     ADD WS-TOTAL-INVERTIDO         TO WS-TOT-GRAL-INVERTIDO
028400     ADD WS-RENDIMIENTO-TOTAL       TO WS-TOT-GRAL-RENDIMIENTO
028500     ADD WS-TOTAL-RECIBIDO          TO WS-TOT-GRAL-RECIBIDO
028600     ADD 1                          TO WS-TOT-GRAL-INVERSIONISTAS
028700*
028800     MOVE ZEROS                     TO WS-TOTAL-INVERTIDO
028900     MOVE ZEROS                     TO WS-RENDIMIENTO-TOTAL
029000     MOVE ZEROS                     TO WS-TOTAL-RECIBIDO
029100     MOVE ZEROS                     TO WS-NUM-POSICIONES
029200*
029300     .
029400 5000-CERRAR-INVERSIONISTA-EXIT.
029500     EXIT.
029600******************************************************************
029700*                      8000-TOTAL-GENERAL                        *
029800******************************************************************
029900 8000-TOTAL-GENERAL.
030000*
030100     DISPLAY '* F1B070 - INVERSIONISTAS  : '
030200             WS-TOT-GRAL-INVERSIONISTAS
030300     DISPLAY '* F1B070 - TOTAL INVERTIDO : '
030400             WS-TOT-GRAL-INVERTIDO
030500     DISPLAY '* F1B070 - TOTAL RENDIMIENTO: '
030600             WS-TOT-GRAL-RENDIMIENTO
030700     DISPLAY '* F1B070 - TOTAL RECIBIDO  : '
030800             WS-TOT-GRAL-RECIBIDO
030900*
031000*        SE DEJAN LOS TOTALES EN PORTCTL PARA EL REPORTE F1B010
031100     OPEN OUTPUT PORTCTL
031200     IF  NOT FS-PORTCTL-OK
031300         DISPLAY '* ERROR AL ABRIR PORTCTL - STATUS: '
031400                 FS-PORTCTL
031500     ELSE
031600         MOVE WS-TOT-GRAL-INVERTIDO   TO PFC-TOTAL-INVERTIDO
031700         MOVE WS-TOT-GRAL-RENDIMIENTO TO PFC-TOTAL-RENDIMIENTO
031800         WRITE F1-REG-PORTAFOLIO-CTL
031900         CLOSE PORTCTL
032000     END-IF
032100*
032200     .
032300 8000-TOTAL-GENERAL-EXIT.
032400     EXIT.
032500******************************************************************
032600*                            9000-FIN                            *
032700******************************************************************
032800 9000-FIN.
032900*
033000     CLOSE INVESTMENTS
033100     DISPLAY '* F1B070 - REGISTROS LEIDOS: ' CN-REGISTROS-LEIDOS
033200*
033300     .
033400 9000-FIN-EXIT.
033500     EXIT.
