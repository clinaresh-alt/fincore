000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: F1RC002                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1991                                    *
000600*                                                                *
000700*  AUTOR: R.ESCALONA                                             *
000800*                                                                *
000900*  APLICACION: FINCORE - EVALUACION DE PROYECTOS DE INVERSION    *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE FLUJO DE CAJA PROYECTADO  *
001200*               (ARCHIVO CASHFLOWS), UNO POR PERIODO DE PROYECTO.*
001300*                                                                *
001400******************************************************************
001500* HISTORIAL DE CAMBIOS                                          *
001600* ---------------------------------------------------------------*
001700* 14/03/1991 RES TCK-0091 VERSION ORIGINAL DEL LAYOUT.            *
001800* 23/05/1997 MOR TCK-0355 SE ACLARA QUE EL ARCHIVO VIENE          *
001900*                         ORDENADO POR PROYECTO Y PERIODO.       *
002000******************************************************************
002100 01  F1-REG-FLUJO.
002200     05  CF-PRJ-ID                   PIC X(08).
002300     05  CF-PERIODO                  PIC 9(03).
002400     05  CF-INGRESOS                 PIC S9(13)V9(2).
002500     05  CF-COSTOS                   PIC S9(13)V9(2).
002600     05  FILLER                      PIC X(08).
